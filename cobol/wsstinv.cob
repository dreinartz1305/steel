000100*******************************************                               
000200*                                         *                               
000300*  Investment Output Record              *                                
000400*  One row per plant/year giving the     *                                
000500*  capital cost of that year's switch -  *                                
000600*  feeds the ST030 investment report.    *                                
000700*******************************************                               
000800* File size 141 bytes.                                                    
000900*                                                                         
001000* 14/02/26 rjp - Created.                                                 
001100*                                                                         
001200 01  ST-Invest-Record.                                                    
001300         03  ST-Inv-Year              pic 9(4).                           
001400         03  ST-Inv-Plant-Name        pic x(20).                          
001500         03  ST-Inv-Country-Code      pic x(3).                           
001600         03  ST-Inv-Region            pic x(30).                          
001700         03  ST-Inv-Start-Tech        pic x(27).                          
001800         03  ST-Inv-End-Tech          pic x(27).                          
001900         03  ST-Inv-Switch-Type       pic x(12).                          
002000             88  ST-Inv-No-Switch     value "no switch   ".               
002100             88  ST-Inv-Trans-Switch  value "trans switch".               
002200             88  ST-Inv-Main-Cycle    value "main cycle  ".               
002300         03  ST-Inv-Capital-Cost      pic s9(13)v99.                      
002400         03  filler                   pic x(03).                          
