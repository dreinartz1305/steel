000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*         Annual Solver - Main Line       *                               
000500*  Drives the 2020-2050 model year loop,  *                               
000600*  splits switchers from non-switchers,   *                               
000700*  calls st010 for the best-technology    *                               
000800*  selection and writes the technology    *                               
000900*  choice file and the resource audit     *                               
001000*  report.                                *                               
001100*                                         *                               
001200*******************************************                               
001300*                                                                         
001400 identification          division.                                        
001500*=================================                                        
001600 program-id.              st000.                                          
001700 author.                  R. J. Pargeter.                                 
001800                            For the Steel Technology planning             
001900                              suite.                                      
002000 installation.            Applewood Computers - Steel                     
002100                              Planning Unit.                              
002200 date-written.            10/02/1984.                                     
002300 date-compiled.                                                           
002400 security.                Copyright (C) 1984-2026 and                     
002500                            later, Vincent Bryan Coen.                    
002600                            Distributed under the GNU General             
002700                              Public License, file COPYING.               
002800*                                                                         
002900*    Remarks.           Main driver of the annual solver -                
003000*                       e-req 4471.  Loads the reference tables,          
003100*                       runs the year loop, calls st010 once per          
003200*                       switching plant and writes the technology         
003300*                       choice file and constraint audit report.          
003400*                                                                         
003500*    Called modules.    st010.                                            
003600*                                                                         
003700*    Files used.        Plant master, Tech availability, Tco ref,         
003800*                       Abatement ref, Usage rates, Resource              
003900*                       limits, Switch type ref, Tech choices             
004000*                       (out), Print file (audit report).                 
004100*                                                                         
004200*    Error messages used.                                                 
004300*                       ST900   Invalid input record rejected.            
004400*                       ST901   Blank base technology for plant.          
004500*                                                                         
004600* Changes:                                                                
004700* 10/02/26 rjp -    1.00 Created.                                         
004800* 17/02/26 rjp -    1.01 Added the already-closed and secondary           
004900*                        EAF short-circuits ahead of the st010            
005000*                        call - board spotted we were calling             
005100*                        st010 needlessly for dead plants.                
005200* 20/02/26 rjp -    1.02 Resource audit report added - e-req              
005300*                        4481.                                            
005400* 98/12/02 rjp -    1.03 Y2K readiness - year fields are all              
005500*                        full four-digit throughout, no two               
005600*                        digit year logic anywhere.  Certified            
005700*                        for the millennium.                              
005800* 03/03/09 rjp -    1.04 Migration to Open Cobol v3.00.00.                
005900* 24/10/16 rjp -    1.05 Module now using wsnames-style                   
006000*                        File-Defs table for logical file                 
006100*                        names.                                           
006200* 14/02/26 rjp -    1.06 Validation paragraphs added for plant            
006300*                        master, tco, abatement, usage - e-req            
006400*                        4495.                                            
006500* 03/03/26 rjp -    1.07 Tech-Avail (R2) finally selected, opened         
006600*                        and loaded - it sat on the File-Defs             
006700*                        table unread since day one.  Count and           
006800*                        table now passed to st010 so the year            
006900*                        window is actually policed.  Audit               
007000*                        finding AF-26-03.                                
007100* 05/03/26 rjp -    1.08 Constraint audit report rewritten - it           
007200*                        was keeping one run-wide total and               
007300*                        printing a single line after the whole           
007400*                        2020-2050 loop finished, with no detail          
007500*                        at all.  St010 now hands back every              
007600*                        candidate it tested per call (new                
007700*                        WS-Audit-Rows); the report breaks per            
007800*                        year with a line for each switching              
007900*                        plant times candidate showing PASS/FAIL          
008000*                        and the failing resources, followed by           
008100*                        that year's checked/passed/failed                
008200*                        totals.  Audit finding AF-26-11.                 
008300* 06/03/26 rjp -    1.09 Non-switchers' material deduction was            
008400*                        matching R7's 20-byte Material text              
008500*                        against R6's 8-byte Resource code by             
008600*                        straight truncation - never lines up for         
008700*                        CO2/CCS.  New paragraph                          
008800*                        aa183-Map-Material translates Material to        
008900*                        Resource code first.  Unused Class               
009000*                        Numeric-Tech special-names clause also           
009100*                        dropped - never referenced.  Audit               
009200*                        finding AF-26-13.                                
009300*                                                                         
009400*****************************************************************         
009500*                                                                         
009600* Copyright Notice.                                                       
009700* ****************                                                        
009800*                                                                         
009900* These files and programs are part of the Applewood Computers            
010000* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
010100*                                                                         
010200* This program is now free software; you can redistribute it              
010300* and modify it under the GNU General Public License as                   
010400* published by the Free Software Foundation; version 3 or later.          
010500*                                                                         
010600* Distributed in the hope that it will be useful, but WITHOUT             
010700* ANY WARRANTY; without even the implied warranty of                      
010800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
010900*                                                                         
011000*****************************************************************         
011100*                                                                         
011200 environment             division.                                        
011300*=======================                                                  
011400*                                                                         
011500 configuration           section.                                         
011600 source-computer.        IBM-PROFESSIONAL.                                
011700 object-computer.        IBM-PROFESSIONAL.                                
011800 special-names.                                                           
011900         c01 is top-of-form.                                              
012000*                                                                         
012100 input-output            section.                                         
012200 file-control.                                                            
012300         select   Plant-Master assign to "PLANT-MASTER"                   
012400                  organization is line sequential                         
012500                  file status  is WS-Plt-Status.                          
012600         select   Tech-Avail   assign to "TECH-AVAIL"                     
012700                  organization is line sequential                         
012800                  file status  is WS-Tav-Status.                          
012900         select   Tco-Ref      assign to "TCO-REF"                        
013000                  organization is line sequential                         
013100                  file status  is WS-Tco-Status.                          
013200         select   Abate-Ref    assign to "ABATE-REF"                      
013300                  organization is line sequential                         
013400                  file status  is WS-Aba-Status.                          
013500         select   Usage-Rates  assign to "USAGE-RATES"                    
013600                  organization is line sequential                         
013700                  file status  is WS-Usg-Status.                          
013800         select   Resource-Limits assign to "RESOURCE-LIMITS"             
013900                  organization is line sequential                         
014000                  file status  is WS-Res-Status.                          
014100         select   Switch-Type-Ref assign to "SWITCH-TYPE-REF"             
014200                  organization is line sequential                         
014300                  file status  is WS-Cyc-Status.                          
014400         select   Tech-Choices assign to "TECH-CHOICES"                   
014500                  organization is line sequential                         
014600                  file status  is WS-Cho-Status.                          
014700         select   Print-File   assign to "AUDIT-RPT"                      
014800                  organization is line sequential                         
014900                  file status  is WS-Prt-Status.                          
015000*                                                                         
015100 data                    division.                                        
015200*=================                                                        
015300*                                                                         
015400 file section.                                                            
015500*---------------                                                          
015600 fd  Plant-Master.                                                        
015700         copy "wsstpln.cob".                                              
015800 fd  Tech-Avail.                                                          
015900         copy "wsttch.cob".                                               
016000 fd  Tco-Ref.                                                             
016100         copy "wsstco.cob".                                               
016200 fd  Abate-Ref.                                                           
016300         copy "wsstab.cob".                                               
016400 fd  Usage-Rates.                                                         
016500         copy "wsstusg.cob".                                              
016600 fd  Resource-Limits.                                                     
016700         copy "wsstres.cob".                                              
016800 fd  Switch-Type-Ref.                                                     
016900         copy "wsstcyc.cob".                                              
017000 fd  Tech-Choices.                                                        
017100         copy "wsstcho.cob".                                              
017200 fd  Print-File.                                                          
017300         01  Print-Line        pic x(132).                                
017400*                                                                         
017500 working-storage        section.                                          
017600*-----------------------                                                  
017700 77  Prog-Name           pic x(15) value "ST000 (1.09)".                  
017800*                                                                         
017900 01  WS-File-Status.                                                      
018000         03  WS-Plt-Status        pic xx.                                 
018100         03  WS-Tav-Status        pic xx.                                 
018200         03  WS-Tco-Status        pic xx.                                 
018300         03  WS-Aba-Status        pic xx.                                 
018400         03  WS-Usg-Status        pic xx.                                 
018500         03  WS-Res-Status        pic xx.                                 
018600         03  WS-Cyc-Status        pic xx.                                 
018700         03  WS-Cho-Status        pic xx.                                 
018800         03  WS-Prt-Status        pic xx.                                 
018900*                                                                         
019000 01  WS-Switches.                                                         
019100         03  WS-Plt-Eof-Sw        pic x value "N".                        
019200             88  WS-Plt-Eof       value "Y".                              
019300         03  WS-Tav-Eof-Sw        pic x value "N".                        
019400             88  WS-Tav-Eof       value "Y".                              
019500         03  WS-Tco-Eof-Sw        pic x value "N".                        
019600             88  WS-Tco-Eof       value "Y".                              
019700         03  WS-Aba-Eof-Sw        pic x value "N".                        
019800             88  WS-Aba-Eof       value "Y".                              
019900         03  WS-Usg-Eof-Sw        pic x value "N".                        
020000             88  WS-Usg-Eof       value "Y".                              
020100         03  WS-Res-Eof-Sw        pic x value "N".                        
020200             88  WS-Res-Eof       value "Y".                              
020300         03  WS-Cyc-Eof-Sw        pic x value "N".                        
020400             88  WS-Cyc-Eof       value "Y".                              
020500         03  WS-Switcher-Sw       pic x value "N".                        
020600             88  WS-Is-Switcher   value "Y".                              
020700         03  WS-Moratorium-Flag   pic x value "N".                        
020800         03  WS-Scenario          pic x(6) value "SCALED".                
020900*                                                                         
021000 01  WS-Work-Fields.                                                      
021100         03  WS-Year              pic 9(4).                               
021200         03  WS-Year-Ix           pic s9(4) comp.                         
021300         03  WS-Plant-Ix          pic s9(4) comp.                         
021400         03  WS-Tavl-Ix           pic s9(4) comp.                         
021500         03  WS-Tco-Ix            pic s9(4) comp.                         
021600         03  WS-Aba-Ix            pic s9(4) comp.                         
021700         03  WS-Usg-Ix            pic s9(4) comp.                         
021800         03  WS-Res-Ix            pic s9(4) comp.                         
021900         03  WS-Cyc-Ix            pic s9(4) comp.                         
022000         03  WS-Plant-Count       pic s9(4) comp value zero.              
022100         03  WS-Tavl-Count        pic s9(4) comp value zero.              
022200         03  WS-Tco-Count         pic s9(4) comp value zero.              
022300         03  WS-Aba-Count         pic s9(4) comp value zero.              
022400         03  WS-Usg-Count         pic s9(4) comp value zero.              
022500         03  WS-Res-Count         pic s9(4) comp value zero.              
022600         03  WS-Cyc-Count         pic s9(4) comp value zero.              
022700         03  WS-Cand-Tco-Count    pic s9(4) comp.                         
022800         03  WS-Cand-Aba-Count    pic s9(4) comp.                         
022900         03  WS-Checked-Ctr       pic s9(7) comp value zero.              
023000         03  WS-Passed-Ctr        pic s9(7) comp value zero.              
023100         03  WS-Failed-Ctr        pic s9(7) comp value zero.              
023200         03  WS-Aud-Ix            pic s9(4) comp.                         
023300         03  WS-Cyc-Work-Type     pic x(8).                               
023400         03  WS-Work-Cyc-Save     pic x(8).                               
023500         03  WS-Usage-Hold        pic s9(13)v9(4) comp-3.                 
023600         03  WS-Resource-Code     pic x(8) value spaces.                  
023700         03  WS-Map-Material      pic x(20) value spaces.                 
023800         03  WS-Temp-Valid-Sw     pic x value "Y".                        
023900         03  WS-Audit-Suffix      pic x(45).                              
024000*                                                                         
024100*  In-memory copies of the sorted reference files - the solver            
024200*  needs random access across the whole 2020-2050 span, which a           
024300*  plain sequential read cannot give it, so the load paragraphs           
024400*  pull each file into working storage once at start of run.              
024500*  Table sizes below cover the present plant register with room           
024600*  to grow - RESIZE NEEDED if the board licenses new capacity.            
024700*                                                                         
024800 01  WS-Plant-Table.                                                      
024900         03  WS-Plant-Entry  occurs 500 times                             
025000                      indexed by WS-Plt-Ix.                               
025100                 05  WS-Plt-Name         pic x(20).                       
025200                 05  WS-Plt-Country      pic x(3).                        
025300                 05  WS-Plt-Region       pic x(30).                       
025400                 05  WS-Plt-Start-Year   pic 9(4).                        
025500                 05  WS-Plt-Primary      pic x(1).                        
025600                 05  WS-Plt-Capacity     pic s9(5)v9(4) comp-3.           
025700                 05  WS-Plt-Tech-2020    pic x(27).                       
025800                 05  WS-Plt-Curr-Tech    pic x(27).                       
025900*                                                                         
026000 01  WS-Tco-Table.                                                        
026100         03  WS-Tco-Entry  occurs 5000 times                              
026200                      indexed by WS-Tcot-Ix.                              
026300                 05  WS-Tcot-Year        pic 9(4).                        
026400                 05  WS-Tcot-Plant       pic x(20).                       
026500                 05  WS-Tcot-Base        pic x(27).                       
026600                 05  WS-Tcot-Switch      pic x(27).                       
026700                 05  WS-Tcot-Value       pic s9(7)v9(4) comp-3.           
026800*                                                                         
026900 01  WS-Aba-Table.                                                        
027000         03  WS-Aba-Entry  occurs 5000 times                              
027100                      indexed by WS-Abat-Ix.                              
027200                 05  WS-Abat-Year        pic 9(4).                        
027300                 05  WS-Abat-Country     pic x(3).                        
027400                 05  WS-Abat-Base        pic x(27).                       
027500                 05  WS-Abat-Switch      pic x(27).                       
027600                 05  WS-Abat-Value       pic s9(3)v9(6) comp-3.           
027700*                                                                         
027800 01  WS-Usage-Table.                                                      
027900         03  WS-Usg-Entry  occurs 200 times indexed by WS-Usgt-Ix.        
028000                 05  WS-Usgt-Tech        pic x(27).                       
028100                 05  WS-Usgt-Material    pic x(20).                       
028200                 05  WS-Usgt-Per-Ton     pic s9(3)v9(6) comp-3.           
028300*                                                                         
028400 01  WS-Resource-Limit-Table.                                             
028500         03  WS-Resl-Entry  occurs 200 times                              
028600                      indexed by WS-Resl-Ix.                              
028700                 05  WS-Resl-Resource    pic x(8).                        
028800                 05  WS-Resl-Year        pic 9(4).                        
028900                 05  WS-Resl-Value       pic s9(9)v9(4) comp-3.           
029000*                                                                         
029100 01  WS-Cycle-Table.                                                      
029200         03  WS-Cyc-Entry occurs 16000 times                              
029300                      indexed by WS-Cyct-Ix.                              
029400                 05  WS-Cyct-Plant       pic x(20).                       
029500                 05  WS-Cyct-Year        pic 9(4).                        
029600                 05  WS-Cyct-Switch-Type pic x(8).                        
029700*                                                                         
029800*  Linkage work area passed to st010, and the candidate TCO /             
029900*  abatement row arrays built fresh per plant before the call.            
030000*                                                                         
030100 01  WS-St010-Parms.                                                      
030200         03  WS-P-Year            pic 9(4).                               
030300         03  WS-P-Plant-Name      pic x(20).                              
030400         03  WS-P-Country-Code    pic x(3).                               
030500         03  WS-P-Base-Tech       pic x(27).                              
030600         03  WS-P-Capacity-Mt     pic s9(5)v9(4).                         
030700         03  WS-P-Primary-Flag    pic x(1).                               
030800         03  WS-P-Trans-Switch    pic x(1).                               
030900         03  WS-P-Scenario        pic x(6).                               
031000         03  WS-P-Weight-Tco      pic s9(1)v9(4) comp-3 value 0.5.        
031100         03  WS-P-Weight-Emiss    pic s9(1)v9(4) comp-3 value 0.5.        
031200         03  WS-P-Moratorium      pic x(1).                               
031300         03  WS-P-Switch-Tech     pic x(27).                              
031400         03  WS-P-Switch-Type-Tx  pic x(45).                              
031500         03  WS-P-Resource-Pass   pic x(1).                               
031600         03  filler               pic x(10).                              
031700*                                                                         
031800 01  WS-Cand-Tco-Rows.                                                    
031900         03  WS-P-Tco-Count       pic s9(4) comp.                         
032000         03  WS-P-Tco-Row occurs 20 times indexed by WS-Pt-Ix.            
032100                 05  WS-P-Tco-Switch     pic x(27).                       
032200                 05  WS-P-Tco-Value      pic s9(7)v9(4).                  
032300*                                                                         
032400 01  WS-Cand-Aba-Rows.                                                    
032500         03  WS-P-Aba-Count       pic s9(4) comp.                         
032600         03  WS-P-Aba-Row occurs 20 times indexed by WS-Pa-Ix.            
032700                 05  WS-P-Aba-Switch     pic x(27).                       
032800                 05  WS-P-Aba-Value      pic s9(3)v9(6).                  
032900*                                                                         
033000*  WS-Audit-Rows receives st010's per-candidate PASS/FAIL verdict         
033100*  and failing-resource breakdown back from each call, for the            
033200*  constraint audit report - audit finding AF-26-11.                      
033300*                                                                         
033400 01  WS-Audit-Rows.                                                       
033500         03  WS-Audit-Count       pic s9(4) comp.                         
033600         03  WS-Audit-Row occurs 20 times.                                
033700                 05  WS-Audit-Tech        pic x(27).                      
033800                 05  WS-Audit-Pass        pic x(1).                       
033900                 05  WS-Audit-Fail-Text   pic x(35).                      
034000*                                                                         
034100*                                                                         
034200*  Flat redefinitions of the big reference tables, purely so              
034300*  the load paragraphs can low-value the whole table in one               
034400*  move before reloading it - house idiom per wspycoh.cob.                
034500*                                                                         
034600 01  WS-Plant-Table-Flat redefines WS-Plant-Table.                        
034700         03  filler             pic x(98) occurs 500 times.               
034800*                                                                         
034900 01  WS-Tco-Table-Flat redefines WS-Tco-Table.                            
035000         03  filler             pic x(65) occurs 5000 times.              
035100*                                                                         
035200 01  WS-Cycle-Table-Flat redefines WS-Cycle-Table.                        
035300         03  filler             pic x(33) occurs 16000 times.             
035400*                                                                         
035500 copy "wsstswd.cob".                                                      
035600*                                                                         
035700 procedure  division.                                                     
035800*=====================                                                    
035900*                                                                         
036000 aa000-Main.                                                              
036100         perform  aa010-Open-Files.                                       
036200         perform  aa020-Load-Plant-Master.                                
036300         perform  aa080-Load-Tech-Avail.                                  
036400         perform  aa030-Load-Tco-Ref.                                     
036500         perform  aa040-Load-Abate-Ref.                                   
036600         perform  aa050-Load-Usage-Rates.                                 
036700         perform  aa060-Load-Resource-Limits.                             
036800         perform  aa070-Load-Cycle-Ref.                                   
036900         perform  aa100-Process-Year                                      
037000                  varying WS-Year from 2020 by 1                          
037100                      until WS-Year > 2050.                               
037200         perform  aa910-Close-Files.                                      
037300         goback.                                                          
037400*                                                                         
037500 aa010-Open-Files.                                                        
037600         open     input  Plant-Master Tech-Avail Tco-Ref Abate-Ref        
037700                         Usage-Rates Resource-Limits                      
037800                         Switch-Type-Ref.                                 
037900         open     output Tech-Choices Print-File.                         
038000 aa010-Exit.  exit.                                                       
038100*                                                                         
038200 aa910-Close-Files.                                                       
038300         close    Plant-Master Tech-Avail Tco-Ref Abate-Ref               
038400                         Usage-Rates                                      
038500                         Resource-Limits Switch-Type-Ref                  
038600                         Tech-Choices Print-File.                         
038700 aa910-Exit.  exit.                                                       
038800*                                                                         
038900*  aa020-Load-Plant-Master through aa070-Load-Cycle-Ref pull the          
039000*  sorted sequential files into the working-storage tables above,         
039100*  validating each record on the way in per e-req 4495.                   
039200*                                                                         
039300 aa020-Load-Plant-Master.                                                 
039400         perform  aa021-Read-Plant.                                       
039500         perform  aa022-Keep-Plant thru aa022-Exit                        
039600                  until WS-Plt-Eof.                                       
039700 aa020-Exit.  exit.                                                       
039800*                                                                         
039900 aa021-Read-Plant.                                                        
040000         read     Plant-Master                                            
040100                  at end move "Y" to WS-Plt-Eof-Sw.                       
040200 aa021-Exit.  exit.                                                       
040300*                                                                         
040400 aa022-Keep-Plant.                                                        
040500         perform  zz100-Validate-Plant.                                   
040600         if       WS-Temp-Valid-Sw = "Y"                                  
040700                  add 1 to WS-Plant-Count                                 
040800                  set WS-Plt-Ix to WS-Plant-Count                         
040900                  move ST-Plant-Name to WS-Plt-Name (WS-Plt-Ix)           
041000                  move ST-Country-Code to                                 
041100                              WS-Plt-Country (WS-Plt-Ix)                  
041200                  move ST-Region to WS-Plt-Region (WS-Plt-Ix)             
041300                  move ST-Start-Of-Operation to                           
041400                              WS-Plt-Start-Year (WS-Plt-Ix)               
041500                  move ST-Primary-Flag to                                 
041600                              WS-Plt-Primary (WS-Plt-Ix)                  
041700                  move ST-Capacity-Mt to                                  
041800                              WS-Plt-Capacity (WS-Plt-Ix)                 
041900                  move ST-Tech-In-2020 to                                 
042000                              WS-Plt-Tech-2020 (WS-Plt-Ix)                
042100                  move ST-Tech-In-2020 to                                 
042200                              WS-Plt-Curr-Tech (WS-Plt-Ix).               
042300         perform  aa021-Read-Plant.                                       
042400 aa022-Exit.  exit.                                                       
042500*                                                                         
042600 aa030-Load-Tco-Ref.                                                      
042700         perform  aa031-Read-Tco.                                         
042800         perform  aa032-Keep-Tco thru aa032-Exit                          
042900                  until WS-Tco-Eof.                                       
043000 aa030-Exit.  exit.                                                       
043100*                                                                         
043200 aa031-Read-Tco.                                                          
043300         read     Tco-Ref                                                 
043400                  at end move "Y" to WS-Tco-Eof-Sw.                       
043500 aa031-Exit.  exit.                                                       
043600*                                                                         
043700 aa032-Keep-Tco.                                                          
043800         perform  zz110-Validate-Tco.                                     
043900         if       WS-Temp-Valid-Sw = "Y"                                  
044000                  add 1 to WS-Tco-Count                                   
044100                  set WS-Tcot-Ix to WS-Tco-Count                          
044200                  move ST-Tco-Year to WS-Tcot-Year (WS-Tcot-Ix)           
044300                  move ST-Tco-Plant-Name to                               
044400                              WS-Tcot-Plant (WS-Tcot-Ix)                  
044500                  move ST-Tco-Base-Tech to                                
044600                              WS-Tcot-Base (WS-Tcot-Ix)                   
044700                  move ST-Tco-Switch-Tech to                              
044800                              WS-Tcot-Switch (WS-Tcot-Ix)                 
044900                  move ST-Tco-Value to                                    
045000                              WS-Tcot-Value (WS-Tcot-Ix).                 
045100         perform  aa031-Read-Tco.                                         
045200 aa032-Exit.  exit.                                                       
045300*                                                                         
045400 aa040-Load-Abate-Ref.                                                    
045500         perform  aa041-Read-Aba.                                         
045600         perform  aa042-Keep-Aba thru aa042-Exit                          
045700                  until WS-Aba-Eof.                                       
045800 aa040-Exit.  exit.                                                       
045900*                                                                         
046000 aa041-Read-Aba.                                                          
046100         read     Abate-Ref                                               
046200                  at end move "Y" to WS-Aba-Eof-Sw.                       
046300 aa041-Exit.  exit.                                                       
046400*                                                                         
046500 aa042-Keep-Aba.                                                          
046600         perform  zz120-Validate-Abate.                                   
046700         if       WS-Temp-Valid-Sw = "Y"                                  
046800                  add 1 to WS-Aba-Count                                   
046900                  set WS-Abat-Ix to WS-Aba-Count                          
047000                  move ST-Aba-Year to WS-Abat-Year (WS-Abat-Ix)           
047100                  move ST-Aba-Country-Code to                             
047200                              WS-Abat-Country (WS-Abat-Ix)                
047300                  move ST-Aba-Base-Tech to                                
047400                              WS-Abat-Base (WS-Abat-Ix)                   
047500                  move ST-Aba-Switch-Tech to                              
047600                              WS-Abat-Switch (WS-Abat-Ix)                 
047700                  move ST-Aba-Emissivity to                               
047800                              WS-Abat-Value (WS-Abat-Ix).                 
047900         perform  aa041-Read-Aba.                                         
048000 aa042-Exit.  exit.                                                       
048100*                                                                         
048200 aa050-Load-Usage-Rates.                                                  
048300         perform  aa051-Read-Usg.                                         
048400         perform  aa052-Keep-Usg thru aa052-Exit                          
048500                  until WS-Usg-Eof.                                       
048600 aa050-Exit.  exit.                                                       
048700*                                                                         
048800 aa051-Read-Usg.                                                          
048900         read     Usage-Rates                                             
049000                  at end move "Y" to WS-Usg-Eof-Sw.                       
049100 aa051-Exit.  exit.                                                       
049200*                                                                         
049300 aa052-Keep-Usg.                                                          
049400         perform  zz130-Validate-Usage.                                   
049500         if       WS-Temp-Valid-Sw = "Y"                                  
049600                  add 1 to WS-Usg-Count                                   
049700                  set WS-Usgt-Ix to WS-Usg-Count                          
049800                  move ST-Usg-Technology to                               
049900                              WS-Usgt-Tech (WS-Usgt-Ix)                   
050000                  move ST-Usg-Material to                                 
050100                              WS-Usgt-Material (WS-Usgt-Ix)               
050200                  move ST-Usg-Per-Ton to                                  
050300                              WS-Usgt-Per-Ton (WS-Usgt-Ix).               
050400         perform  aa051-Read-Usg.                                         
050500 aa052-Exit.  exit.                                                       
050600*                                                                         
050700 aa060-Load-Resource-Limits.                                              
050800         perform  aa061-Read-Res.                                         
050900         perform  aa062-Keep-Res thru aa062-Exit                          
051000                  until WS-Res-Eof.                                       
051100 aa060-Exit.  exit.                                                       
051200*                                                                         
051300 aa061-Read-Res.                                                          
051400         read     Resource-Limits                                         
051500                  at end move "Y" to WS-Res-Eof-Sw.                       
051600 aa061-Exit.  exit.                                                       
051700*                                                                         
051800 aa062-Keep-Res.                                                          
051900         add      1 to WS-Res-Count.                                      
052000         set      WS-Resl-Ix to WS-Res-Count.                             
052100         move     ST-Res-Resource to                                      
052200                              WS-Resl-Resource (WS-Resl-Ix).              
052300         move     ST-Res-Year to WS-Resl-Year (WS-Resl-Ix).               
052400         move     ST-Res-Limit-Value to                                   
052500                              WS-Resl-Value (WS-Resl-Ix).                 
052600         perform  aa061-Read-Res.                                         
052700 aa062-Exit.  exit.                                                       
052800*                                                                         
052900 aa070-Load-Cycle-Ref.                                                    
053000         perform  aa071-Read-Cyc.                                         
053100         perform  aa072-Keep-Cyc thru aa072-Exit                          
053200                  until WS-Cyc-Eof.                                       
053300 aa070-Exit.  exit.                                                       
053400*                                                                         
053500 aa071-Read-Cyc.                                                          
053600         read     Switch-Type-Ref                                         
053700                  at end move "Y" to WS-Cyc-Eof-Sw.                       
053800 aa071-Exit.  exit.                                                       
053900*                                                                         
054000 aa072-Keep-Cyc.                                                          
054100         add      1 to WS-Cyc-Count.                                      
054200         set      WS-Cyct-Ix to WS-Cyc-Count.                             
054300         move     ST-Cyc-Plant-Name to                                    
054400                              WS-Cyct-Plant (WS-Cyct-Ix).                 
054500         move     ST-Cyc-Year to WS-Cyct-Year (WS-Cyct-Ix).               
054600         move     ST-Cyc-Switch-Type to                                   
054700                              WS-Cyct-Switch-Type (WS-Cyct-Ix).           
054800         perform  aa071-Read-Cyc.                                         
054900 aa072-Exit.  exit.                                                       
055000*                                                                         
055100*  aa080-Load-Tech-Avail pulls the R2 technology availability file        
055200*  into ST-Tech-Avail-Table, carried in Tech-Avail's own FD so            
055300*  ST010 picks it up unchanged via the same wsttch.cob copy -             
055400*  audit finding AF-26-03, the file was on the File-Defs table            
055500*  but nothing ever read it.                                              
055600*                                                                         
055700 aa080-Load-Tech-Avail.                                                   
055800         perform  aa081-Read-Tav.                                         
055900         perform  aa082-Keep-Tav thru aa082-Exit                          
056000                  until WS-Tav-Eof.                                       
056100 aa080-Exit.  exit.                                                       
056200*                                                                         
056300 aa081-Read-Tav.                                                          
056400         read     Tech-Avail                                              
056500                  at end move "Y" to WS-Tav-Eof-Sw.                       
056600 aa081-Exit.  exit.                                                       
056700*                                                                         
056800 aa082-Keep-Tav.                                                          
056900         add      1 to WS-Tavl-Count.                                     
057000         set      ST-Tavl-Ix to WS-Tavl-Count.                            
057100         move     ST-Technology to                                        
057200                              ST-Tavl-Technology (ST-Tavl-Ix).            
057300         move     ST-Year-Avail-From to                                   
057400                              ST-Tavl-Year-From (ST-Tavl-Ix).             
057500         move     ST-Year-Avail-Until to                                  
057600                              ST-Tavl-Year-Until (ST-Tavl-Ix).            
057700         move     ST-Tech-Phase to                                        
057800                              ST-Tavl-Phase (ST-Tavl-Ix).                 
057900         perform  aa081-Read-Tav.                                         
058000 aa082-Exit.  exit.                                                       
058100*                                                                         
058200*  aa100-Process-Year                                                     
058300*  Resets the resource balances for the year, then walks the              
058400*  plant table once, deciding for each plant whether it is a              
058500*  switcher or a non-switcher for the year and writing one R8             
058600*  record for it either way.                                              
058700*                                                                         
058800 aa100-Process-Year.                                                      
058900         perform  aa110-Reset-Resource-Balances.                          
059000         perform  aa115-Write-Audit-Year-Heading.                         
059100         perform  aa120-Process-One-Plant thru aa120-Exit                 
059200                  varying WS-Plant-Ix from 1 by 1                         
059300                      until WS-Plant-Ix > WS-Plant-Count.                 
059400         perform  aa900-Write-Audit-Totals.                               
059500 aa100-Exit.  exit.                                                       
059600*                                                                         
059700 aa110-Reset-Resource-Balances.                                           
059800         move     low-values to ST-Resource-Balance-Table.                
059900         move     zero to WS-Res-Ix.                                      
060000         perform  aa111-Copy-One-Balance thru aa111-Exit                  
060100                  varying WS-Resl-Ix from 1 by 1                          
060200                      until WS-Resl-Ix > WS-Res-Count.                    
060300 aa110-Exit.  exit.                                                       
060400*                                                                         
060500*  aa115-Write-Audit-Year-Heading opens each year's section of            
060600*  the constraint audit report and resets the year's running              
060700*  counters - the old run-wide single total was replaced per              
060800*  audit finding AF-26-11.                                                
060900*                                                                         
061000 aa115-Write-Audit-Year-Heading.                                          
061100         move     zero to WS-Checked-Ctr WS-Passed-Ctr                    
061200                      WS-Failed-Ctr.                                      
061300         move     spaces to Print-Line.                                   
061400         string   "CONSTRAINT AUDIT FOR YEAR " delimited by size          
061500                  WS-Year delimited by size                               
061600                      into Print-Line.                                    
061700         write    Print-Line.                                             
061800 aa115-Exit.  exit.                                                       
061900*                                                                         
062000 aa111-Copy-One-Balance.                                                  
062100         if       WS-Resl-Year (WS-Resl-Ix) not = WS-Year                 
062200                  go to aa111-Exit.                                       
062300         add      1 to WS-Res-Ix.                                         
062400         set      ST-Res-Ix to WS-Res-Ix.                                 
062500         move     WS-Resl-Resource (WS-Resl-Ix) to                        
062600                              ST-Res-Bal-Name (ST-Res-Ix).                
062700         move     WS-Resl-Value (WS-Resl-Ix) to                           
062800                              ST-Res-Bal-Amount (ST-Res-Ix).              
062900 aa111-Exit.  exit.                                                       
063000*                                                                         
063100 aa120-Process-One-Plant.                                                 
063200         if       WS-Year = 2020                                          
063300                  perform aa130-Write-Base-Year-Choice                    
063400                  go to aa120-Exit.                                       
063500         perform  aa140-Lookup-Switch-Type.                               
063600         if       not WS-Is-Switcher                                      
063700                  perform aa150-Process-Non-Switcher                      
063800         else                                                             
063900                  perform aa160-Process-Switcher.                         
064000 aa120-Exit.  exit.                                                       
064100*                                                                         
064200 aa130-Write-Base-Year-Choice.                                            
064300         move     WS-Plt-Tech-2020 (WS-Plant-Ix) to                       
064400                              WS-Plt-Curr-Tech (WS-Plant-Ix).             
064500         move     WS-Year to ST-Cho-Year.                                 
064600         move     WS-Plt-Name (WS-Plant-Ix) to ST-Cho-Plant-Name.         
064700         move     WS-Plt-Tech-2020 (WS-Plant-Ix) to                       
064800                              ST-Cho-Current-Tech.                        
064900         move     WS-Plt-Tech-2020 (WS-Plant-Ix) to                       
065000                              ST-Cho-Switch-Tech.                         
065100         move     "Base year - not a switch year" to                      
065200                              ST-Cho-Switch-Type.                         
065300         perform  aa170-Write-Choice-Record.                              
065400 aa130-Exit.  exit.                                                       
065500*                                                                         
065600 aa140-Lookup-Switch-Type.                                                
065700         move     "N" to WS-Switcher-Sw.                                  
065800         move     spaces to WS-Cyc-Work-Type.                             
065900         perform  aa141-Test-One-Cycle thru aa141-Exit                    
066000                  varying WS-Cyct-Ix from 1 by 1                          
066100                      until WS-Cyct-Ix > WS-Cyc-Count.                    
066200 aa140-Exit.  exit.                                                       
066300*                                                                         
066400 aa141-Test-One-Cycle.                                                    
066500         if       WS-Cyct-Plant (WS-Cyct-Ix) =                            
066600                              WS-Plt-Name (WS-Plant-Ix)                   
066700            and   WS-Cyct-Year (WS-Cyct-Ix) = WS-Year                     
066800                  move WS-Cyct-Switch-Type (WS-Cyct-Ix) to                
066900                              WS-Cyc-Work-Type                            
067000                  if WS-Cyc-Work-Type not = "NONE    "                    
067100                       move "Y" to WS-Switcher-Sw                         
067200                  end-if.                                                 
067300 aa141-Exit.  exit.                                                       
067400*                                                                         
067500 aa150-Process-Non-Switcher.                                              
067600         move     WS-Year to ST-Cho-Year.                                 
067700         move     WS-Plt-Name (WS-Plant-Ix) to ST-Cho-Plant-Name.         
067800         move     WS-Plt-Curr-Tech (WS-Plant-Ix) to                       
067900                              ST-Cho-Current-Tech.                        
068000         move     WS-Plt-Curr-Tech (WS-Plant-Ix) to                       
068100                              ST-Cho-Switch-Tech.                         
068200         move     "Not a switch year" to ST-Cho-Switch-Type.              
068300         perform  aa180-Deduct-Usage.                                     
068400         perform  aa170-Write-Choice-Record.                              
068500 aa150-Exit.  exit.                                                       
068600*                                                                         
068700 aa160-Process-Switcher.                                                  
068800         if       WS-Plt-Curr-Tech (WS-Plant-Ix) = "Not operating"        
068900            or    WS-Plt-Curr-Tech (WS-Plant-Ix) = "Close plant"          
069000                  move "Close plant" to                                   
069100                              WS-Plt-Curr-Tech (WS-Plant-Ix)              
069200                  move "Plant was already closed" to                      
069300                              WS-P-Switch-Type-Tx                         
069400                  go to aa160-Write.                                      
069500         if       WS-Plt-Tech-2020 (WS-Plant-Ix) = "EAF"                  
069600            and   WS-Plt-Primary (WS-Plant-Ix) = "N"                      
069700                  move "EAF" to WS-Plt-Curr-Tech (WS-Plant-Ix)            
069800                  move "Secondary capacity is always EAF" to              
069900                              WS-P-Switch-Type-Tx                         
070000                  go to aa160-Write.                                      
070100         perform  aa161-Call-St010.                                       
070200 aa160-Write.                                                             
070300         move     WS-Year to ST-Cho-Year.                                 
070400         move     WS-Plt-Name (WS-Plant-Ix) to ST-Cho-Plant-Name.         
070500         move     WS-Plt-Curr-Tech (WS-Plant-Ix) to                       
070600                              ST-Cho-Current-Tech.                        
070700         move     WS-Plt-Curr-Tech (WS-Plant-Ix) to                       
070800                              ST-Cho-Switch-Tech.                         
070900         move     WS-P-Switch-Type-Tx to ST-Cho-Switch-Type.              
071000         perform  aa170-Write-Choice-Record.                              
071100 aa160-Exit.  exit.                                                       
071200*                                                                         
071300 aa161-Call-St010.                                                        
071400         move     WS-Cyc-Work-Type to WS-Work-Cyc-Save.                   
071500         move     WS-Year to WS-P-Year.                                   
071600         move     WS-Plt-Name (WS-Plant-Ix) to WS-P-Plant-Name.           
071700         move     WS-Plt-Country (WS-Plant-Ix) to                         
071800                              WS-P-Country-Code.                          
071900         move     WS-Plt-Curr-Tech (WS-Plant-Ix)                          
072000                      to WS-P-Base-Tech.                                  
072100         move     WS-Plt-Capacity (WS-Plant-Ix)                           
072200                      to WS-P-Capacity-Mt.                                
072300         move     WS-Plt-Primary (WS-Plant-Ix)                            
072400                      to WS-P-Primary-Flag.                               
072500         move     WS-Scenario to WS-P-Scenario.                           
072600         move     WS-Moratorium-Flag to WS-P-Moratorium.                  
072700         if       WS-Work-Cyc-Save = "TRANS   "                           
072800                  move "Y" to WS-P-Trans-Switch                           
072900         else                                                             
073000                  move "N" to WS-P-Trans-Switch.                          
073100         perform  aa162-Build-Candidate-Rows.                             
073200         call     "st010" using WS-St010-Parms                            
073300                                WS-Cand-Tco-Rows                          
073400                                WS-Cand-Aba-Rows                          
073500                                ST-Tech-Group-Table                       
073600                                ST-Switch-Pair-Table                      
073700                                ST-Resource-Balance-Table                 
073800                                WS-Usg-Count                              
073900                                WS-Usage-Table                            
074000                                WS-Tavl-Count                             
074100                                ST-Tech-Avail-Table                       
074200                                WS-Audit-Rows.                            
074300         perform  aa167-Write-Audit-Detail.                               
074400         if       WS-Work-Cyc-Save = "TRANS   "                           
074500                  perform aa165-Set-Trans-Narrative                       
074600         else                                                             
074700                  perform aa166-Set-Main-Narrative.                       
074800         move     WS-P-Switch-Tech to                                     
074900                              WS-Plt-Curr-Tech (WS-Plant-Ix).             
075000 aa161-Exit.  exit.                                                       
075100*                                                                         
075200*  aa165/aa166 set the U2 switch-type narrative off whether the           
075300*  candidate returned by st010 actually differs from the tech the         
075400*  plant carried into the call - e-req 4502, board wanted the             
075500*  audit trail to say "no change" rather than a false "switch".           
075600*                                                                         
075700 aa165-Set-Trans-Narrative.                                               
075800         if       WS-P-Switch-Tech = WS-P-Base-Tech                       
075900                  go to aa165-No-Change.                                  
076000      move     "Transitional switch in off-cycle investment year"         
076100                           to WS-P-Switch-Type-Tx.                        
076200         go to    aa165-Exit.                                             
076300 aa165-No-Change.                                                         
076400         move     "No change during off-cycle investment year" to         
076500                              WS-P-Switch-Type-Tx.                        
076600 aa165-Exit.  exit.                                                       
076700*                                                                         
076800 aa166-Set-Main-Narrative.                                                
076900         if       WS-P-Switch-Tech = WS-P-Base-Tech                       
077000                  go to aa166-No-Change.                                  
077100         move     "Regular change in investment cycle year" to            
077200                              WS-P-Switch-Type-Tx.                        
077300         go to    aa166-Exit.                                             
077400 aa166-No-Change.                                                         
077500         move     "No change in main investment cycle year" to            
077600                              WS-P-Switch-Type-Tx.                        
077700 aa166-Exit.  exit.                                                       
077800*                                                                         
077900*  aa167/aa168 print the constraint audit report's per-candidate          
078000*  detail straight off the row set ST010 handed back, one line            
078100*  per plant times candidate, with the year running totals of             
078200*  candidates checked/passed/failed - REPORTS 3, audit finding            
078300*  AF-26-11.                                                              
078400*                                                                         
078500 aa167-Write-Audit-Detail.                                                
078600         if       WS-Audit-Count = zero                                   
078700                  go to aa167-Exit.                                       
078800         perform  aa168-Write-One-Audit-Row                               
078900                  varying WS-Aud-Ix from 1 by 1                           
079000                      until WS-Aud-Ix > WS-Audit-Count.                   
079100 aa167-Exit.  exit.                                                       
079200*                                                                         
079300 aa168-Write-One-Audit-Row.                                               
079400         add      1 to WS-Checked-Ctr.                                    
079500         move     spaces to WS-Audit-Suffix.                              
079600         if       WS-Audit-Pass (WS-Aud-Ix) = "Y"                         
079700                  add 1 to WS-Passed-Ctr                                  
079800                  move "PASS" to WS-Audit-Suffix                          
079900         else                                                             
080000                  add 1 to WS-Failed-Ctr                                  
080100                  string "FAIL  " delimited by size                       
080200                         WS-Audit-Fail-Text (WS-Aud-Ix)                   
080300                              delimited by space                          
080400                      into WS-Audit-Suffix                                
080500         end-if.                                                          
080600         move     spaces to Print-Line.                                   
080700         string   WS-Plt-Name (WS-Plant-Ix) delimited by size             
080800                  "  " delimited by size                                  
080900                  WS-P-Base-Tech delimited by size                        
081000                  " -> " delimited by size                                
081100                  WS-Audit-Tech (WS-Aud-Ix) delimited by size             
081200                  "  " delimited by size                                  
081300                  WS-Audit-Suffix delimited by size                       
081400                      into Print-Line.                                    
081500         write    Print-Line.                                             
081600 aa168-Exit.  exit.                                                       
081700*                                                                         
081800 aa162-Build-Candidate-Rows.                                              
081900         move     zero to WS-P-Tco-Count WS-P-Aba-Count.                  
082000         perform  aa163-Copy-Tco-Row thru aa163-Exit                      
082100                  varying WS-Tcot-Ix from 1 by 1                          
082200                      until WS-Tcot-Ix > WS-Tco-Count.                    
082300         perform  aa164-Copy-Aba-Row thru aa164-Exit                      
082400                  varying WS-Abat-Ix from 1 by 1                          
082500                      until WS-Abat-Ix > WS-Aba-Count.                    
082600 aa162-Exit.  exit.                                                       
082700*                                                                         
082800 aa163-Copy-Tco-Row.                                                      
082900         if       WS-Tcot-Year (WS-Tcot-Ix) not = WS-Year                 
083000            or    WS-Tcot-Plant (WS-Tcot-Ix) not =                        
083100                              WS-Plt-Name (WS-Plant-Ix)                   
083200            or    WS-Tcot-Base (WS-Tcot-Ix) not =                         
083300                              WS-Plt-Curr-Tech (WS-Plant-Ix)              
083400                  go to aa163-Exit.                                       
083500         if       WS-P-Tco-Count >= 20                                    
083600                  go to aa163-Exit.                                       
083700         add      1 to WS-P-Tco-Count.                                    
083800         set      WS-Pt-Ix to WS-P-Tco-Count.                             
083900         move     WS-Tcot-Switch (WS-Tcot-Ix) to                          
084000                              WS-P-Tco-Switch (WS-Pt-Ix).                 
084100         move     WS-Tcot-Value (WS-Tcot-Ix) to                           
084200                              WS-P-Tco-Value (WS-Pt-Ix).                  
084300 aa163-Exit.  exit.                                                       
084400*                                                                         
084500 aa164-Copy-Aba-Row.                                                      
084600         if       WS-Abat-Year (WS-Abat-Ix) not = WS-Year                 
084700            or    WS-Abat-Country (WS-Abat-Ix) not =                      
084800                              WS-Plt-Country (WS-Plant-Ix)                
084900            or    WS-Abat-Base (WS-Abat-Ix) not =                         
085000                              WS-Plt-Curr-Tech (WS-Plant-Ix)              
085100                  go to aa164-Exit.                                       
085200         if       WS-P-Aba-Count >= 20                                    
085300                  go to aa164-Exit.                                       
085400         add      1 to WS-P-Aba-Count.                                    
085500         set      WS-Pa-Ix to WS-P-Aba-Count.                             
085600         move     WS-Abat-Switch (WS-Abat-Ix) to                          
085700                              WS-P-Aba-Switch (WS-Pa-Ix).                 
085800         move     WS-Abat-Value (WS-Abat-Ix) to                           
085900                              WS-P-Aba-Value (WS-Pa-Ix).                  
086000 aa164-Exit.  exit.                                                       
086100*                                                                         
086200 aa170-Write-Choice-Record.                                               
086300         write    ST-Choice-Record.                                       
086400 aa170-Exit.  exit.                                                       
086500*                                                                         
086600*  aa180-Deduct-Usage                                                     
086700*  Non-switchers still eat their ration of scrap, biomass, co2            
086800*  and ccs - the board's rule is this always goes through even            
086900*  if it tips the year's balance negative, per e-req 4471.                
087000*                                                                         
087100 aa180-Deduct-Usage.                                                      
087200         perform  aa181-Deduct-One-Material thru aa181-Exit               
087300                  varying WS-Usgt-Ix from 1 by 1                          
087400                      until WS-Usgt-Ix > WS-Usg-Count.                    
087500 aa180-Exit.  exit.                                                       
087600*                                                                         
087700 aa181-Deduct-One-Material.                                               
087800         if       WS-Usgt-Tech (WS-Usgt-Ix) not =                         
087900                              WS-Plt-Curr-Tech (WS-Plant-Ix)              
088000                  go to aa181-Exit.                                       
088100         perform  aa182-Find-Balance-Slot thru aa182-Exit                 
088200                  varying WS-Res-Ix from 1 by 1                           
088300                      until WS-Res-Ix > 4.                                
088400 aa181-Exit.  exit.                                                       
088500*                                                                         
088600 aa182-Find-Balance-Slot.                                                 
088700         set      ST-Res-Ix to WS-Res-Ix.                                 
088800         move     WS-Usgt-Material (WS-Usgt-Ix) to                        
088900                              WS-Map-Material.                            
089000         perform  aa183-Map-Material.                                     
089100         if       ST-Res-Bal-Name (ST-Res-Ix) not =                       
089200                              WS-Resource-Code                            
089300                  go to aa182-Exit.                                       
089400         compute  WS-Usage-Hold =                                         
089500                  WS-Plt-Capacity (WS-Plant-Ix) * 1000000 *               
089600                      WS-Usgt-Per-Ton (WS-Usgt-Ix).                       
089700         subtract WS-Usage-Hold from                                      
089800                              ST-Res-Bal-Amount (ST-Res-Ix).              
089900 aa182-Exit.  exit.                                                       
090000*                                                                         
090100*  aa183-Map-Material - R7's Material text ("Scrap", "Biomass",           
090200*  "Biomethane", "Captured CO2", "Used CO2") does not truncate            
090300*  down to R6's 8-byte Resource code by simple chopping, so the           
090400*  two have to be translated through here instead of compared raw.        
090500*  Audit finding AF-26-13.                                                
090600*                                                                         
090700 aa183-Map-Material.                                                      
090800         move     spaces to WS-Resource-Code.                             
090900         if       WS-Map-Material (1:5) = "Scrap"                         
091000                  move "SCRAP" to WS-Resource-Code                        
091100                  go to aa183-Exit.                                       
091200         if       WS-Map-Material (1:4) = "Biom"                          
091300                  move "BIOMASS" to WS-Resource-Code                      
091400                  go to aa183-Exit.                                       
091500         if       WS-Map-Material (1:8) = "Captured"                      
091600                  move "CCS" to WS-Resource-Code                          
091700                  go to aa183-Exit.                                       
091800         if       WS-Map-Material (1:4) = "Used"                          
091900                  move "CO2" to WS-Resource-Code.                         
092000 aa183-Exit.  exit.                                                       
092100*                                                                         
092200*  aa900-Write-Audit-Totals - one line of year totals, printed at         
092300*  the foot of each year's constraint audit detail rather than            
092400*  once for the whole 2020-2050 run, per REPORTS 3, audit finding         
092500*  AF-26-11.                                                              
092600*                                                                         
092700 aa900-Write-Audit-Totals.                                                
092800         move     spaces to Print-Line.                                   
092900         string   "YEAR " delimited by size                               
093000                  WS-Year delimited by size                               
093100                  " TOTALS  Checked=" delimited by size                   
093200                  WS-Checked-Ctr delimited by size                        
093300                  " Passed=" delimited by size                            
093400                  WS-Passed-Ctr delimited by size                         
093500                  " Failed=" delimited by size                            
093600                  WS-Failed-Ctr delimited by size                         
093700                      into Print-Line.                                    
093800         write    Print-Line.                                             
093900 aa900-Exit.  exit.                                                       
094000*                                                                         
094100*  U7 Validation paragraphs - applied to each input record as it          
094200*  is loaded; records failing validation are listed to the print          
094300*  file and dropped from the in-memory table rather than halting          
094400*  the run, per the planning board's wish not to lose a whole             
094500*  night's batch over one dirty record.                                   
094600*                                                                         
094700 zz100-Validate-Plant.                                                    
094800         move     "Y" to WS-Temp-Valid-Sw.                                
094900         if       ST-Country-Code = spaces                                
095000            or    ST-Start-Of-Operation < 2020                            
095100                  move "N" to WS-Temp-Valid-Sw                            
095200                  perform zz190-Write-Error-Line.                         
095300 zz100-Exit.  exit.                                                       
095400*                                                                         
095500 zz110-Validate-Tco.                                                      
095600         move     "Y" to WS-Temp-Valid-Sw.                                
095700         if       ST-Tco-Year < 2020                                      
095800                  move "N" to WS-Temp-Valid-Sw                            
095900                  perform zz190-Write-Error-Line.                         
096000 zz110-Exit.  exit.                                                       
096100*                                                                         
096200 zz120-Validate-Abate.                                                    
096300         move     "Y" to WS-Temp-Valid-Sw.                                
096400         if       ST-Aba-Year < 2020                                      
096500            or    ST-Aba-Country-Code = spaces                            
096600                  move "N" to WS-Temp-Valid-Sw                            
096700                  perform zz190-Write-Error-Line.                         
096800 zz120-Exit.  exit.                                                       
096900*                                                                         
097000 zz130-Validate-Usage.                                                    
097100         move     "Y" to WS-Temp-Valid-Sw.                                
097200         if       ST-Usg-Technology = spaces                              
097300                  move "N" to WS-Temp-Valid-Sw                            
097400                  perform zz190-Write-Error-Line.                         
097500 zz130-Exit.  exit.                                                       
097600*                                                                         
097700 zz190-Write-Error-Line.                                                  
097800         move     spaces to Print-Line.                                   
097900         string   "ST900 INVALID INPUT RECORD REJECTED"                   
098000                  delimited by size into Print-Line.                      
098100         write    Print-Line.                                             
098200 zz190-Exit.  exit.                                                       
