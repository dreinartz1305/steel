000100*******************************************                               
000200*                                         *                               
000300*  Business Case Usage Rate File Record  *                                
000400*  Material consumption per tonne of     *                                
000500*  steel for each technology - drives    *                                
000600*  the resource-balance debits in ST010. *                                
000700*******************************************                               
000800* File size 60 bytes.                                                     
000900*                                                                         
001000* 13/02/26 rjp - Created.                                                 
001100*                                                                         
001200 01  ST-Usage-Record.                                                     
001300         03  ST-Usg-Technology        pic x(27).                          
001400         03  ST-Usg-Material          pic x(20).                          
001500         03  ST-Usg-Per-Ton           pic s9(3)v9(6).                     
001600         03  filler                   pic x(04).                          
