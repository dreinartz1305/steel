000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*      Cost Of Steelmaking Report         *                               
000500*  Reads production stats, variable       *                               
000600*  cost reference and capex (otheropex    *                               
000700*  rows) to derive the regional cost of   *                               
000800*  steelmaking per tonne of capacity,     *                               
000900*  one line per region within each year,  *                               
001000*  plus the year's global average.        *                               
001100*                                         *                               
001200*******************************************                               
001300*                                                                         
001400 identification          division.                                        
001500*=================================                                        
001600 program-id.              st040.                                          
001700 author.                  R. J. Pargeter.                                 
001800                            For the Steel Technology planning             
001900                              suite.  Report layout semi-sourced          
002000                              from vacprint.                              
002100 installation.            Applewood Computers - Steel                     
002200                              Planning Unit.                              
002300 date-written.            22/02/1984.                                     
002400 date-compiled.                                                           
002500 security.                Copyright (C) 1984-2026 and                     
002600                            later, Vincent Bryan Coen.                    
002700                            Distributed under the GNU General             
002800                              Public License, file COPYING.               
002900*                                                                         
003000*    Remarks.           Cost of steelmaking report.  This program         
003100*                       uses RW (Report Writer), control broken on        
003200*                       Year, with one region row struck per year         
003300*                       off an in-memory region table and a global        
003400*                       weighted line closing the year out.               
003500*                                                                         
003600*    Called modules.    None.                                             
003700*                                                                         
003800*    Files used.        Prod-Stats, Varcost-Ref, Capex (in),              
003900*                       Cos-Out (out), Print-File.                        
004000*                                                                         
004100*    Error messages used.                                                 
004200*                       None.                                             
004300*                                                                         
004400* Changes:                                                                
004500* 22/02/26 rjp -    1.00 Created.                                         
004600* 25/02/26 rjp -    1.01 Zero utilisation and blank technology            
004700*                        rows now skipped rather than scored              
004800*                        zero - board ruled a mothballed plant            
004900*                        should not drag the region average down,         
005000*                        e-req 4509.                                      
005100* 98/12/11 rjp -    1.02 Y2K readiness certified - full four              
005200*                        digit years used throughout.                     
005300* 03/03/12 rjp -    1.03 Migration to Open Cobol v3.00.00.                
005400* 05/03/26 rjp -    1.04 Cos-Out/the printed report were both             
005500*                        running one row per plant and folding            
005600*                        every region into a single global figure         
005700*                        - U5 wants one row per region per year,          
005800*                        struck off raw plant capacity, not the           
005900*                        tonnes produced.  Added the year's region        
006000*                        table and the per-region print/write;            
006100*                        plant COS formula corrected to capacity          
006200*                        times (variable cost times utilisation           
006300*                        plus other-opex) - other-opex was riding         
006400*                        on tonnes produced instead of raw                
006500*                        capacity.  Audit finding AF-26-08.               
006600*                                                                         
006700*****************************************************************         
006800*                                                                         
006900* Copyright Notice.                                                       
007000* ****************                                                        
007100*                                                                         
007200* These files and programs are part of the Applewood Computers            
007300* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007400*                                                                         
007500* This program is now free software; you can redistribute it              
007600* and modify it under the GNU General Public License as                   
007700* published by the Free Software Foundation; version 3 or later.          
007800*                                                                         
007900* Distributed in the hope that it will be useful, but WITHOUT             
008000* ANY WARRANTY; without even the implied warranty of                      
008100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
008200*                                                                         
008300*****************************************************************         
008400*                                                                         
008500 environment             division.                                        
008600*=======================                                                  
008700*                                                                         
008800 configuration           section.                                         
008900 source-computer.        IBM-PROFESSIONAL.                                
009000 object-computer.        IBM-PROFESSIONAL.                                
009100 special-names.                                                           
009200         c01 is top-of-form.                                              
009300*                                                                         
009400 input-output            section.                                         
009500 file-control.                                                            
009600         select   Prod-Stats assign to "PROD-STATS"                       
009700                  organization is line sequential                         
009800                  file status  is WS-Prd-Status.                          
009900         select   Varcost-Ref assign to "VARCOST-REF"                     
010000                  organization is line sequential                         
010100                  file status  is WS-Vc-Status.                           
010200         select   Capex assign to "CAPEX"                                 
010300                  organization is line sequential                         
010400                  file status  is WS-Cpx-Status.                          
010500         select   Cos-Out assign to "COS-OUT"                             
010600                  organization is line sequential                         
010700                  file status  is WS-Cos-Status.                          
010800         select   Print-File assign to "COS-RPT"                          
010900                  organization is line sequential                         
011000                  file status  is WS-Prt-Status.                          
011100*                                                                         
011200 data                    division.                                        
011300*=================                                                        
011400*                                                                         
011500 file section.                                                            
011600*---------------                                                          
011700 fd  Prod-Stats.                                                          
011800         copy "wsstprd.cob".                                              
011900 fd  Varcost-Ref.                                                         
012000         copy "wsstvc.cob".                                               
012100 fd  Capex.                                                               
012200         copy "wsstcpx.cob".                                              
012300 fd  Cos-Out.                                                             
012400         copy "wsstcos.cob".                                              
012500 fd  Print-File.                                                          
012600         01  Print-Line           pic x(132).                             
012700*                                                                         
012800 working-storage        section.                                          
012900*-----------------------                                                  
013000 77  Prog-Name           pic x(15) value "ST040 (1.04)".                  
013100*                                                                         
013200 01  WS-File-Status.                                                      
013300         03  WS-Prd-Status        pic xx.                                 
013400         03  WS-Vc-Status         pic xx.                                 
013500         03  WS-Cpx-Status        pic xx.                                 
013600         03  WS-Cos-Status        pic xx.                                 
013700         03  WS-Prt-Status        pic xx.                                 
013800*                                                                         
013900 01  WS-Switches.                                                         
014000         03  WS-Prd-Eof-Sw        pic x value "N".                        
014100             88  WS-Prd-Eof       value "Y".                              
014200*                                                                         
014300 01  WS-Work-Fields.                                                      
014400         03  WS-Vc-Ix             pic s9(5) comp.                         
014500         03  WS-Vc-Count          pic s9(5) comp value zero.              
014600         03  WS-Cpx-Ix            pic s9(5) comp.                         
014700         03  WS-Cpx-Count         pic s9(5) comp value zero.              
014800         03  WS-Variable-Cost     pic s9(5)v9(4) comp-3.                  
014900         03  WS-Other-Opex        pic s9(5)v9(4) comp-3.                  
015000         03  WS-Plant-Cos         pic s9(7)v9(4) comp-3.                  
015100         03  WS-Year-Cos-Total    pic s9(13)v9(4) comp-3                  
015200                              value zero.                                 
015300         03  WS-Year-Capacity     pic s9(13)v9(4) comp-3                  
015400                              value zero.                                 
015500         03  WS-Year-Avg-Cos      pic s9(7)v9(4) comp-3.                  
015600         03  WS-Region-Avg-Cos    pic s9(7)v9(4) comp-3.                  
015700         03  WS-Save-Year         pic 9(4) value zero.                    
015800         03  WS-Regt-Count        pic s9(5) comp value zero.              
015900         03  WS-Regt-Found-Sw     pic x value "N".                        
016000*                                                                         
016100*  House low-value-the-lot idiom, per wspycoh.cob.                        
016200 01  WS-Roll-Fields.                                                      
016300         03  WS-Roll-Work         pic s9(13)v9(4) comp-3                  
016400                              value zero.                                 
016500*                                                                         
016600*  Per-year region accumulator - one row per region seen so far           
016700*  this year, reset at every year break.  U5's regional figure is         
016800*  struck off the raw plant capacities, not the tonnes produced.          
016900*                                                                         
017000 01  WS-Region-Table.                                                     
017100         03  WS-Regt-Entry occurs 60 times indexed by WS-Regt-Ix.         
017200                 05  WS-Regt-Name        pic x(30).                       
017300                 05  WS-Regt-Cos-Total   pic s9(13)v9(4) comp-3.          
017400                 05  WS-Regt-Capacity    pic s9(13)v9(4) comp-3.          
017500*                                                                         
017600 01  WS-Region-Table-Flat redefines WS-Region-Table.                      
017700         03  filler               pic x(48) occurs 60 times.              
017800*                                                                         
017900 01  WS-Roll-Fields-Flat redefines WS-Roll-Fields.                        
018000         03  filler               pic x(9).                               
018100*                                                                         
018200*  In-memory copy of the variable cost reference and the                  
018300*  otheropex rows lifted from the capex file - cost inputs                
018400*  held for the life of the run, house idiom as per st020.                
018500*                                                                         
018600 01  WS-Vc-Table.                                                         
018700         03  WS-Vct-Entry occurs 2000 times indexed by WS-Vct-Ix.         
018800                 05  WS-Vct-Year         pic 9(4).                        
018900                 05  WS-Vct-Country      pic x(3).                        
019000                 05  WS-Vct-Tech         pic x(27).                       
019100                 05  WS-Vct-Value        pic s9(5)v9(4) comp-3.           
019200*                                                                         
019300 01  WS-Vc-Table-Flat redefines WS-Vc-Table.                              
019400         03  filler               pic x(43) occurs 2000 times.            
019500*                                                                         
019600 01  WS-Opex-Table.                                                       
019700         03  WS-Opxt-Entry occurs 2000 times                              
019800                              indexed by WS-Opxt-Ix.                      
019900                 05  WS-Opxt-Year        pic 9(4).                        
020000                 05  WS-Opxt-Tech        pic x(27).                       
020100                 05  WS-Opxt-Value       pic s9(5)v9(4) comp-3.           
020200*                                                                         
020300 01  WS-Opex-Table-Flat redefines WS-Opex-Table.                          
020400         03  filler               pic x(37) occurs 2000 times.            
020500*                                                                         
020600 report section.                                                          
020700*-----------------                                                        
020800 rd  Cost-Of-Steelmaking-Report                                           
020900         control      Year                                                
021000         page  limit  60 lines                                            
021100         heading      1                                                   
021200         first detail 4                                                   
021300         last  detail 55.                                                 
021400*                                                                         
021500 01  type page heading.                                                   
021600         03  line 1.                                                      
021700                 05  col 1   pic x(40) value                              
021800                              "Steel Technology Planning".                
021900                 05  col 100 pic x(24) value                              
022000                              "Cost Of Steelmaking".                      
022100         03  line 2.                                                      
022200                 05  col 1   pic x(30) source Prog-Name.                  
022300                 05  col 110 pic x(5)  value "Page ".                     
022400                 05  col 115 pic zz9   source Page-Counter.               
022500         03  line 4.                                                      
022600                 05  col 1   pic x(4)  value "Year".                      
022700                 05  col 8   pic x(30) value "Region".                    
022800                 05  col 45  pic x(20) value "Cost Per Tonne".            
022900*                                                                         
023000*  One line per region, U5 / Report 2 - the plant-level figures           
023100*  are struck into this region average, never printed loose.              
023200*                                                                         
023300 01  Cos-Detail type is detail.                                           
023400         03  line + 1.                                                    
023500                 05  col 1   pic 9(4)      source WS-Save-Year.           
023600                 05  col 8   pic x(30)                                    
023700                         source WS-Regt-Name (WS-Regt-Ix).                
023800                 05  col 45  pic zz,zz9.9999                              
023900                         source WS-Region-Avg-Cos.                        
024000*                                                                         
024100 01  Year-Footing type control footing Year.                              
024200         03  line + 2.                                                    
024300                 05  col 1   pic 9(4)      source WS-Save-Year.           
024400                 05  col 8   pic x(30)                                    
024500                         value "Year global average".                     
024600                 05  col 45  pic zz,zz9.9999                              
024700                         source WS-Year-Avg-Cos.                          
024800*                                                                         
024900 procedure  division.                                                     
025000*=====================                                                    
025100*                                                                         
025200 aa000-Main.                                                              
025300         perform  aa010-Open-Files.                                       
025400         perform  aa020-Load-Varcost.                                     
025500         perform  aa030-Load-Opex.                                        
025600         initiate Cost-Of-Steelmaking-Report.                             
025700         perform  aa040-Read-Prod.                                        
025800         perform  aa100-Process-Prod thru aa100-Exit                      
025900                  until WS-Prd-Eof.                                       
026000         if       WS-Save-Year not = zero                                 
026100                  perform aa200-Roll-Year-Break.                          
026200         terminate Cost-Of-Steelmaking-Report.                            
026300         perform  aa910-Close-Files.                                      
026400         goback.                                                          
026500*                                                                         
026600 aa010-Open-Files.                                                        
026700         open     input  Prod-Stats Varcost-Ref Capex.                    
026800         open     output Cos-Out Print-File.                              
026900 aa010-Exit.  exit.                                                       
027000*                                                                         
027100 aa910-Close-Files.                                                       
027200         close    Prod-Stats Varcost-Ref Capex Cos-Out Print-File.        
027300 aa910-Exit.  exit.                                                       
027400*                                                                         
027500 aa020-Load-Varcost.                                                      
027600         read     Varcost-Ref                                             
027700                  at end go to aa020-Exit.                                
027800 aa021-Keep-Loop.                                                         
027900         add      1 to WS-Vc-Count.                                       
028000         set      WS-Vct-Ix to WS-Vc-Count.                               
028100         move     ST-Vc-Year to WS-Vct-Year (WS-Vct-Ix).                  
028200         move     ST-Vc-Country-Code to                                   
028300                              WS-Vct-Country (WS-Vct-Ix).                 
028400         move     ST-Vc-Technology to WS-Vct-Tech (WS-Vct-Ix).            
028500         move     ST-Vc-Variable-Cost to WS-Vct-Value (WS-Vct-Ix).        
028600         read     Varcost-Ref                                             
028700                  at end go to aa020-Exit.                                
028800         go       to aa021-Keep-Loop.                                     
028900 aa020-Exit.  exit.                                                       
029000*                                                                         
029100 aa030-Load-Opex.                                                         
029200         read     Capex                                                   
029300                  at end go to aa030-Exit.                                
029400 aa031-Keep-Loop.                                                         
029500         if       ST-Cpx-Otheropex                                        
029600                  add 1 to WS-Cpx-Count                                   
029700                  set WS-Opxt-Ix to WS-Cpx-Count                          
029800                  move ST-Cpx-Year to WS-Opxt-Year (WS-Opxt-Ix)           
029900                  move ST-Cpx-Technology to                               
030000                              WS-Opxt-Tech (WS-Opxt-Ix)                   
030100                  move ST-Cpx-Value to WS-Opxt-Value (WS-Opxt-Ix).        
030200         read     Capex                                                   
030300                  at end go to aa030-Exit.                                
030400         go       to aa031-Keep-Loop.                                     
030500 aa030-Exit.  exit.                                                       
030600*                                                                         
030700 aa040-Read-Prod.                                                         
030800         read     Prod-Stats                                              
030900                  at end move "Y" to WS-Prd-Eof-Sw.                       
031000 aa040-Exit.  exit.                                                       
031100*                                                                         
031200*  aa100-Process-Prod - U5.  A mothballed plant (zero                     
031300*  utilisation or blank technology) is excluded from the                  
031400*  region figures entirely, per e-req 4509.  Plant COS itself is          
031500*  capacity times (variable cost times utilisation plus other-            
031600*  opex) - other-opex rides on raw capacity, not tonnes produced.         
031700*  Audit finding AF-26-08.                                                
031800*                                                                         
031900 aa100-Process-Prod.                                                      
032000         if       ST-Prd-Utilization = zero                               
032100            or    ST-Prd-Technology = spaces                              
032200                  go to aa190-Next.                                       
032300         if       WS-Save-Year not = zero                                 
032400            and   ST-Prd-Year not = WS-Save-Year                          
032500                  perform aa200-Roll-Year-Break.                          
032600         move     ST-Prd-Year to WS-Save-Year.                            
032700         perform  aa210-Find-Variable-Cost.                               
032800         perform  aa220-Find-Other-Opex.                                  
032900         compute  WS-Plant-Cos rounded =                                  
033000                      ST-Prd-Capacity-Mt * (WS-Variable-Cost *            
033100                      ST-Prd-Utilization + WS-Other-Opex).                
033200         perform  aa230-Accumulate-Region.                                
033300         add      WS-Plant-Cos to WS-Year-Cos-Total.                      
033400         add      ST-Prd-Capacity-Mt to WS-Year-Capacity.                 
033500 aa190-Next.                                                              
033600         perform  aa040-Read-Prod.                                        
033700 aa100-Exit.  exit.                                                       
033800*                                                                         
033900*  aa200-Roll-Year-Break - U5/Report 2.  Strikes off one COS-OUT          
034000*  row and one printed line per region seen in the year just              
034100*  finished, then the year's global weighted line, before the             
034200*  region table is cleared ready for the next year.  Audit                
034300*  finding AF-26-08.                                                      
034400*                                                                         
034500 aa200-Roll-Year-Break.                                                   
034600         perform  aa205-Print-One-Region thru aa205-Exit                  
034700                  varying WS-Regt-Ix from 1 by 1                          
034800                      until WS-Regt-Ix > WS-Regt-Count.                   
034900         if       WS-Year-Capacity not = zero                             
035000                  compute WS-Year-Avg-Cos rounded =                       
035100                         WS-Year-Cos-Total / WS-Year-Capacity             
035200         else                                                             
035300                  move zero to WS-Year-Avg-Cos.                           
035400         generate Year-Footing.                                           
035500         move     zero to WS-Year-Cos-Total WS-Year-Capacity.             
035600         move     low-values to WS-Region-Table-Flat.                     
035700         move     zero to WS-Regt-Count.                                  
035800 aa200-Exit.  exit.                                                       
035900*                                                                         
036000 aa205-Print-One-Region.                                                  
036100         if       WS-Regt-Capacity (WS-Regt-Ix) not = zero                
036200                  compute WS-Region-Avg-Cos rounded =                     
036300                         WS-Regt-Cos-Total (WS-Regt-Ix) /                 
036400                         WS-Regt-Capacity (WS-Regt-Ix)                    
036500         else                                                             
036600                  move zero to WS-Region-Avg-Cos.                         
036700         move     WS-Save-Year to ST-Cos-Year.                            
036800         move     WS-Regt-Name (WS-Regt-Ix) to ST-Cos-Region.             
036900         move     WS-Region-Avg-Cos to ST-Cos-Value.                      
037000         write    ST-Cos-Record.                                          
037100         generate Cos-Detail.                                             
037200 aa205-Exit.  exit.                                                       
037300*                                                                         
037400*  aa230-Accumulate-Region - finds this row's region in the               
037500*  year's table and adds its plant COS and capacity in, or opens          
037600*  a fresh row for a region not seen yet this year.                       
037700*                                                                         
037800 aa230-Accumulate-Region.                                                 
037900         move     "N" to WS-Regt-Found-Sw.                                
038000         perform  aa231-Test-One-Region thru aa231-Exit                   
038100                  varying WS-Regt-Ix from 1 by 1                          
038200                      until WS-Regt-Ix > WS-Regt-Count.                   
038300         if       WS-Regt-Found-Sw = "N"                                  
038400                  add 1 to WS-Regt-Count                                  
038500                  move ST-Prd-Region to                                   
038600                              WS-Regt-Name (WS-Regt-Count)                
038700                  move WS-Plant-Cos to                                    
038800                              WS-Regt-Cos-Total (WS-Regt-Count)           
038900                  move ST-Prd-Capacity-Mt to                              
039000                              WS-Regt-Capacity (WS-Regt-Count).           
039100 aa230-Exit.  exit.                                                       
039200*                                                                         
039300 aa231-Test-One-Region.                                                   
039400         if       WS-Regt-Name (WS-Regt-Ix) not = ST-Prd-Region           
039500                  go to aa231-Exit.                                       
039600         add      WS-Plant-Cos to WS-Regt-Cos-Total (WS-Regt-Ix).         
039700         add      ST-Prd-Capacity-Mt to                                   
039800                      WS-Regt-Capacity (WS-Regt-Ix).                      
039900         move     "Y" to WS-Regt-Found-Sw.                                
040000         set      WS-Regt-Ix to WS-Regt-Count.                            
040100 aa231-Exit.  exit.                                                       
040200*                                                                         
040300 aa210-Find-Variable-Cost.                                                
040400         move     zero to WS-Variable-Cost.                               
040500         perform  aa211-Test-One-Vc thru aa211-Exit                       
040600                  varying WS-Vct-Ix from 1 by 1                           
040700                      until WS-Vct-Ix > WS-Vc-Count.                      
040800 aa210-Exit.  exit.                                                       
040900*                                                                         
041000 aa211-Test-One-Vc.                                                       
041100         if       WS-Vct-Year (WS-Vct-Ix) = ST-Prd-Year                   
041200            and   WS-Vct-Country (WS-Vct-Ix) = ST-Prd-Country-Code        
041300            and   WS-Vct-Tech (WS-Vct-Ix) = ST-Prd-Technology             
041400                  move WS-Vct-Value (WS-Vct-Ix) to                        
041500                              WS-Variable-Cost                            
041600                  set  WS-Vct-Ix to WS-Vc-Count.                          
041700 aa211-Exit.  exit.                                                       
041800*                                                                         
041900 aa220-Find-Other-Opex.                                                   
042000         move     zero to WS-Other-Opex.                                  
042100         perform  aa221-Test-One-Opex thru aa221-Exit                     
042200                  varying WS-Opxt-Ix from 1 by 1                          
042300                      until WS-Opxt-Ix > WS-Cpx-Count.                    
042400 aa220-Exit.  exit.                                                       
042500*                                                                         
042600 aa221-Test-One-Opex.                                                     
042700         if       WS-Opxt-Year (WS-Opxt-Ix) = ST-Prd-Year                 
042800            and   WS-Opxt-Tech (WS-Opxt-Ix) = ST-Prd-Technology           
042900                  move WS-Opxt-Value (WS-Opxt-Ix) to WS-Other-Opex        
043000                  set  WS-Opxt-Ix to WS-Cpx-Count.                        
043100 aa221-Exit.  exit.                                                       
