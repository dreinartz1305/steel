000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*         Switch Capex Pricing            *                               
000500*  Prices every permitted (start, new)    *                               
000600*  technology switch pair for every       *                               
000700*  model year per the nine-rule capex     *                               
000800*  cascade, writing the switch-capex      *                               
000900*  file consumed by st030, plus the       *                               
001000*  greenfield switching delta secondary   *                               
001100*  figure for the same pair/year.         *                               
001200*                                         *                               
001300*******************************************                               
001400*                                                                         
001500 identification          division.                                        
001600*=================================                                        
001700 program-id.              st020.                                          
001800 author.                  R. J. Pargeter.                                 
001900                            For the Steel Technology planning             
002000                              suite.                                      
002100 installation.            Applewood Computers - Steel                     
002200                              Planning Unit.                              
002300 date-written.            15/02/1984.                                     
002400 date-compiled.                                                           
002500 security.                Copyright (C) 1984-2026 and                     
002600                            later, Vincent Bryan Coen.                    
002700                            Distributed under the GNU General             
002800                              Public License, file COPYING.               
002900*                                                                         
003000*    Remarks.           Prices every permitted switch pair from           
003100*                       the greenfield/brownfield capex tables            
003200*                       per the nine-rule cascade of e-req 4471,          
003300*                       with the straight line interpolation              
003400*                       routine for capex envelope gaps.                  
003500*                                                                         
003600*    Called modules.    None.                                             
003700*                                                                         
003800*    Files used.        Capex (in), Switch capex (out).                   
003900*                                                                         
004000*    Error messages used.                                                 
004100*                       ST900   Invalid input record rejected.            
004200*                                                                         
004300* Changes:                                                                
004400* 15/02/26 rjp -    1.00 Created.                                         
004500* 18/02/26 rjp -    1.01 Rule 7 "460/4" constant corrected to             
004600*                        a literal 115 after the board queried            
004700*                        the fraction in the spec - same number,          
004800*                        clearer source.                                  
004900* 98/12/05 rjp -    1.02 Y2K readiness certified - full four              
005000*                        digit years throughout.                          
005100* 03/03/09 rjp -    1.03 Migration to Open Cobol v3.00.00.                
005200* 05/03/26 rjp -    1.04 Switch-Capex-Out now also carries the            
005300*                        greenfield switching delta, GF(N)-GF(S),         
005400*                        for the pair/year - bb200 was already            
005500*                        striking this figure into WS-Diff for the        
005600*                        blast-furnace/dri-bof/dri-eaf/smelting           
005700*                        rules and then throwing it away once the         
005800*                        cascade had picked a rule.  e-req 4510,          
005900*                        audit finding AF-26-09.                          
006000*                                                                         
006100*****************************************************************         
006200*                                                                         
006300* Copyright Notice.                                                       
006400* ****************                                                        
006500*                                                                         
006600* These files and programs are part of the Applewood Computers            
006700* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
006800*                                                                         
006900* This program is now free software; you can redistribute it              
007000* and modify it under the GNU General Public License as                   
007100* published by the Free Software Foundation; version 3 or later.          
007200*                                                                         
007300* Distributed in the hope that it will be useful, but WITHOUT             
007400* ANY WARRANTY; without even the implied warranty of                      
007500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
007600*                                                                         
007700*****************************************************************         
007800*                                                                         
007900 environment             division.                                        
008000*=======================                                                  
008100*                                                                         
008200 configuration           section.                                         
008300 source-computer.        IBM-PROFESSIONAL.                                
008400 object-computer.        IBM-PROFESSIONAL.                                
008500 special-names.                                                           
008600         c01 is top-of-form.                                              
008700*                                                                         
008800 input-output            section.                                         
008900 file-control.                                                            
009000         select   Capex assign to "CAPEX"                                 
009100                  organization is line sequential                         
009200                  file status  is WS-Cpx-Status.                          
009300         select   Switch-Capex-Out assign to "SWITCH-CAPEX-OUT"           
009400                  organization is line sequential                         
009500                  file status  is WS-Swc-Status.                          
009600*                                                                         
009700 data                    division.                                        
009800*=================                                                        
009900*                                                                         
010000 file section.                                                            
010100*---------------                                                          
010200 fd  Capex.                                                               
010300         copy "wsstcpx.cob".                                              
010400 fd  Switch-Capex-Out.                                                    
010500         copy "wsstswc.cob".                                              
010600*                                                                         
010700 working-storage        section.                                          
010800*-----------------------                                                  
010900 77  Prog-Name           pic x(15) value "ST020 (1.04)".                  
011000*                                                                         
011100 01  WS-File-Status.                                                      
011200         03  WS-Cpx-Status        pic xx.                                 
011300         03  WS-Swc-Status        pic xx.                                 
011400*                                                                         
011500 01  WS-Switches.                                                         
011600         03  WS-Cpx-Eof-Sw        pic x value "N".                        
011700             88  WS-Cpx-Eof       value "Y".                              
011800*                                                                         
011900 01  WS-Work-Fields.                                                      
012000         03  WS-Year              pic 9(4).                               
012100         03  WS-Base-Ix           pic s9(4) comp.                         
012200         03  WS-New-Ix            pic s9(4) comp.                         
012300         03  WS-Cpx-Ix            pic s9(4) comp.                         
012400         03  WS-Cpx-Count         pic s9(5) comp value zero.              
012500         03  WS-Gf-Start          pic s9(5)v9(4) comp-3.                  
012600         03  WS-Gf-New            pic s9(5)v9(4) comp-3.                  
012700         03  WS-Bf-Start          pic s9(5)v9(4) comp-3.                  
012800         03  WS-Bf-New            pic s9(5)v9(4) comp-3.                  
012900         03  WS-Bf-Bat-Bfbof      pic s9(5)v9(4) comp-3.                  
013000         03  WS-Gf-Dri-Eaf        pic s9(5)v9(4) comp-3.                  
013100         03  WS-Gf-Eaf            pic s9(5)v9(4) comp-3.                  
013200         03  WS-Bf-Eaf            pic s9(5)v9(4) comp-3.                  
013300         03  WS-Diff              pic s9(5)v9(4) comp-3.                  
013400         03  WS-Switch-Value      pic s9(5)v9(4) comp-3.                  
013500         03  WS-Envelope-Value    pic s9(5)v9(6) comp-3.                  
013600         03  WS-Start-Group       pic x(20).                              
013700         03  WS-New-Group         pic x(20).                              
013800*                                                                         
013900*  In-memory copy of the capex file - one entry per technology,           
014000*  year and type (greenfield / brownfield / otheropex).  Sized            
014100*  for 20 technologies across 31 model years, 3 types each.               
014200*                                                                         
014300 01  WS-Capex-Table.                                                      
014400         03  WS-Cpx-Entry occurs 2000 times indexed by WS-Cpxt-Ix.        
014500                 05  WS-Cpxt-Tech        pic x(27).                       
014600                 05  WS-Cpxt-Year        pic 9(4).                        
014700                 05  WS-Cpxt-Type        pic x(10).                       
014800                 05  WS-Cpxt-Value       pic s9(5)v9(4) comp-3.           
014900*                                                                         
015000 01  WS-Capex-Table-Flat redefines WS-Capex-Table.                        
015100         03  filler               pic x(46) occurs 2000 times.            
015200*                                                                         
015300*  Anchor table for U8 straight line interpolation of the                 
015400*  switch capex envelope - year/value pairs, the envelope is              
015500*  re-used across every (start,new) pair per e-req 4471.                  
015600*                                                                         
015700 01  WS-Anchor-Table.                                                     
015800         03  WS-Anchor-Entry occurs 3 times.                              
015900                 05  WS-Anchor-Year      pic 9(4).                        
016000                 05  WS-Anchor-Value     pic s9(5)v9(6) comp-3.           
016100*                                                                         
016200 01  WS-Anchor-Table-Flat redefines WS-Anchor-Table.                      
016300         03  filler               pic x(8) occurs 3 times.                
016400*                                                                         
016500*  House low-value-the-lot idiom, per wspycoh.cob, so a single            
016600*  move spaces clears every rule-cascade work field in one go.            
016700*                                                                         
016800 01  WS-Rule-Fields.                                                      
016900         03  WS-Work-Valid-Sw     pic x value "N".                        
017000*                                                                         
017100 01  WS-Rule-Fields-Flat redefines WS-Rule-Fields.                        
017200         03  filler               pic x(1).                               
017300*                                                                         
017400 copy "wsttch.cob".                                                       
017500*                                                                         
017600 procedure  division.                                                     
017700*=====================                                                    
017800*                                                                         
017900 aa000-Main.                                                              
018000         perform  aa010-Open-Files.                                       
018100         perform  aa020-Load-Capex.                                       
018200         perform  aa030-Load-Anchors.                                     
018300         perform  aa100-Price-All-Pairs                                   
018400                  varying WS-Year from 2020 by 1                          
018500                      until WS-Year > 2050.                               
018600         perform  aa910-Close-Files.                                      
018700         goback.                                                          
018800*                                                                         
018900 aa010-Open-Files.                                                        
019000         open     input  Capex.                                           
019100         open     output Switch-Capex-Out.                                
019200 aa010-Exit.  exit.                                                       
019300*                                                                         
019400 aa910-Close-Files.                                                       
019500         close    Capex Switch-Capex-Out.                                 
019600 aa910-Exit.  exit.                                                       
019700*                                                                         
019800 aa020-Load-Capex.                                                        
019900         perform  aa021-Read-Capex.                                       
020000         perform  aa022-Keep-Capex thru aa022-Exit                        
020100                  until WS-Cpx-Eof.                                       
020200 aa020-Exit.  exit.                                                       
020300*                                                                         
020400 aa021-Read-Capex.                                                        
020500         read     Capex                                                   
020600                  at end move "Y" to WS-Cpx-Eof-Sw.                       
020700 aa021-Exit.  exit.                                                       
020800*                                                                         
020900 aa022-Keep-Capex.                                                        
021000         add      1 to WS-Cpx-Count.                                      
021100         set      WS-Cpxt-Ix to WS-Cpx-Count.                             
021200         move     ST-Cpx-Technology to                                    
021300                              WS-Cpxt-Tech (WS-Cpxt-Ix).                  
021400         move     ST-Cpx-Year to WS-Cpxt-Year (WS-Cpxt-Ix).               
021500         move     ST-Cpx-Type to WS-Cpxt-Type (WS-Cpxt-Ix).               
021600         move     ST-Cpx-Value to WS-Cpxt-Value (WS-Cpxt-Ix).             
021700         perform  aa021-Read-Capex.                                       
021800 aa022-Exit.  exit.                                                       
021900*                                                                         
022000*  aa030-Load-Anchors sets up the switch capex envelope anchors           
022100*  2020/319.249187, 2030/319.249187, 2050/286.218839 - carried            
022200*  as a literal constant table, not a file, per e-req 4471.               
022300*                                                                         
022400 aa030-Load-Anchors.                                                      
022500         move     2020 to WS-Anchor-Year (1).                             
022600         move     319.249187 to WS-Anchor-Value (1).                      
022700         move     2030 to WS-Anchor-Year (2).                             
022800         move     319.249187 to WS-Anchor-Value (2).                      
022900         move     2050 to WS-Anchor-Year (3).                             
023000         move     286.218839 to WS-Anchor-Value (3).                      
023100 aa030-Exit.  exit.                                                       
023200*                                                                         
023300 aa100-Price-All-Pairs.                                                   
023400         perform  bb050-Interpolate-Envelope.                             
023500         perform  aa110-Price-One-Start thru aa110-Exit                   
023600                  varying WS-Base-Ix from 1 by 1                          
023700                      until WS-Base-Ix > 20.                              
023800 aa100-Exit.  exit.                                                       
023900*                                                                         
024000 aa110-Price-One-Start.                                                   
024100         perform  aa120-Price-One-Pair thru aa120-Exit                    
024200                  varying WS-New-Ix from 1 by 1                           
024300                      until WS-New-Ix > 20.                               
024400 aa110-Exit.  exit.                                                       
024500*                                                                         
024600 aa120-Price-One-Pair.                                                    
024700         perform  zz100-Check-Valid-Pair.                                 
024800         if       WS-Work-Valid-Sw not = "Y"                              
024900                  go to aa120-Exit.                                       
025000         perform  bb200-Price-Switch.                                     
025100         move     WS-Year to ST-Swc-Year.                                 
025200         move     ST-TG-Technology (WS-Base-Ix) to                        
025300                              ST-Swc-Start-Tech.                          
025400         move     ST-TG-Technology (WS-New-Ix) to ST-Swc-New-Tech.        
025500         move     WS-Switch-Value to ST-Swc-Value.                        
025600         move     WS-Diff to ST-Swc-Greenfield-Delta.                     
025700         write    ST-Swcpx-Record.                                        
025800 aa120-Exit.  exit.                                                       
025900*                                                                         
026000 zz100-Check-Valid-Pair.                                                  
026100         move     "N" to WS-Work-Valid-Sw.                                
026200         perform  zz101-Test-One-Pair thru zz101-Exit                     
026300                  varying WS-Cpx-Ix from 1 by 1                           
026400                              until WS-Cpx-Ix > 98.                       
026500 zz100-Exit.  exit.                                                       
026600*                                                                         
026700 zz101-Test-One-Pair.                                                     
026800         if       ST-SwP-Base-Tech (WS-Cpx-Ix) =                          
026900                              ST-TG-Technology (WS-Base-Ix)               
027000            and   ST-SwP-New-Tech (WS-Cpx-Ix) =                           
027100                              ST-TG-Technology (WS-New-Ix)                
027200                  move "Y" to WS-Work-Valid-Sw.                           
027300 zz101-Exit.  exit.                                                       
027400*                                                                         
027500*  bb200-Price-Switch and bb2NN-Rule-n implement the nine-rule            
027600*  capex cascade, rules evaluated top down, first match wins.             
027700*                                                                         
027800 bb200-Price-Switch.                                                      
027900         move     ST-TG-Technology (WS-Base-Ix) to WS-Start-Group.        
028000         move     ST-TG-Technology (WS-New-Ix) to WS-New-Group.           
028100         perform  zz110-Lookup-Gf-Bf.                                     
028200         compute  WS-Diff = WS-Gf-New - WS-Gf-Start.                      
028300         move     ST-TG-Furnace-Group (WS-Base-Ix) to                     
028400                              WS-Start-Group.                             
028500         move     ST-TG-Furnace-Group (WS-New-Ix) to WS-New-Group.        
028600         if       ST-TG-Technology (WS-New-Ix) =                          
028700                              ST-TG-Technology (WS-Base-Ix)               
028800                  move WS-Bf-Start to WS-Switch-Value                     
028900                  go to bb200-Exit.                                       
029000         if       ST-TG-Technology (WS-New-Ix) = "Close plant"            
029100                  compute WS-Switch-Value = WS-Gf-Start * 0.05            
029200                  go to bb200-Exit.                                       
029300         if       WS-Start-Group = "blast_furnace"                        
029400            and   WS-New-Group = "blast_furnace"                          
029500                  perform bb210-Rule3-Bf-Bf                               
029600                  go to bb200-Exit.                                       
029700         if       WS-Start-Group = "dri-bof"                              
029800            and   WS-New-Group = "dri-bof"                                
029900                  perform bb220-Rule4-Dribof                              
030000                  go to bb200-Exit.                                       
030100         if       WS-Start-Group = "dri-eaf"                              
030200            and   WS-New-Group = "dri-eaf"                                
030300                  perform bb230-Rule5-Drieaf                              
030400                  go to bb200-Exit.                                       
030500         if       WS-Start-Group = "smelting_reduction"                   
030600            and   WS-New-Group = "smelting_reduction"                     
030700                  compute WS-Switch-Value = WS-Bf-Start + WS-Diff         
030800                  go to bb200-Exit.                                       
030900         if       WS-Start-Group = "blast_furnace"                        
031000            and   WS-New-Group = "dri-bof"                                
031100                  perform bb240-Rule7-Bf-Dribof                           
031200                  go to bb200-Exit.                                       
031300         if       WS-Start-Group = "dri-eaf"                              
031400            and   WS-New-Group = "eaf-advanced"                           
031500                  perform bb250-Rule8-Drieaf-Eafadv                       
031600                  go to bb200-Exit.                                       
031700         move     WS-Gf-New to WS-Switch-Value.                           
031800 bb200-Exit.                                                              
031900         if       WS-Switch-Value > WS-Envelope-Value                     
032000                  move WS-Envelope-Value to WS-Switch-Value.              
032100         exit.                                                            
032200*                                                                         
032300 zz110-Lookup-Gf-Bf.                                                      
032400         move     zero to WS-Gf-Start WS-Gf-New WS-Bf-Start               
032500                              WS-Bf-New.                                  
032600         perform  zz111-Lookup-One thru zz111-Exit                        
032700                  varying WS-Cpxt-Ix from 1 by 1                          
032800                      until WS-Cpxt-Ix > WS-Cpx-Count.                    
032900 zz110-Exit.  exit.                                                       
033000*                                                                         
033100 zz111-Lookup-One.                                                        
033200         if       WS-Cpxt-Year (WS-Cpxt-Ix) not = WS-Year                 
033300                  go to zz111-Exit.                                       
033400         if       WS-Cpxt-Tech (WS-Cpxt-Ix) =                             
033500                              ST-TG-Technology (WS-Base-Ix)               
033600            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "GREENFIELD"                
033700                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Gf-Start.         
033800         if       WS-Cpxt-Tech (WS-Cpxt-Ix) =                             
033900                              ST-TG-Technology (WS-New-Ix)                
034000            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "GREENFIELD"                
034100                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Gf-New.           
034200         if       WS-Cpxt-Tech (WS-Cpxt-Ix) =                             
034300                              ST-TG-Technology (WS-Base-Ix)               
034400            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "BROWNFIELD"                
034500                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Bf-Start.         
034600         if       WS-Cpxt-Tech (WS-Cpxt-Ix) =                             
034700                              ST-TG-Technology (WS-New-Ix)                
034800            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "BROWNFIELD"                
034900                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Bf-New.           
035000         if       WS-Cpxt-Tech (WS-Cpxt-Ix) = "BAT BF-BOF"                
035100            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "BROWNFIELD"                
035200                  move WS-Cpxt-Value (WS-Cpxt-Ix) to                      
035300                              WS-Bf-Bat-Bfbof.                            
035400         if       WS-Cpxt-Tech (WS-Cpxt-Ix) = "DRI-EAF"                   
035500            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "GREENFIELD"                
035600                  move WS-Cpxt-Value (WS-Cpxt-Ix) to                      
035700                              WS-Gf-Dri-Eaf.                              
035800         if       WS-Cpxt-Tech (WS-Cpxt-Ix) = "EAF"                       
035900            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "GREENFIELD"                
036000                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Gf-Eaf.           
036100         if       WS-Cpxt-Tech (WS-Cpxt-Ix) = "EAF"                       
036200            and   WS-Cpxt-Type (WS-Cpxt-Ix) = "BROWNFIELD"                
036300                  move WS-Cpxt-Value (WS-Cpxt-Ix) to WS-Bf-Eaf.           
036400 zz111-Exit.  exit.                                                       
036500*                                                                         
036600 bb210-Rule3-Bf-Bf.                                                       
036700         if       ST-TG-Technology (WS-New-Ix) = "BAT BF-BOF"             
036800                  move WS-Bf-New to WS-Switch-Value                       
036900                  go to bb210-Exit.                                       
037000         if       ST-TG-Technology (WS-New-Ix) = "BAT BF-BOF+CCUS"        
037100            or    ST-TG-Technology (WS-New-Ix) = "BAT BF-BOF+CCU"         
037200            or    ST-TG-Technology (WS-New-Ix) =                          
037300                              "BAT BF-BOF+BECCUS"                         
037400                  compute WS-Switch-Value =                               
037500                              WS-Bf-Bat-Bfbof + WS-Diff                   
037600                  go to bb210-Exit.                                       
037700         if       ST-TG-Technology (WS-Base-Ix) = "Avg BF-BOF"            
037800                  move WS-Bf-Bat-Bfbof to WS-Switch-Value                 
037900         else                                                             
038000                  move WS-Bf-Start to WS-Switch-Value.                    
038100 bb210-Exit.  exit.                                                       
038200*                                                                         
038300 bb220-Rule4-Dribof.                                                      
038400         if       ST-TG-Technology (WS-New-Ix) =                          
038500                              "DRI-Melt-BOF_100% zero-C H2"               
038600                  move WS-Bf-Start to WS-Switch-Value                     
038700         else                                                             
038800                  compute WS-Switch-Value = WS-Bf-Start + WS-Diff.        
038900 bb220-Exit.  exit.                                                       
039000*                                                                         
039100 bb230-Rule5-Drieaf.                                                      
039200         if       ST-TG-Technology (WS-New-Ix) =                          
039300                              "DRI-EAF_50% bio-CH4"                       
039400            or    ST-TG-Technology (WS-New-Ix) =                          
039500                              "DRI-EAF_50% green H2"                      
039600            or    ST-TG-Technology (WS-New-Ix) =                          
039700                              "DRI-EAF_100% green H2"                     
039800                  move WS-Bf-Start to WS-Switch-Value                     
039900         else                                                             
040000                  compute WS-Switch-Value = WS-Bf-Start + WS-Diff.        
040100 bb230-Exit.  exit.                                                       
040200*                                                                         
040300 bb240-Rule7-Bf-Dribof.                                                   
040400         if       ST-TG-Technology (WS-New-Ix) =                          
040500                              "DRI-Melt-BOF+CCUS"                         
040600                  compute WS-Switch-Value = WS-Gf-New - 115               
040700                  go to bb240-Exit.                                       
040800         if       ST-TG-Technology (WS-New-Ix) = "DRI-Melt-BOF"           
040900            or    ST-TG-Technology (WS-New-Ix) =                          
041000                              "DRI-Melt-BOF_100% zero-C H2"               
041100                  compute WS-Switch-Value =                               
041200                              WS-Gf-Dri-Eaf - WS-Gf-Eaf                   
041300                  go to bb240-Exit.                                       
041400         move     zero to WS-Switch-Value.                                
041500 bb240-Exit.  exit.                                                       
041600*                                                                         
041700 bb250-Rule8-Drieaf-Eafadv.                                               
041800         compute  WS-Switch-Value = WS-Gf-New -                           
041900                              (WS-Gf-Eaf - WS-Bf-Eaf).                    
042000 bb250-Exit.  exit.                                                       
042100*                                                                         
042200*  bb050-Interpolate-Envelope - U8 straight line interpolation            
042300*  between the two anchor points bracketing the given year.               
042400*                                                                         
042500 bb050-Interpolate-Envelope.                                              
042600         if       WS-Year <= WS-Anchor-Year (1)                           
042700                  move WS-Anchor-Value (1) to WS-Envelope-Value           
042800                  go to bb050-Exit.                                       
042900         if       WS-Year >= WS-Anchor-Year (3)                           
043000                  move WS-Anchor-Value (3) to WS-Envelope-Value           
043100                  go to bb050-Exit.                                       
043200         if       WS-Year <= WS-Anchor-Year (2)                           
043300                  compute WS-Envelope-Value =                             
043400                     WS-Anchor-Value (1) +                                
043500                     (WS-Anchor-Value (2) - WS-Anchor-Value (1)) *        
043600                         (WS-Year - WS-Anchor-Year (1)) /                 
043700                         (WS-Anchor-Year (2) - WS-Anchor-Year (1))        
043800                  go to bb050-Exit.                                       
043900         compute  WS-Envelope-Value =                                     
044000            WS-Anchor-Value (2) +                                         
044100            (WS-Anchor-Value (3) - WS-Anchor-Value (2)) *                 
044200                (WS-Year - WS-Anchor-Year (2)) /                          
044300                (WS-Anchor-Year (3) - WS-Anchor-Year (2)).                
044400 bb050-Exit.  exit.                                                       
