000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*     Best - Technology Selection         *                               
000500*  Called once per switching plant by     *                               
000600*  st000 to choose the year's switch      *                               
000700*  technology under the scaled or ranked  *                               
000800*  scenario and to police the resource    *                               
000900*  ration book.                           *                               
001000*                                         *                               
001100*******************************************                               
001200*                                                                         
001300 identification          division.                                        
001400*=================================                                        
001500 program-id.              st010.                                          
001600 author.                  R. J. Pargeter.                                 
001700                            For the Steel Technology planning             
001800                              suite.                                      
001900 installation.            Applewood Computers - Steel                     
002000                              Planning Unit.                              
002100 date-written.            11/02/1984.                                     
002200 date-compiled.                                                           
002300 security.                Copyright (C) 1984-2026 and                     
002400                            later, Vincent Bryan Coen.                    
002500                            Distributed under the GNU General             
002600                              Public License, file COPYING.               
002700*                                                                         
002800*    Remarks.           Best-technology selection subprogram - the        
002900*                       scaled and ranked algorithms of e-req             
003000*                       4471, candidate filtering via the switch          
003100*                       furnace group, availability and moratorium        
003200*                       rules, and the resource ration book check.        
003300*                                                                         
003400*    Called modules.    None.                                             
003500*                                                                         
003600*    Files used.        None - reference data passed in linkage.          
003700*                                                                         
003800*    Error messages used.                                                 
003900*                       ST901   Blank base technology for plant.          
004000*                                                                         
004100* Changes:                                                                
004200* 11/02/26 rjp -    1.00 Created.                                         
004300* 16/02/26 rjp -    1.01 Added transitional TCO uplift of 20/9ths         
004400*                        per the planning board's off-cycle rule.         
004500* 19/02/26 rjp -    1.02 Ranked tie-break now picks lowest raw            
004600*                        TCO among tied technologies - was picking        
004700*                        first found, board flagged as a bug.             
004800* 23/02/26 rjp -    1.03 Resource ration book now commits usage on        
004900*                        pass instead of leaving it to caller -           
005000*                        caller was double-debiting.  e-req 4481.         
005100* 98/11/30 rjp -    1.04 Y2K readiness - all year fields already          
005200*                        full four-digit, no two-digit year               
005300*                        anywhere in this module.  Certified.             
005400* 03/03/09 rjp -    1.05 Migration to Open Cobol v3.00.00 build.          
005500* 24/10/16 rjp -    1.06 Module now using wsnames-style File-Defs         
005600*                        table for any future file needs.                 
005700* 02/03/26 rjp -    1.07 Ration book now tested while the                 
005800*                        candidate list is built, not only against        
005900*                        the final pick - a failing front runner          
006000*                        was masking a later candidate that would         
006100*                        have cleared the book, e-req 4502 follow         
006200*                        up.  Usage rate is now looked up per             
006300*                        candidate technology off the full rate           
006400*                        table instead of reusing whatever single         
006500*                        record the caller last read off Usage-           
006600*                        Rates.                                           
006700* 03/03/26 rjp -    1.08 bb012-Check-Availability now actually            
006800*                        tests YEAR-AVAIL-FROM/YEAR-AVAIL-UNTIL           
006900*                        off the Tech-Avail table instead of just         
007000*                        confirming the name is on the furnace            
007100*                        group table, which every candidate               
007200*                        always is.  Base tech kept as a candidate        
007300*                        ahead of its own available-from year.            
007400*                        Audit finding AF-26-03.                          
007500* 05/03/26 rjp -    1.09 Scaled/ranked scoring (bb020-bb022) was          
007600*                        comparing raw TCO throughout, so the             
007700*                        transitional uplift picked up in bb015           
007800*                        never reached the board's scoring sums -         
007900*                        min/max, scaled score and rank cut-offs          
008000*                        now run off the adjusted figure.  Ranked         
008100*                        tie-break stays on raw TCO, per the              
008200*                        board's own wording.  Audit finding              
008300*                        AF-26-05.                                        
008400* 05/03/26 rjp -    1.10 Resource check (bb016/bb017) threw its           
008500*                        per-candidate verdict away once the final        
008600*                        choice was made, leaving ST000's audit           
008700*                        report with no detail to print.  Every           
008800*                        call now hands back the full candidate           
008900*                        list with PASS/FAIL and the failing              
009000*                        resource names via new parameter                 
009100*                        LK-Audit-Rows.  Audit finding AF-26-11.          
009200* 06/03/26 rjp -    1.11 WS-Secondary-Group-Sw was declared pic x         
009300*                        (one byte) and was holding a full 20-byte        
009400*                        furnace group code - the comparison in           
009500*                        bb013A always failed once the 20-byte            
009600*                        group code got space-truncated to one            
009700*                        character, so the furnace-group test             
009800*                        could never pass and every transitional          
009900*                        call fell through to "fewer than two             
010000*                        candidates".  Field renamed                      
010100*                        WS-Secondary-Group-Hold, widened to pic          
010200*                        x(20), and moved out of WS-Switches since        
010300*                        it was never a Y/N flag.  Audit finding          
010400*                        AF-26-14.                                        
010500* 06/03/26 rjp -    1.12 bb018A was matching R7's 20-byte Material        
010600*                        text against R6's 8-byte Resource code by        
010700*                        straight truncation - "Captured" and             
010800*                        "Used" never reduce to "CCS"/"CO2" that          
010900*                        way, so the CO2/CCS rate lookup always           
011000*                        missed.  New paragraph                           
011100*                        bb018B-Map-Material translates Material          
011200*                        to Resource code properly before the             
011300*                        compare.  Audit finding AF-26-13.                
011400*                                                                         
011500*****************************************************************         
011600*                                                                         
011700* Copyright Notice.                                                       
011800* ****************                                                        
011900*                                                                         
012000* These files and programs are part of the Applewood Computers            
012100* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
012200*                                                                         
012300* This program is now free software; you can redistribute it              
012400* modify it under the terms of the GNU General Public License as          
012500* published by the Free Software Foundation; version 3 and later.         
012600*                                                                         
012700* Distributed in the hope that it will be useful, but WITHOUT ANY         
012800* WARRANTY; without even the implied warranty of MERCHANTABILITY          
012900* FITNESS FOR A PARTICULAR PURPOSE.                                       
013000*                                                                         
013100*****************************************************************         
013200*                                                                         
013300 environment             division.                                        
013400*=======================                                                  
013500*                                                                         
013600 configuration           section.                                         
013700 source-computer.        IBM-PROFESSIONAL.                                
013800 object-computer.        IBM-PROFESSIONAL.                                
013900 special-names.                                                           
014000         c01 is top-of-form.                                              
014100*                                                                         
014200 input-output            section.                                         
014300 file-control.                                                            
014400*    No files - reference data arrives via the linkage section.           
014500*                                                                         
014600 data                    division.                                        
014700*=================                                                        
014800*                                                                         
014900 working-storage        section.                                          
015000*-----------------------                                                  
015100 77  Prog-Name           pic x(15) value "ST010 (1.12)".                  
015200*                                                                         
015300 01  WS-Switches.                                                         
015400         03  WS-Found-Sw          pic x value "N".                        
015500             88  WS-Tech-Found    value "Y".                              
015600         03  WS-Moratorium-Sw     pic x value "N".                        
015700             88  WS-Moratorium-On value "Y".                              
015800         03  WS-Scaled-Sw         pic x value "N".                        
015900             88  WS-Is-Scaled     value "Y".                              
016000         03  WS-Temp-Pass-Sw      pic x value "N".                        
016100             88  WS-Temp-Passes   value "Y".                              
016200         03  WS-Rate-Found-Sw     pic x value "N".                        
016300             88  WS-Rate-Found    value "Y".                              
016400*                                                                         
016500 01  WS-Work-Fields.                                                      
016600         03  WS-Ix                pic s9(4) comp.                         
016700         03  WS-Jx                pic s9(4) comp.                         
016800         03  WS-Secondary-Group-Hold                                      
016900                              pic x(20) value spaces.                     
017000         03  WS-Cand-Count        pic s9(4) comp value zero.              
017100         03  WS-Resource-Ix       pic s9(4) comp.                         
017200         03  WS-Tco-Min           pic s9(7)v9(6) comp-3.                  
017300         03  WS-Tco-Max           pic s9(7)v9(6) comp-3.                  
017400         03  WS-Aba-Min           pic s9(3)v9(6) comp-3.                  
017500         03  WS-Aba-Max           pic s9(3)v9(6) comp-3.                  
017600         03  WS-Best-Score        pic s9(5)v9(6) comp-3.                  
017700         03  WS-This-Score        pic s9(5)v9(6) comp-3.                  
017800         03  WS-Best-Ix           pic s9(4) comp value zero.              
017900         03  WS-Best-Raw-Tco      pic s9(7)v9(4) comp-3.                  
018000         03  WS-Usage-Amount      pic s9(13)v9(4) comp-3.                 
018100         03  WS-Capacity-Tonnes   pic s9(13)v9(4) comp-3.                 
018200         03  WS-Usage-Rate        pic s9(3)v9(6) comp-3.                  
018300         03  WS-Resource-Code     pic x(8) value spaces.                  
018400         03  WS-Map-Material      pic x(20) value spaces.                 
018500         03  WS-Pass-Count        pic s9(4) comp value zero.              
018600         03  WS-First-Pass-Ix     pic s9(4) comp value zero.              
018700         03  WS-Transit-Factor    pic s9v9(6) comp-3                      
018800                              value 2.222222.                             
018900         03  WS-Cand-Work-Tech    pic x(27).                              
019000*                                                                         
019100*  House low-value-the-lot idiom, per wspycoh.cob, to clear the           
019200*  min/max/score work fields with a single move each call.                
019300*                                                                         
019400 01  WS-Score-Fields.                                                     
019500         03  WS-Score-Work        pic s9(7)v9(6) comp-3                   
019600                              value zero.                                 
019700*                                                                         
019800 01  WS-Score-Fields-Flat redefines WS-Score-Fields.                      
019900         03  filler               pic x(9).                               
020000*                                                                         
020100*  Candidate work table - one entry per technology surviving the          
020200*  switch-table / furnace-group / availability / moratorium               
020300*  filters, built fresh for every call.                                   
020400*                                                                         
020500 01  WS-Candidate-Table.                                                  
020600         03  WS-Cand-Entry  occurs 20 times indexed by WS-Cand-Ix.        
020700                 05  WS-Cand-Tech        pic x(27).                       
020800                 05  WS-Cand-Raw-Tco     pic s9(7)v9(4) comp-3.           
020900                 05  WS-Cand-Adj-Tco     pic s9(7)v9(6) comp-3.           
021000                 05  WS-Cand-Abatement   pic s9(3)v9(6) comp-3.           
021100                 05  WS-Cand-Tco-Scaled  pic s9(1)v9(6) comp-3.           
021200                 05  WS-Cand-Aba-Scaled  pic s9(1)v9(6) comp-3.           
021300                 05  WS-Cand-Tco-Rank    pic s9(1)     comp-3.            
021400                 05  WS-Cand-Aba-Rank    pic s9(1)     comp-3.            
021500                 05  WS-Cand-Pass-Sw     pic x value "Y".                 
021600                 05  WS-Cand-Fail-Text   pic x(35) value spaces.          
021700*                                                                         
021800*  Redefinition of candidate table as a flat byte string purely           
021900*  so that zz900-Clear-Candidates can wipe the whole table in one         
022000*  move, house style per wspycoh.cob.                                     
022100*                                                                         
022200 01  WS-Candidate-Flat redefines WS-Candidate-Table.                      
022300         03  filler               pic x(55) occurs 20 times.              
022400*                                                                         
022500 linkage section.                                                         
022600*===============                                                          
022700*                                                                         
022800 01  LK-ST010-Parms.                                                      
022900         03  LK-Year              pic 9(4).                               
023000         03  LK-Plant-Name        pic x(20).                              
023100         03  LK-Country-Code      pic x(3).                               
023200         03  LK-Base-Tech         pic x(27).                              
023300         03  LK-Capacity-Mt       pic s9(5)v9(4).                         
023400         03  LK-Primary-Flag      pic x(1).                               
023500         03  LK-Is-Trans-Switch   pic x(1).                               
023600             88  LK-Trans-Switch  value "Y".                              
023700         03  LK-Scenario          pic x(6).                               
023800         03  LK-Weight-Tco        pic s9(1)v9(4) comp-3.                  
023900         03  LK-Weight-Emiss      pic s9(1)v9(4) comp-3.                  
024000         03  LK-Moratorium-Flag   pic x(1).                               
024100         03  LK-Switch-Tech       pic x(27).                              
024200         03  LK-Switch-Type-Text  pic x(45).                              
024300         03  LK-Resource-Pass     pic x(1).                               
024400             88  LK-Resource-Ok   value "Y".                              
024500         03  filler               pic x(10).                              
024600*                                                                         
024700 01  LK-Tco-Rows.                                                         
024800         03  LK-Tco-Count         pic s9(4) comp.                         
024900         03  LK-Tco-Row occurs 20 times.                                  
025000                 05  LK-Tco-Switch-Tech  pic x(27).                       
025100                 05  LK-Tco-Value        pic s9(7)v9(4).                  
025200*                                                                         
025300 01  LK-Aba-Rows.                                                         
025400         03  LK-Aba-Count         pic s9(4) comp.                         
025500         03  LK-Aba-Row occurs 20 times.                                  
025600                 05  LK-Aba-Switch-Tech  pic x(27).                       
025700                 05  LK-Aba-Value        pic s9(3)v9(6).                  
025800*                                                                         
025900 01  LK-Tavl-Count        pic s9(4) comp.                                 
026000 copy "wsttch.cob".                                                       
026100 copy "wsstswd.cob".                                                      
026200 copy "wsstres.cob".                                                      
026300*                                                                         
026400*  Full usage-rate table, one entry per technology/material pair -        
026500*  replaces the single Usage-Record formerly passed, which left           
026600*  every candidate being rated off whatever row the caller                
026700*  happened to have last read, e-req 4502.                                
026800*                                                                         
026900 01  LK-Usage-Count       pic s9(4) comp.                                 
027000 01  LK-Usage-Table.                                                      
027100         03  LK-Usage-Row occurs 200 times indexed by LK-Usg-Ix.          
027200                 05  LK-Usg-Tech         pic x(27).                       
027300                 05  LK-Usg-Material     pic x(20).                       
027400                 05  LK-Usg-Per-Ton      pic s9(3)v9(6) comp-3.           
027500*                                                                         
027600*  Flat byte view, house low-value-the-lot idiom per wspycoh.cob,         
027700*  kept alongside for any future bulk trace/dump need.                    
027800*                                                                         
027900 01  LK-Usage-Table-Flat redefines LK-Usage-Table.                        
028000         03  filler               pic x(52) occurs 200 times.             
028100*                                                                         
028200*  LK-Audit-Rows carries the PASS/FAIL verdict and failing-               
028300*  resource breakdown for every candidate this call built, so             
028400*  ST000 can print the constraint audit report detail without             
028500*  re-running the resource check itself - audit finding AF-26-11.         
028600*                                                                         
028700 01  LK-Audit-Rows.                                                       
028800         03  LK-Audit-Count       pic s9(4) comp.                         
028900         03  LK-Audit-Row occurs 20 times.                                
029000                 05  LK-Audit-Tech        pic x(27).                      
029100                 05  LK-Audit-Pass        pic x(1).                       
029200                 05  LK-Audit-Fail-Text   pic x(35).                      
029300*                                                                         
029400 procedure  division using LK-ST010-Parms                                 
029500                               LK-Tco-Rows                                
029600                               LK-Aba-Rows                                
029700                               ST-Tech-Group-Table                        
029800                               ST-Switch-Pair-Table                       
029900                               ST-Resource-Balance-Table                  
030000                               LK-Usage-Count                             
030100                               LK-Usage-Table                             
030200                               LK-Tavl-Count                              
030300                               ST-Tech-Avail-Table                        
030400                               LK-Audit-Rows.                             
030500*===========================================                              
030600*                                                                         
030700 aa000-Main.                                                              
030800         if       LK-Base-Tech = spaces                                   
030900                  move "Y" to WS-Found-Sw                                 
031000                  move spaces to LK-Switch-Tech                           
031100                  move "Close plant" to LK-Switch-Tech                    
031200                  move "Blank base tech" to LK-Switch-Type-Text           
031300                  go to aa000-Exit.                                       
031400*                                                                         
031500         move     "N" to LK-Resource-Pass.                                
031600         move     LK-Moratorium-Flag to WS-Moratorium-Sw.                 
031700         move     LK-Scenario to WS-Scaled-Sw.                            
031800*                                                                         
031900         perform  bb900-Clear-Candidates.                                 
032000         perform  bb010-Build-Candidates.                                 
032100*                                                                         
032200         if       WS-Cand-Count < 2                                       
032300                  move LK-Base-Tech to LK-Switch-Tech                     
032400                  move "No change - fewer than two candidates" to         
032500                           LK-Switch-Type-Text                            
032600                  move "Y" to LK-Resource-Pass                            
032700                  go to aa000-Exit.                                       
032800*                                                                         
032900         perform  bb019-Count-Passing.                                    
033000         if       WS-Pass-Count = 0                                       
033100                  move LK-Base-Tech to LK-Switch-Tech                     
033200                  move "Resource constraint failed for switch" to         
033300                           LK-Switch-Type-Text                            
033400                  move "N" to LK-Resource-Pass                            
033500                  go to aa000-Exit.                                       
033600*                                                                         
033700         perform  bb020-Scale-Rank-Candidates.                            
033800*                                                                         
033900         if       WS-Is-Scaled                                            
034000                  perform bb030-Select-Scaled                             
034100         else                                                             
034200                  perform bb040-Select-Ranked                             
034300         end-if.                                                          
034400*                                                                         
034500         perform  bb095-Commit-Selected-Usage.                            
034600*                                                                         
034700 aa000-Exit.                                                              
034800         perform  bb900B-Copy-Audit-Rows.                                 
034900         goback.                                                          
035000*                                                                         
035100*  bb010-Build-Candidates                                                 
035200*  Intersect the switch table row for the base technology with            
035300*  the availability window and (for off-cycle transitional                
035400*  switches on a non end-state base) the furnace-group table;             
035500*  under the moratorium bar anything not transitional/end-state           
035600*  from 2030 on.  Surviving rows pick up their TCO and abatement          
035700*  figures from the rows the caller passed in, with the 20/9              
035800*  uplift applied to TCO on a transitional switch.                        
035900*                                                                         
036000 bb010-Build-Candidates.                                                  
036100         perform  bb011-Test-One-Candidate thru bb011-Exit                
036200                  varying ST-SwP-Ix from 1 by 1                           
036300                      until ST-SwP-Ix > 98.                               
036400 bb010-Exit.  exit.                                                       
036500*                                                                         
036600 bb011-Test-One-Candidate.                                                
036700         if       ST-SwP-Base-Tech (ST-SwP-Ix) not = LK-Base-Tech         
036800                  go to bb011-Exit.                                       
036900         move     ST-SwP-New-Tech (ST-SwP-Ix)                             
037000                      to WS-Cand-Work-Tech.                               
037100         perform  bb012-Check-Availability.                               
037200         if       not WS-Temp-Passes                                      
037300                  go to bb011-Exit.                                       
037400         if       LK-Trans-Switch                                         
037500            and   LK-Base-Tech not = "Close plant"                        
037600                  perform bb013-Check-Furnace-Group                       
037700                  if       not WS-Temp-Passes                             
037800                           go to bb011-Exit                               
037900                  end-if.                                                 
038000         if       WS-Moratorium-On                                        
038100            and   LK-Year >= 2030                                         
038200                  perform bb014-Check-Moratorium                          
038300                  if       not WS-Temp-Passes                             
038400                           go to bb011-Exit                               
038500                  end-if.                                                 
038600         add      1 to WS-Cand-Count.                                     
038700         set      WS-Cand-Ix to WS-Cand-Count.                            
038800         move     WS-Cand-Work-Tech to WS-Cand-Tech (WS-Cand-Ix).         
038900         perform  bb015-Pickup-Tco-Abatement.                             
039000         perform  bb016-Check-Resource-For-Cand.                          
039100 bb011-Exit.  exit.                                                       
039200*                                                                         
039300*  bb012-Check-Availability                                               
039400*  Tests the candidate against its YEAR-AVAIL-FROM/YEAR-AVAIL-            
039500*  UNTIL window off the Tech-Avail table passed in from ST000.            
039600*  If the candidate is the base technology and it only fails              
039700*  because the plant has not yet reached its available-from               
039800*  year, it is kept anyway - a plant may carry on running what            
039900*  it already has.  Audit finding AF-26-03.                               
040000*                                                                         
040100 bb012-Check-Availability.                                                
040200         move     "N" to WS-Temp-Pass-Sw.                                 
040300         perform  bb012A-Test-Window thru bb012A-Exit                     
040400                  varying WS-Ix from 1 by 1                               
040500                  until WS-Ix > LK-Tavl-Count.                            
040600         if       not WS-Temp-Passes                                      
040700            and   WS-Cand-Work-Tech = LK-Base-Tech                        
040800                  perform bb012B-Test-Not-Yet thru bb012B-Exit            
040900                           varying WS-Ix from 1 by 1                      
041000                           until WS-Ix > LK-Tavl-Count.                   
041100 bb012-Exit.  exit.                                                       
041200*                                                                         
041300 bb012A-Test-Window.                                                      
041400         if       ST-Tavl-Technology (WS-Ix) = WS-Cand-Work-Tech          
041500            and   LK-Year >= ST-Tavl-Year-From (WS-Ix)                    
041600            and   LK-Year <= ST-Tavl-Year-Until (WS-Ix)                   
041700                  move "Y" to WS-Temp-Pass-Sw.                            
041800 bb012A-Exit.  exit.                                                      
041900*                                                                         
042000 bb012B-Test-Not-Yet.                                                     
042100         if       ST-Tavl-Technology (WS-Ix) = WS-Cand-Work-Tech          
042200            and   LK-Year < ST-Tavl-Year-From (WS-Ix)                     
042300                  move "Y" to WS-Temp-Pass-Sw.                            
042400 bb012B-Exit.  exit.                                                      
042500*                                                                         
042600 bb013-Check-Furnace-Group.                                               
042700         move     spaces to WS-Secondary-Group-Hold.                      
042800         move     "N" to WS-Temp-Pass-Sw.                                 
042900         perform  bb013A-Find-Group thru bb013A-Exit                      
043000                  varying WS-Ix from 1 by 1 until WS-Ix > 20.             
043100 bb013-Exit.  exit.                                                       
043200*                                                                         
043300 bb013A-Find-Group.                                                       
043400         if       ST-TG-Technology (WS-Ix) = LK-Base-Tech                 
043500                  move ST-TG-Furnace-Group (WS-Ix)                        
043600                      to WS-Secondary-Group-Hold.                         
043700         if       ST-TG-Technology (WS-Ix) = WS-Cand-Work-Tech            
043800            and   ST-TG-Furnace-Group (WS-Ix) =                           
043900                      WS-Secondary-Group-Hold                             
044000            and   WS-Secondary-Group-Hold not = spaces                    
044100                  move "Y" to WS-Temp-Pass-Sw.                            
044200 bb013A-Exit.  exit.                                                      
044300*                                                                         
044400 bb014-Check-Moratorium.                                                  
044500         move     "N" to WS-Temp-Pass-Sw.                                 
044600         perform  bb014A-Test-Phase thru bb014A-Exit                      
044700                  varying WS-Ix from 1 by 1 until WS-Ix > 20.             
044800 bb014-Exit.  exit.                                                       
044900*                                                                         
045000 bb014A-Test-Phase.                                                       
045100         if       ST-TG-Technology (WS-Ix) = WS-Cand-Work-Tech            
045200            and   ST-TG-Phase (WS-Ix) not = "INITIAL     "                
045300                  move "Y" to WS-Temp-Pass-Sw.                            
045400 bb014A-Exit.  exit.                                                      
045500*                                                                         
045600 bb015-Pickup-Tco-Abatement.                                              
045700         move     zero to WS-Cand-Raw-Tco (WS-Cand-Ix).                   
045800         move     zero to WS-Cand-Abatement (WS-Cand-Ix).                 
045900         perform  bb015A-Find-Tco thru bb015A-Exit                        
046000                  varying WS-Ix from 1 by 1                               
046100                  until WS-Ix > LK-Tco-Count.                             
046200         perform  bb015B-Find-Aba thru bb015B-Exit                        
046300                  varying WS-Ix from 1 by 1                               
046400                  until WS-Ix > LK-Aba-Count.                             
046500         move     WS-Cand-Raw-Tco (WS-Cand-Ix)                            
046600                      to WS-Cand-Adj-Tco (WS-Cand-Ix).                    
046700         if       LK-Trans-Switch                                         
046800                  multiply WS-Transit-Factor by                           
046900                           WS-Cand-Adj-Tco (WS-Cand-Ix).                  
047000 bb015-Exit.  exit.                                                       
047100*                                                                         
047200 bb015A-Find-Tco.                                                         
047300         if       LK-Tco-Switch-Tech (WS-Ix) =                            
047400                      WS-Cand-Tech (WS-Cand-Ix)                           
047500                  move LK-Tco-Value (WS-Ix) to                            
047600                           WS-Cand-Raw-Tco (WS-Cand-Ix).                  
047700 bb015A-Exit.  exit.                                                      
047800*                                                                         
047900 bb015B-Find-Aba.                                                         
048000         if       LK-Aba-Switch-Tech (WS-Ix) =                            
048100                      WS-Cand-Tech (WS-Cand-Ix)                           
048200                  move LK-Aba-Value (WS-Ix) to                            
048300                           WS-Cand-Abatement (WS-Cand-Ix).                
048400 bb015B-Exit.  exit.                                                      
048500*                                                                         
048600*  bb016-Check-Resource-For-Cand                                          
048700*  Projects this one candidate's material usage against the four          
048800*  constrained resources' remaining year balance at build time, so        
048900*  a candidate that would bust the ration book is marked out of           
049000*  contention before scaling/ranking ever sees it - e-req 4502.           
049100*                                                                         
049200 bb016-Check-Resource-For-Cand.                                           
049300         move     "Y" to WS-Cand-Pass-Sw (WS-Cand-Ix).                    
049400         move     spaces to WS-Cand-Fail-Text (WS-Cand-Ix).               
049500         compute  WS-Capacity-Tonnes =                                    
049600                      LK-Capacity-Mt * 1000000.                           
049700         perform  bb017-Check-One-Resource thru bb017-Exit                
049800                  varying WS-Resource-Ix from 1 by 1                      
049900                      until WS-Resource-Ix > 4.                           
050000 bb016-Exit.  exit.                                                       
050100*                                                                         
050200 bb017-Check-One-Resource.                                                
050300         perform  bb018-Find-Usage-Rate.                                  
050400         if       not WS-Rate-Found                                       
050500                  go to bb017-Exit.                                       
050600         compute  WS-Usage-Amount =                                       
050700                      WS-Capacity-Tonnes * WS-Usage-Rate.                 
050800         if       WS-Usage-Amount >                                       
050900                      ST-Res-Bal-Amount (WS-Resource-Ix)                  
051000                  move "N" to WS-Cand-Pass-Sw (WS-Cand-Ix)                
051100                  perform bb017A-Append-Fail-Name.                        
051200 bb017-Exit.  exit.                                                       
051300*                                                                         
051400*  bb017A-Append-Fail-Name - builds the audit report's                    
051500*  per-resource breakdown text for a failed candidate, one                
051600*  resource name at a time, space separated.                              
051700*                                                                         
051800 bb017A-Append-Fail-Name.                                                 
051900         if       WS-Cand-Fail-Text (WS-Cand-Ix) = spaces                 
052000                  move ST-Res-Bal-Name (WS-Resource-Ix) to                
052100                              WS-Cand-Fail-Text (WS-Cand-Ix)              
052200                  go to bb017A-Exit.                                      
052300         string   WS-Cand-Fail-Text (WS-Cand-Ix)                          
052400                              delimited by space                          
052500                  " " delimited by size                                   
052600                  ST-Res-Bal-Name (WS-Resource-Ix)                        
052700                              delimited by space                          
052800                      into WS-Cand-Fail-Text (WS-Cand-Ix).                
052900 bb017A-Exit.  exit.                                                      
053000*                                                                         
053100*  bb018-Find-Usage-Rate - looks the per-ton rate up by matching          
053200*  both the candidate's own technology and the resource's name            
053300*  against the full rate table passed in by the caller.                   
053400*                                                                         
053500 bb018-Find-Usage-Rate.                                                   
053600         move     "N" to WS-Rate-Found-Sw.                                
053700         move     zero to WS-Usage-Rate.                                  
053800         perform  bb018A-Test-Rate thru bb018A-Exit                       
053900                  varying LK-Usg-Ix from 1 by 1                           
054000                      until LK-Usg-Ix > LK-Usage-Count.                   
054100 bb018-Exit.  exit.                                                       
054200*                                                                         
054300 bb018A-Test-Rate.                                                        
054400         if       LK-Usg-Tech (LK-Usg-Ix) not = WS-Cand-Work-Tech         
054500                  go to bb018A-Exit.                                      
054600         move     LK-Usg-Material (LK-Usg-Ix) to WS-Map-Material.         
054700         perform  bb018B-Map-Material.                                    
054800         if       WS-Resource-Code not =                                  
054900                      ST-Res-Bal-Name (WS-Resource-Ix)                    
055000                  go to bb018A-Exit.                                      
055100         move     "Y" to WS-Rate-Found-Sw.                                
055200         move     LK-Usg-Per-Ton (LK-Usg-Ix) to WS-Usage-Rate.            
055300 bb018A-Exit.  exit.                                                      
055400*                                                                         
055500*  bb018B-Map-Material - R7's Material text ("Scrap", "Biomass",          
055600*  "Biomethane", "Captured CO2", "Used CO2") does not truncate            
055700*  down to R6's 8-byte Resource code by simple chopping, so the           
055800*  two have to be translated through here instead of compared raw.        
055900*  Audit finding AF-26-13.                                                
056000*                                                                         
056100 bb018B-Map-Material.                                                     
056200         move     spaces to WS-Resource-Code.                             
056300         if       WS-Map-Material (1:5) = "Scrap"                         
056400                  move "SCRAP" to WS-Resource-Code                        
056500                  go to bb018B-Exit.                                      
056600         if       WS-Map-Material (1:4) = "Biom"                          
056700                  move "BIOMASS" to WS-Resource-Code                      
056800                  go to bb018B-Exit.                                      
056900         if       WS-Map-Material (1:8) = "Captured"                      
057000                  move "CCS" to WS-Resource-Code                          
057100                  go to bb018B-Exit.                                      
057200         if       WS-Map-Material (1:4) = "Used"                          
057300                  move "CO2" to WS-Resource-Code.                         
057400 bb018B-Exit.  exit.                                                      
057500*                                                                         
057600*  bb019-Count-Passing - how many of this call's candidates               
057700*  cleared the ration book, and the first one that did, so                
057800*  bb020 has a genuine passing row to seed its min/max from.              
057900*                                                                         
058000 bb019-Count-Passing.                                                     
058100         move     zero to WS-Pass-Count.                                  
058200         move     zero to WS-First-Pass-Ix.                               
058300         perform  bb019A-Test-One-Pass thru bb019A-Exit                   
058400                  varying WS-Ix from 1 by 1                               
058500                      until WS-Ix > WS-Cand-Count.                        
058600 bb019-Exit.  exit.                                                       
058700*                                                                         
058800 bb019A-Test-One-Pass.                                                    
058900         if       WS-Cand-Pass-Sw (WS-Ix) not = "Y"                       
059000                  go to bb019A-Exit.                                      
059100         add      1 to WS-Pass-Count.                                     
059200         if       WS-First-Pass-Ix = zero                                 
059300                  move WS-Ix to WS-First-Pass-Ix.                         
059400 bb019A-Exit.  exit.                                                      
059500*                                                                         
059600*  bb020-Scale-Rank-Candidates                                            
059700*  Works out min/max TCO and abatement across the candidates that         
059800*  passed the resource check, then the scaled (0-1) and ranked            
059900*  (1-3) score for each, per the thresholds the board fixed.  TCO         
060000*  here is the transitional-adjusted figure off bb015, so an              
060100*  off-cycle candidate's uplift counts in the scoring.                    
060200*                                                                         
060300 bb020-Scale-Rank-Candidates.                                             
060400         move     WS-Cand-Adj-Tco (WS-First-Pass-Ix) to                   
060500                      WS-Tco-Min WS-Tco-Max.                              
060600         move     WS-Cand-Abatement (WS-First-Pass-Ix) to                 
060700                      WS-Aba-Min WS-Aba-Max.                              
060800         perform  bb021-Find-Min-Max thru bb021-Exit                      
060900                  varying WS-Ix from 1 by 1                               
061000                      until WS-Ix > WS-Cand-Count.                        
061100         perform  bb022-Score-One thru bb022-Exit                         
061200                  varying WS-Ix from 1 by 1                               
061300                      until WS-Ix > WS-Cand-Count.                        
061400 bb020-Exit.  exit.                                                       
061500*                                                                         
061600 bb021-Find-Min-Max.                                                      
061700         if       WS-Cand-Pass-Sw (WS-Ix) not = "Y"                       
061800                  go to bb021-Exit.                                       
061900         if       WS-Cand-Adj-Tco (WS-Ix) < WS-Tco-Min                    
062000                  move WS-Cand-Adj-Tco (WS-Ix) to WS-Tco-Min.             
062100         if       WS-Cand-Adj-Tco (WS-Ix) > WS-Tco-Max                    
062200                  move WS-Cand-Adj-Tco (WS-Ix) to WS-Tco-Max.             
062300         if       WS-Cand-Abatement (WS-Ix) < WS-Aba-Min                  
062400                  move WS-Cand-Abatement (WS-Ix) to WS-Aba-Min.           
062500         if       WS-Cand-Abatement (WS-Ix) > WS-Aba-Max                  
062600                  move WS-Cand-Abatement (WS-Ix) to WS-Aba-Max.           
062700 bb021-Exit.  exit.                                                       
062800*                                                                         
062900 bb022-Score-One.                                                         
063000         if       WS-Tco-Max = WS-Tco-Min                                 
063100                  move zero to WS-Cand-Tco-Scaled (WS-Ix)                 
063200         else                                                             
063300                  compute WS-Cand-Tco-Scaled (WS-Ix) =                    
063400                          (WS-Cand-Adj-Tco (WS-Ix) - WS-Tco-Min) /        
063500                          (WS-Tco-Max - WS-Tco-Min)                       
063600         end-if.                                                          
063700         if       WS-Aba-Max = WS-Aba-Min                                 
063800                  move zero to WS-Cand-Aba-Scaled (WS-Ix)                 
063900         else                                                             
064000                  compute WS-Cand-Aba-Scaled (WS-Ix) = 1 -                
064100                          ((WS-Cand-Abatement (WS-Ix) -                   
064200                              WS-Aba-Min) /                               
064300                          (WS-Aba-Max - WS-Aba-Min))                      
064400         end-if.                                                          
064500         if       WS-Cand-Adj-Tco (WS-Ix) > WS-Tco-Min * 1.3              
064600                  move 3 to WS-Cand-Tco-Rank (WS-Ix)                      
064700         else                                                             
064800                  if WS-Cand-Adj-Tco (WS-Ix) > WS-Tco-Min * 1.1           
064900                         move 2 to WS-Cand-Tco-Rank (WS-Ix)               
065000                  else                                                    
065100                         move 1 to WS-Cand-Tco-Rank (WS-Ix)               
065200                  end-if                                                  
065300         end-if.                                                          
065400         if       WS-Cand-Abatement (WS-Ix) < 0.932690                    
065500                  move 3 to WS-Cand-Aba-Rank (WS-Ix)                      
065600         else                                                             
065700                  if WS-Cand-Abatement (WS-Ix) < 2.376565                 
065800                         move 2 to WS-Cand-Aba-Rank (WS-Ix)               
065900                  else                                                    
066000                         move 1 to WS-Cand-Aba-Rank (WS-Ix)               
066100                  end-if                                                  
066200         end-if.                                                          
066300 bb022-Exit.  exit.                                                       
066400*                                                                         
066500*  bb030-Select-Scaled - minimum weighted scaled score wins.              
066600*                                                                         
066700 bb030-Select-Scaled.                                                     
066800         move     9999 to WS-Best-Score.                                  
066900         perform  bb031-Test-One-Scaled thru bb031-Exit                   
067000                  varying WS-Ix from 1 by 1                               
067100                      until WS-Ix > WS-Cand-Count.                        
067200         move     WS-Cand-Tech (WS-Best-Ix) to LK-Switch-Tech.            
067300         move     "Y" to WS-Found-Sw.                                     
067400 bb030-Exit.  exit.                                                       
067500*                                                                         
067600 bb031-Test-One-Scaled.                                                   
067700         if       WS-Cand-Pass-Sw (WS-Ix) not = "Y"                       
067800                  go to bb031-Exit.                                       
067900         compute  WS-This-Score =                                         
068000                  WS-Cand-Tco-Scaled (WS-Ix) * LK-Weight-Tco +            
068100                  WS-Cand-Aba-Scaled (WS-Ix) * LK-Weight-Emiss.           
068200         if       WS-This-Score < WS-Best-Score                           
068300                  move WS-This-Score to WS-Best-Score                     
068400                  move WS-Ix to WS-Best-Ix.                               
068500 bb031-Exit.  exit.                                                       
068600*                                                                         
068700*  bb040-Select-Ranked - minimum weighted rank wins; ties broken          
068800*  on lowest raw TCO among the tied technologies.                         
068900*                                                                         
069000 bb040-Select-Ranked.                                                     
069100         move     9999 to WS-Best-Score.                                  
069200         move     9999999.9999 to WS-Best-Raw-Tco.                        
069300         perform  bb041-Test-One-Ranked thru bb041-Exit                   
069400                  varying WS-Ix from 1 by 1                               
069500                      until WS-Ix > WS-Cand-Count.                        
069600         move     WS-Cand-Tech (WS-Best-Ix) to LK-Switch-Tech.            
069700         move     "Y" to WS-Found-Sw.                                     
069800 bb040-Exit.  exit.                                                       
069900*                                                                         
070000 bb041-Test-One-Ranked.                                                   
070100         if       WS-Cand-Pass-Sw (WS-Ix) not = "Y"                       
070200                  go to bb041-Exit.                                       
070300         compute  WS-This-Score =                                         
070400                  WS-Cand-Tco-Rank (WS-Ix) * LK-Weight-Tco +              
070500                  WS-Cand-Aba-Rank (WS-Ix) * LK-Weight-Emiss.             
070600         if       WS-This-Score < WS-Best-Score                           
070700                  move WS-This-Score to WS-Best-Score                     
070800                  move WS-Cand-Raw-Tco (WS-Ix) to WS-Best-Raw-Tco         
070900                  move WS-Ix to WS-Best-Ix                                
071000         else                                                             
071100            if    WS-This-Score = WS-Best-Score                           
071200              and WS-Cand-Raw-Tco (WS-Ix) < WS-Best-Raw-Tco               
071300                  move WS-Cand-Raw-Tco (WS-Ix) to WS-Best-Raw-Tco         
071400                  move WS-Ix to WS-Best-Ix                                
071500            end-if                                                        
071600         end-if.                                                          
071700 bb041-Exit.  exit.                                                       
071800*                                                                         
071900*  bb095-Commit-Selected-Usage                                            
072000*  Debits the four constrained resources' running balance for the         
072100*  technology actually chosen.  Every candidate in the table was          
072200*  already proved to clear the ration book by bb016 while the             
072300*  list was built, so this pass only commits, it does not re-test.        
072400*                                                                         
072500 bb095-Commit-Selected-Usage.                                             
072600         move     "Y" to LK-Resource-Pass.                                
072700         compute  WS-Capacity-Tonnes =                                    
072800                      LK-Capacity-Mt * 1000000.                           
072900         perform  bb096-Commit-One-Resource thru bb096-Exit               
073000                  varying WS-Resource-Ix from 1 by 1                      
073100                      until WS-Resource-Ix > 4.                           
073200 bb095-Exit.  exit.                                                       
073300*                                                                         
073400 bb096-Commit-One-Resource.                                               
073500         move     LK-Switch-Tech to WS-Cand-Work-Tech.                    
073600         perform  bb018-Find-Usage-Rate.                                  
073700         if       not WS-Rate-Found                                       
073800                  go to bb096-Exit.                                       
073900         compute  WS-Usage-Amount =                                       
074000                      WS-Capacity-Tonnes * WS-Usage-Rate.                 
074100         subtract WS-Usage-Amount from                                    
074200                      ST-Res-Bal-Amount (WS-Resource-Ix).                 
074300 bb096-Exit.  exit.                                                       
074400*                                                                         
074500 bb900-Clear-Candidates.                                                  
074600         move     low-values to WS-Candidate-Flat.                        
074700         move     zero to WS-Cand-Count.                                  
074800         move     "N" to WS-Found-Sw.                                     
074900 bb900-Exit.  exit.                                                       
075000*                                                                         
075100*  bb900B-Copy-Audit-Rows - runs on every exit path, whatever the         
075200*  candidate set looked like, so the audit report always gets a           
075300*  true picture of what this call actually tested.                        
075400*                                                                         
075500 bb900B-Copy-Audit-Rows.                                                  
075600         move     WS-Cand-Count to LK-Audit-Count.                        
075700         if       WS-Cand-Count = zero                                    
075800                  go to bb900B-Exit.                                      
075900         perform  bb900C-Copy-One-Row                                     
076000                  varying WS-Cand-Ix from 1 by 1                          
076100                  until WS-Cand-Ix > WS-Cand-Count.                       
076200 bb900B-Exit.  exit.                                                      
076300*                                                                         
076400 bb900C-Copy-One-Row.                                                     
076500         move     WS-Cand-Tech (WS-Cand-Ix) to                            
076600                              LK-Audit-Tech (WS-Cand-Ix).                 
076700         move     WS-Cand-Pass-Sw (WS-Cand-Ix) to                         
076800                              LK-Audit-Pass (WS-Cand-Ix).                 
076900         move     WS-Cand-Fail-Text (WS-Cand-Ix) to                       
077000                              LK-Audit-Fail-Text (WS-Cand-Ix).            
077100 bb900C-Exit.  exit.                                                      
