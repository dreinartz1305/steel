000100*******************************************                               
000200*                                         *                               
000300*  Abatement Reference File Record       *                                
000400*  One row per year/country/base-tech/   *                                
000500*  switch-tech combination carrying the  *                                
000600*  abated emissivity of that switch.     *                                
000700*******************************************                               
000800* File size 74 bytes.                                                     
000900*                                                                         
001000* 13/02/26 rjp - Created.                                                 
001100*                                                                         
001200 01  ST-Abate-Record.                                                     
001300         03  ST-Aba-Year              pic 9(4).                           
001400         03  ST-Aba-Country-Code      pic x(3).                           
001500         03  ST-Aba-Base-Tech         pic x(27).                          
001600         03  ST-Aba-Switch-Tech       pic x(27).                          
001700         03  ST-Aba-Emissivity        pic s9(3)v9(6).                     
001800         03  filler                   pic x(04).                          
