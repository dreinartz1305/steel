000100*******************************************                               
000200*                                         *                               
000300*  Production Statistics File Record     *                                
000400*  Per plant-year production figures     *                                
000500*  used solely by ST040 to roll plant    *                                
000600*  cost of steelmaking up to a regional  *                                
000700*  figure - not one of the lettered      *                                
000800*  reference records, a local file of    *                                
000900*  our own design - e-req 4502.          *                                
001000*******************************************                               
001100* File size 108 bytes.                                                    
001200*                                                                         
001300* 14/02/26 rjp - Created.                                                 
001400*                                                                         
001500 01  ST-Prodstat-Record.                                                  
001600         03  ST-Prd-Plant-Name        pic x(20).                          
001700         03  ST-Prd-Year              pic 9(4).                           
001800         03  ST-Prd-Country-Code      pic x(3).                           
001900         03  ST-Prd-Region            pic x(30).                          
002000         03  ST-Prd-Technology        pic x(27).                          
002100         03  ST-Prd-Capacity-Mt       pic s9(5)v9(4).                     
002200         03  ST-Prd-Utilization       pic s9(1)v9(4).                     
002300         03  filler                   pic x(06).                          
