000100*******************************************                               
000200*                                         *                               
000300*  Cost Of Steelmaking Output Record     *                                
000400*  One row per region/year giving the    *                                
000500*  regional cost per tonne of capacity - *                                
000600*  feeds the ST040 cost report.          *                                
000700*******************************************                               
000800* File size 49 bytes.                                                     
000900*                                                                         
001000* 14/02/26 rjp - Created.                                                 
001100*                                                                         
001200 01  ST-Cos-Record.                                                       
001300         03  ST-Cos-Year              pic 9(4).                           
001400         03  ST-Cos-Region            pic x(30).                          
001500         03  ST-Cos-Value             pic s9(7)v9(4).                     
001600         03  filler                   pic x(04).                          
