000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*         Closure Sizing Utility          *                               
000500*  Stand alone utility, not chained into  *                               
000600*  the annual solver.  Reads a region     *                               
000700*  capacity/demand extract and reports    *                               
000800*  how many plants a region needs to      *                               
000900*  close to bring capacity back into      *                               
001000*  line with required output.             *                               
001100*                                         *                               
001200*******************************************                               
001300*                                                                         
001400 identification          division.                                        
001500*=================================                                        
001600 program-id.              st050.                                          
001700 author.                  R. J. Pargeter.                                 
001800                            For the Steel Technology planning             
001900                              suite.  File handling semi-sourced          
002000                              from build-cbasic - plain SELECT/FD,        
002100                              no copybook chasing, run standalone         
002200                              from the operator console.                  
002300 installation.            Applewood Computers - Steel                     
002400                              Planning Unit.                              
002500 date-written.            26/02/1984.                                     
002600 date-compiled.                                                           
002700 security.                Copyright (C) 1984-2026 and                     
002800                            later, Vincent Bryan Coen.                    
002900                            Distributed under the GNU General             
003000                              Public License, file COPYING.               
003100*                                                                         
003200*    Remarks.           Closure sizing report.  Run by the                
003300*                       planning desk, off line from the main             
003400*                       annual solver run, whenever a region              
003500*                       is flagged with surplus capacity.                 
003600*                                                                         
003700*    Called modules.    None.                                             
003800*                                                                         
003900*    Files used.        Region-Stats (in), Print-File (out).              
004000*                                                                         
004100*    Error messages used.                                                 
004200*                       ST900   Invalid input record rejected.            
004300*                                                                         
004400* Changes:                                                                
004500* 26/02/26 rjp -    1.00 Created.                                         
004600* 28/02/26 rjp -    1.01 Plants-to-close now truncated rather             
004700*                        than rounded - half a plant cannot be            
004800*                        closed, e-req 4518.                              
004900* 98/12/15 rjp -    1.02 Y2K readiness certified - full four              
005000*                        digit years used throughout.                     
005100* 03/03/14 rjp -    1.03 Migration to Open Cobol v3.00.00.                
005200* 14/03/14 rjp -    1.04 e-req 4518 reopened - planning desk ruled        
005300*                        any excess at all forces a whole plant           
005400*                        closure, so the count now rounds up              
005500*                        instead of truncating.                           
005600* 05/03/26 rjp -    1.05 Required capacity and min-production-at-         
005700*                        util-min were read as if the extract             
005800*                        supplied them ready-made.  It never did -        
005900*                        the extract carries production and the           
006000*                        utilization floor, and both figures have         
006100*                        to be derived here.  Required capacity           
006200*                        now comes off production over util-min,          
006300*                        and min-production-at-util-min off the           
006400*                        installed capacity times util-min, both          
006500*                        printed.  Audit finding AF-26-10.                
006600* 06/03/26 rjp -    1.06 Unused Class Numeric-Tech special-names          
006700*                        clause dropped - not referenced anywhere         
006800*                        in this module.  Audit finding AF-26-13.         
006900*                                                                         
007000*****************************************************************         
007100*                                                                         
007200* Copyright Notice.                                                       
007300* ****************                                                        
007400*                                                                         
007500* These files and programs are part of the Applewood Computers            
007600* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
007700*                                                                         
007800* This program is now free software; you can redistribute it              
007900* and modify it under the GNU General Public License as                   
008000* published by the Free Software Foundation; version 3 or later.          
008100*                                                                         
008200* Distributed in the hope that it will be useful, but WITHOUT             
008300* ANY WARRANTY; without even the implied warranty of                      
008400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
008500*                                                                         
008600*****************************************************************         
008700*                                                                         
008800 environment             division.                                        
008900*=======================                                                  
009000*                                                                         
009100 configuration           section.                                         
009200 source-computer.        IBM-PROFESSIONAL.                                
009300 object-computer.        IBM-PROFESSIONAL.                                
009400 special-names.                                                           
009500         c01 is top-of-form.                                              
009600*                                                                         
009700 input-output            section.                                         
009800 file-control.                                                            
009900         select   Region-Stats assign to "REGION-STATS"                   
010000                  organization is line sequential                         
010100                  file status  is WS-Reg-Status.                          
010200         select   Print-File assign to "CLOSURE-RPT"                      
010300                  organization is line sequential                         
010400                  file status  is WS-Prt-Status.                          
010500*                                                                         
010600 data                    division.                                        
010700*=================                                                        
010800*                                                                         
010900 file section.                                                            
011000*---------------                                                          
011100*                                                                         
011200*  Region-Stats is a plain extract, not a lettered SPEC record -          
011300*  held open here rather than via COPY, following the build               
011400*  utility's own plain file-section habit.                                
011500*                                                                         
011600 fd  Region-Stats.                                                        
011700     01  ST-Region-Stats-Record.                                          
011800             03  ST-Clo-Region          pic x(30).                        
011900             03  ST-Clo-Year            pic 9(4).                         
012000             03  ST-Clo-Production      pic s9(7)v9(4).                   
012100             03  ST-Clo-Installed-Cap   pic s9(7)v9(4).                   
012200             03  ST-Clo-Avg-Plant-Cap   pic s9(5)v9(4).                   
012300             03  ST-Clo-Util-Min        pic s9(1)v9(4).                   
012400             03  filler                 pic x(4).                         
012500*                                                                         
012600 fd  Print-File.                                                          
012700         01  Print-Line           pic x(132).                             
012800*                                                                         
012900 working-storage        section.                                          
013000*-----------------------                                                  
013100 77  Prog-Name           pic x(15) value "ST050 (1.06)".                  
013200*                                                                         
013300 01  WS-File-Status.                                                      
013400         03  WS-Reg-Status        pic xx.                                 
013500         03  WS-Prt-Status        pic xx.                                 
013600*                                                                         
013700 01  WS-Switches.                                                         
013800         03  WS-Reg-Eof-Sw        pic x value "N".                        
013900             88  WS-Reg-Eof       value "Y".                              
014000         03  UPSI-0               pic x value "0".                        
014100             88  WS-Detail-Trace  value "1".                              
014200*                                                                         
014300 01  WS-Work-Fields.                                                      
014400         03  WS-Line-Count        pic s9(3) comp value zero.              
014500         03  WS-Page-Count        pic s9(3) comp value 1.                 
014600         03  WS-Required-Cap      pic s9(7)v9(4) comp-3.                  
014700         03  WS-Min-Prod-Util-Min pic s9(7)v9(4) comp-3.                  
014800         03  WS-Excess-Cap        pic s9(7)v9(4) comp-3.                  
014900         03  WS-Plants-To-Close   pic s9(5) comp.                         
015000         03  WS-Close-Remainder   pic s9(7)v9(4) comp-3.                  
015100         03  WS-Rec-Count         pic s9(5) comp value zero.              
015200         03  WS-Close-Count       pic s9(5) comp value zero.              
015300*                                                                         
015400 01  WS-Heading-Line          pic x(132).                                 
015500 01  WS-Heading-Line-Redef redefines WS-Heading-Line.                     
015600         03  filler               pic x(40).                              
015700         03  filler               pic x(92).                              
015800*                                                                         
015900 01  WS-Column-Line           pic x(132).                                 
016000 01  WS-Column-Line-Redef redefines WS-Column-Line.                       
016100         03  filler               pic x(30).                              
016200         03  filler               pic x(102).                             
016300*                                                                         
016400 01  WS-Detail-Line           pic x(132).                                 
016500 01  WS-Detail-Line-Redef redefines WS-Detail-Line.                       
016600         03  WSD-Region           pic x(30).                              
016700         03  WSD-Year             pic x(6).                               
016800         03  WSD-Required         pic x(16).                              
016900         03  WSD-Installed        pic x(16).                              
017000         03  WSD-Min-Prod         pic x(16).                              
017100         03  WSD-Excess           pic x(16).                              
017200         03  WSD-To-Close         pic x(8).                               
017300         03  filler               pic x(24).                              
017400*                                                                         
017500 01  WS-Edit-Fields.                                                      
017600         03  WS-Ed-Year           pic 9999.                               
017700         03  WS-Ed-Amount         pic zz,zz9.99-.                         
017800         03  WS-Ed-Count          pic zzz9.                               
017900*                                                                         
018000 procedure  division.                                                     
018100*=====================                                                    
018200*                                                                         
018300 aa000-Main.                                                              
018400         perform  aa010-Open-Files.                                       
018500         perform  aa020-Write-Headings.                                   
018600         perform  aa030-Read-Region.                                      
018700         perform  aa100-Process-Region thru aa100-Exit                    
018800                  until WS-Reg-Eof.                                       
018900         perform  aa900-Write-Totals.                                     
019000         perform  aa910-Close-Files.                                      
019100         goback.                                                          
019200*                                                                         
019300 aa010-Open-Files.                                                        
019400         open     input  Region-Stats.                                    
019500         open     output Print-File.                                      
019600 aa010-Exit.  exit.                                                       
019700*                                                                         
019800 aa910-Close-Files.                                                       
019900         close    Region-Stats Print-File.                                
020000 aa910-Exit.  exit.                                                       
020100*                                                                         
020200 aa020-Write-Headings.                                                    
020300         move     spaces to WS-Heading-Line.                              
020400         string   "Steel Technology Planning - Closure Sizing"            
020500                  delimited by size into WS-Heading-Line.                 
020600         write    Print-Line from WS-Heading-Line                         
020700                  after advancing page.                                   
020800         move     spaces to WS-Column-Line.                               
020900         string   "Region" delimited by size                              
021000                  "                        Year" delimited by size        
021100                  "      Required" delimited by size                      
021200                  "      Installed" delimited by size                     
021300                  "        Min Prod" delimited by size                    
021400                  "        Excess  To Close" delimited by size            
021500                      into WS-Column-Line.                                
021600         write    Print-Line from WS-Column-Line                          
021700                  after advancing 2 lines.                                
021800         move     4 to WS-Line-Count.                                     
021900 aa020-Exit.  exit.                                                       
022000*                                                                         
022100 aa030-Read-Region.                                                       
022200         read     Region-Stats                                            
022300                  at end move "Y" to WS-Reg-Eof-Sw.                       
022400 aa030-Exit.  exit.                                                       
022500*                                                                         
022600 aa100-Process-Region.                                                    
022700         add      1 to WS-Rec-Count.                                      
022800         perform  zz100-Validate-Region.                                  
022900         if       WS-Reg-Status not = "00"                                
023000            and   WS-Reg-Status not = spaces                              
023100                  go to aa190-Next.                                       
023200         perform  bb010-Size-Closures.                                    
023300         if       WS-Line-Count > 55                                      
023400                  perform aa020-Write-Headings.                           
023500         perform  aa200-Write-Detail.                                     
023600 aa190-Next.                                                              
023700         perform  aa030-Read-Region.                                      
023800 aa100-Exit.  exit.                                                       
023900*                                                                         
024000*  bb010-Size-Closures - U6.  Required capacity is production             
024100*  marked up to the minimum allowed utilization (the region               
024200*  cannot run any leaner than util-min without under-supplying            
024300*  demand); min-production-at-util-min is the least output the            
024400*  installed base could produce at that same floor.  Excess               
024500*  capacity is whatever installed capacity stands above required          
024600*  output; plants to close is that excess divided by the                  
024700*  region's average plant size, rounded up - any excess at all            
024800*  forces a whole plant closure, e-req 4518.                              
024900*                                                                         
025000 bb010-Size-Closures.                                                     
025100         compute  WS-Required-Cap rounded =                               
025200                ST-Clo-Production / ST-Clo-Util-Min.                      
025300         compute  WS-Min-Prod-Util-Min rounded =                          
025400                ST-Clo-Installed-Cap * ST-Clo-Util-Min.                   
025500         compute  WS-Excess-Cap rounded =                                 
025600                ST-Clo-Installed-Cap - WS-Required-Cap.                   
025700         if       WS-Excess-Cap not > zero                                
025800                  move zero to WS-Excess-Cap WS-Plants-To-Close           
025900                  go to bb010-Exit.                                       
026000         if       ST-Clo-Avg-Plant-Cap = zero                             
026100                  move zero to WS-Plants-To-Close                         
026200                  go to bb010-Exit.                                       
026300         divide   WS-Excess-Cap by ST-Clo-Avg-Plant-Cap                   
026400                  giving WS-Plants-To-Close                               
026500                  remainder WS-Close-Remainder.                           
026600         if       WS-Close-Remainder > zero                               
026700                  add 1 to WS-Plants-To-Close.                            
026800         add      1 to WS-Close-Count.                                    
026900 bb010-Exit.  exit.                                                       
027000*                                                                         
027100 aa200-Write-Detail.                                                      
027200         move     spaces to WS-Detail-Line.                               
027300         move     ST-Clo-Region to WSD-Region.                            
027400         move     ST-Clo-Year to WS-Ed-Year.                              
027500         move     WS-Ed-Year to WSD-Year.                                 
027600         move     WS-Required-Cap to WS-Ed-Amount.                        
027700         move     WS-Ed-Amount to WSD-Required.                           
027800         move     ST-Clo-Installed-Cap to WS-Ed-Amount.                   
027900         move     WS-Ed-Amount to WSD-Installed.                          
028000         move     WS-Min-Prod-Util-Min to WS-Ed-Amount.                   
028100         move     WS-Ed-Amount to WSD-Min-Prod.                           
028200         move     WS-Excess-Cap to WS-Ed-Amount.                          
028300         move     WS-Ed-Amount to WSD-Excess.                             
028400         move     WS-Plants-To-Close to WS-Ed-Count.                      
028500         move     WS-Ed-Count to WSD-To-Close.                            
028600         write    Print-Line from WS-Detail-Line                          
028700                  after advancing 1 line.                                 
028800         add      1 to WS-Line-Count.                                     
028900 aa200-Exit.  exit.                                                       
029000*                                                                         
029100 aa900-Write-Totals.                                                      
029200         move     spaces to WS-Detail-Line.                               
029300         move     WS-Rec-Count to WS-Ed-Count.                            
029400         move     "Regions read:" to WSD-Region.                          
029500         move     WS-Ed-Count to WSD-Year.                                
029600         write    Print-Line from WS-Detail-Line                          
029700                  after advancing 2 lines.                                
029800         move     spaces to WS-Detail-Line.                               
029900         move     WS-Close-Count to WS-Ed-Count.                          
030000         move     "Regions requiring closures:" to WSD-Region.            
030100         move     WS-Ed-Count to WSD-Year.                                
030200         write    Print-Line from WS-Detail-Line                          
030300                  after advancing 1 line.                                 
030400 aa900-Exit.  exit.                                                       
030500*                                                                         
030600*  zz100-Validate-Region - U7 style field check, same pattern             
030700*  as the solver's zz1NN paragraphs in st000.                             
030800*                                                                         
030900 zz100-Validate-Region.                                                   
031000         move     "00" to WS-Reg-Status.                                  
031100         if       ST-Clo-Region = spaces                                  
031200            or    ST-Clo-Year < 2020                                      
031300            or    ST-Clo-Util-Min not > zero                              
031400                  move "90" to WS-Reg-Status                              
031500                  perform zz190-Write-Error-Line.                         
031600 zz100-Exit.  exit.                                                       
031700*                                                                         
031800 zz190-Write-Error-Line.                                                  
031900         move     spaces to WS-Detail-Line.                               
032000         move     "ST900 INVALID REGION-STATS RECORD REJECTED" to         
032100                              WSD-Region.                                 
032200         write    Print-Line from WS-Detail-Line                          
032300                  after advancing 1 line.                                 
032400 zz190-Exit.  exit.                                                       
