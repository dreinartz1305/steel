000100*******************************************                               
000200*                                         *                               
000300* Switch Dictionary - Valid Switch Table *                                
000400*  One row per (base technology, permitted *                              
000500*  new technology) pair.  Reproduced       *                              
000600*  verbatim from the planning model's own  *                              
000700*  switch table - e-req 4471.              *                              
000800*******************************************                               
000900* File size 54 bytes. 98 fixed rows - never changes at run time.          
001000*                                                                         
001100* 13/02/26 rjp - Created.                                                 
001200* 21/02/26 rjp - Added Electrowinning-EAF rows, dropped a                 
001300*                stray EAF+Scrap row that should never have               
001400*                been there - e-req 4488.                                 
001500*                                                                         
001600 01  ST-Switch-Pair-Table.                                                
001700         03  ST-Switch-Pair-Entry  occurs 98 times                        
001800             indexed by ST-SwP-Ix.                                        
001900                 05  ST-SwP-Base-Tech      pic x(27).                     
002000                 05  ST-SwP-New-Tech       pic x(27).                     
002100*                                                                         
002200 01  ST-Switch-Pair-Values.                                               
002300         03  filler pic x(54) value                                       
002400     "Avg BF-BOF                 Avg BF-BOF                 "             
002500     .                                                                    
002600         03  filler pic x(54) value                                       
002700     "Avg BF-BOF                 BAT BF-BOF                 "             
002800     .                                                                    
002900         03  filler pic x(54) value                                       
003000     "Avg BF-BOF                 BAT BF-BOF_bio PCI         "             
003100     .                                                                    
003200         03  filler pic x(54) value                                       
003300     "Avg BF-BOF                 BAT BF-BOF_H2 PCI          "             
003400     .                                                                    
003500         03  filler pic x(54) value                                       
003600     "Avg BF-BOF                 BAT BF-BOF+CCUS            "             
003700     .                                                                    
003800         03  filler pic x(54) value                                       
003900     "Avg BF-BOF                 BAT BF-BOF+BECCUS          "             
004000     .                                                                    
004100         03  filler pic x(54) value                                       
004200     "Avg BF-BOF                 BAT BF-BOF+CCU             "             
004300     .                                                                    
004400         03  filler pic x(54) value                                       
004500     "Avg BF-BOF                 DRI-Melt-BOF               "             
004600     .                                                                    
004700         03  filler pic x(54) value                                       
004800     "Avg BF-BOF                 DRI-Melt-BOF_100% zero-C H2"             
004900     .                                                                    
005000         03  filler pic x(54) value                                       
005100     "Avg BF-BOF                 DRI-Melt-BOF+CCUS          "             
005200     .                                                                    
005300         03  filler pic x(54) value                                       
005400     "Avg BF-BOF                 DRI-EAF                    "             
005500     .                                                                    
005600         03  filler pic x(54) value                                       
005700     "Avg BF-BOF                 DRI-EAF_50% bio-CH4        "             
005800     .                                                                    
005900         03  filler pic x(54) value                                       
006000     "Avg BF-BOF                 DRI-EAF_50% green H2       "             
006100     .                                                                    
006200         03  filler pic x(54) value                                       
006300     "Avg BF-BOF                 DRI-EAF+CCUS               "             
006400     .                                                                    
006500         03  filler pic x(54) value                                       
006600     "Avg BF-BOF                 DRI-EAF_100% green H2      "             
006700     .                                                                    
006800         03  filler pic x(54) value                                       
006900     "Avg BF-BOF                 Smelting Reduction         "             
007000     .                                                                    
007100         03  filler pic x(54) value                                       
007200     "Avg BF-BOF                 Smelting Reduction+CCUS    "             
007300     .                                                                    
007400         03  filler pic x(54) value                                       
007500     "Avg BF-BOF                 EAF                        "             
007600     .                                                                    
007700         03  filler pic x(54) value                                       
007800     "Avg BF-BOF                 Electrolyzer-EAF           "             
007900     .                                                                    
008000         03  filler pic x(54) value                                       
008100     "Avg BF-BOF                 Electrowinning-EAF         "             
008200     .                                                                    
008300         03  filler pic x(54) value                                       
008400     "BAT BF-BOF                 BAT BF-BOF                 "             
008500     .                                                                    
008600         03  filler pic x(54) value                                       
008700     "BAT BF-BOF                 BAT BF-BOF_bio PCI         "             
008800     .                                                                    
008900         03  filler pic x(54) value                                       
009000     "BAT BF-BOF                 BAT BF-BOF_H2 PCI          "             
009100     .                                                                    
009200         03  filler pic x(54) value                                       
009300     "BAT BF-BOF                 BAT BF-BOF+CCUS            "             
009400     .                                                                    
009500         03  filler pic x(54) value                                       
009600     "BAT BF-BOF                 BAT BF-BOF+BECCUS          "             
009700     .                                                                    
009800         03  filler pic x(54) value                                       
009900     "BAT BF-BOF                 BAT BF-BOF+CCU             "             
010000     .                                                                    
010100         03  filler pic x(54) value                                       
010200     "BAT BF-BOF                 DRI-Melt-BOF               "             
010300     .                                                                    
010400         03  filler pic x(54) value                                       
010500     "BAT BF-BOF                 DRI-Melt-BOF_100% zero-C H2"             
010600     .                                                                    
010700         03  filler pic x(54) value                                       
010800     "BAT BF-BOF                 DRI-Melt-BOF+CCUS          "             
010900     .                                                                    
011000         03  filler pic x(54) value                                       
011100     "BAT BF-BOF                 DRI-EAF                    "             
011200     .                                                                    
011300         03  filler pic x(54) value                                       
011400     "BAT BF-BOF                 DRI-EAF_50% bio-CH4        "             
011500     .                                                                    
011600         03  filler pic x(54) value                                       
011700     "BAT BF-BOF                 DRI-EAF_50% green H2       "             
011800     .                                                                    
011900         03  filler pic x(54) value                                       
012000     "BAT BF-BOF                 DRI-EAF+CCUS               "             
012100     .                                                                    
012200         03  filler pic x(54) value                                       
012300     "BAT BF-BOF                 DRI-EAF_100% green H2      "             
012400     .                                                                    
012500         03  filler pic x(54) value                                       
012600     "BAT BF-BOF                 Smelting Reduction         "             
012700     .                                                                    
012800         03  filler pic x(54) value                                       
012900     "BAT BF-BOF                 Smelting Reduction+CCUS    "             
013000     .                                                                    
013100         03  filler pic x(54) value                                       
013200     "BAT BF-BOF                 EAF                        "             
013300     .                                                                    
013400         03  filler pic x(54) value                                       
013500     "BAT BF-BOF                 Electrolyzer-EAF           "             
013600     .                                                                    
013700         03  filler pic x(54) value                                       
013800     "BAT BF-BOF                 Electrowinning-EAF         "             
013900     .                                                                    
014000         03  filler pic x(54) value                                       
014100     "BAT BF-BOF_bio PCI         BAT BF-BOF_bio PCI         "             
014200     .                                                                    
014300         03  filler pic x(54) value                                       
014400     "BAT BF-BOF_bio PCI         BAT BF-BOF+CCUS            "             
014500     .                                                                    
014600         03  filler pic x(54) value                                       
014700     "BAT BF-BOF_bio PCI         BAT BF-BOF+BECCUS          "             
014800     .                                                                    
014900         03  filler pic x(54) value                                       
015000     "BAT BF-BOF_bio PCI         BAT BF-BOF+CCU             "             
015100     .                                                                    
015200         03  filler pic x(54) value                                       
015300     "BAT BF-BOF_bio PCI         DRI-Melt-BOF_100% zero-C H2"             
015400     .                                                                    
015500         03  filler pic x(54) value                                       
015600     "BAT BF-BOF_bio PCI         DRI-Melt-BOF+CCUS          "             
015700     .                                                                    
015800         03  filler pic x(54) value                                       
015900     "BAT BF-BOF_bio PCI         DRI-EAF+CCUS               "             
016000     .                                                                    
016100         03  filler pic x(54) value                                       
016200     "BAT BF-BOF_bio PCI         DRI-EAF_100% green H2      "             
016300     .                                                                    
016400         03  filler pic x(54) value                                       
016500     "BAT BF-BOF_bio PCI         Smelting Reduction+CCUS    "             
016600     .                                                                    
016700         03  filler pic x(54) value                                       
016800     "BAT BF-BOF_bio PCI         EAF                        "             
016900     .                                                                    
017000         03  filler pic x(54) value                                       
017100     "BAT BF-BOF_bio PCI         Electrolyzer-EAF           "             
017200     .                                                                    
017300         03  filler pic x(54) value                                       
017400     "BAT BF-BOF_bio PCI         Electrowinning-EAF         "             
017500     .                                                                    
017600         03  filler pic x(54) value                                       
017700     "BAT BF-BOF_H2 PCI          BAT BF-BOF_H2 PCI          "             
017800     .                                                                    
017900         03  filler pic x(54) value                                       
018000     "BAT BF-BOF_H2 PCI          BAT BF-BOF+CCUS            "             
018100     .                                                                    
018200         03  filler pic x(54) value                                       
018300     "BAT BF-BOF_H2 PCI          BAT BF-BOF+BECCUS          "             
018400     .                                                                    
018500         03  filler pic x(54) value                                       
018600     "BAT BF-BOF_H2 PCI          BAT BF-BOF+CCU             "             
018700     .                                                                    
018800         03  filler pic x(54) value                                       
018900     "BAT BF-BOF_H2 PCI          DRI-Melt-BOF_100% zero-C H2"             
019000     .                                                                    
019100         03  filler pic x(54) value                                       
019200     "BAT BF-BOF_H2 PCI          DRI-Melt-BOF+CCUS          "             
019300     .                                                                    
019400         03  filler pic x(54) value                                       
019500     "BAT BF-BOF_H2 PCI          DRI-EAF+CCUS               "             
019600     .                                                                    
019700         03  filler pic x(54) value                                       
019800     "BAT BF-BOF_H2 PCI          DRI-EAF_100% green H2      "             
019900     .                                                                    
020000         03  filler pic x(54) value                                       
020100     "BAT BF-BOF_H2 PCI          Smelting Reduction+CCUS    "             
020200     .                                                                    
020300         03  filler pic x(54) value                                       
020400     "BAT BF-BOF_H2 PCI          EAF                        "             
020500     .                                                                    
020600         03  filler pic x(54) value                                       
020700     "BAT BF-BOF_H2 PCI          Electrolyzer-EAF           "             
020800     .                                                                    
020900         03  filler pic x(54) value                                       
021000     "BAT BF-BOF_H2 PCI          Electrowinning-EAF         "             
021100     .                                                                    
021200         03  filler pic x(54) value                                       
021300     "DRI-Melt-BOF               DRI-Melt-BOF               "             
021400     .                                                                    
021500         03  filler pic x(54) value                                       
021600     "DRI-Melt-BOF               DRI-Melt-BOF_100% zero-C H2"             
021700     .                                                                    
021800         03  filler pic x(54) value                                       
021900     "DRI-Melt-BOF               DRI-Melt-BOF+CCUS          "             
022000     .                                                                    
022100         03  filler pic x(54) value                                       
022200     "DRI-EAF                    DRI-EAF                    "             
022300     .                                                                    
022400         03  filler pic x(54) value                                       
022500     "DRI-EAF                    DRI-EAF_50% bio-CH4        "             
022600     .                                                                    
022700         03  filler pic x(54) value                                       
022800     "DRI-EAF                    DRI-EAF_50% green H2       "             
022900     .                                                                    
023000         03  filler pic x(54) value                                       
023100     "DRI-EAF                    DRI-EAF+CCUS               "             
023200     .                                                                    
023300         03  filler pic x(54) value                                       
023400     "DRI-EAF                    DRI-EAF_100% green H2      "             
023500     .                                                                    
023600         03  filler pic x(54) value                                       
023700     "DRI-EAF                    Smelting Reduction         "             
023800     .                                                                    
023900         03  filler pic x(54) value                                       
024000     "DRI-EAF                    Smelting Reduction+CCUS    "             
024100     .                                                                    
024200         03  filler pic x(54) value                                       
024300     "DRI-EAF                    Electrolyzer-EAF           "             
024400     .                                                                    
024500         03  filler pic x(54) value                                       
024600     "DRI-EAF                    Electrowinning-EAF         "             
024700     .                                                                    
024800         03  filler pic x(54) value                                       
024900     "DRI-EAF_50% bio-CH4        DRI-EAF_50% bio-CH4        "             
025000     .                                                                    
025100         03  filler pic x(54) value                                       
025200     "DRI-EAF_50% bio-CH4        Smelting Reduction+CCUS    "             
025300     .                                                                    
025400         03  filler pic x(54) value                                       
025500     "DRI-EAF_50% bio-CH4        Electrolyzer-EAF           "             
025600     .                                                                    
025700         03  filler pic x(54) value                                       
025800     "DRI-EAF_50% bio-CH4        DRI-EAF+CCUS               "             
025900     .                                                                    
026000         03  filler pic x(54) value                                       
026100     "DRI-EAF_50% bio-CH4        DRI-EAF_100% green H2      "             
026200     .                                                                    
026300         03  filler pic x(54) value                                       
026400     "DRI-EAF_50% green H2       DRI-EAF_50% green H2       "             
026500     .                                                                    
026600         03  filler pic x(54) value                                       
026700     "DRI-EAF_50% green H2       Smelting Reduction+CCUS    "             
026800     .                                                                    
026900         03  filler pic x(54) value                                       
027000     "DRI-EAF_50% green H2       Electrolyzer-EAF           "             
027100     .                                                                    
027200         03  filler pic x(54) value                                       
027300     "DRI-EAF_50% green H2       DRI-EAF+CCUS               "             
027400     .                                                                    
027500         03  filler pic x(54) value                                       
027600     "DRI-EAF_50% green H2       DRI-EAF_100% green H2      "             
027700     .                                                                    
027800         03  filler pic x(54) value                                       
027900     "Smelting Reduction         Smelting Reduction         "             
028000     .                                                                    
028100         03  filler pic x(54) value                                       
028200     "Smelting Reduction         Smelting Reduction+CCUS    "             
028300     .                                                                    
028400         03  filler pic x(54) value                                       
028500     "BAT BF-BOF+CCUS            BAT BF-BOF+CCUS            "             
028600     .                                                                    
028700         03  filler pic x(54) value                                       
028800     "BAT BF-BOF+BECCUS          BAT BF-BOF+BECCUS          "             
028900     .                                                                    
029000         03  filler pic x(54) value                                       
029100     "BAT BF-BOF+CCU             BAT BF-BOF+CCU             "             
029200     .                                                                    
029300         03  filler pic x(54) value                                       
029400     "DRI-Melt-BOF_100% zero-C H2DRI-Melt-BOF_100% zero-C H2"             
029500     .                                                                    
029600         03  filler pic x(54) value                                       
029700     "DRI-Melt-BOF+CCUS          DRI-Melt-BOF+CCUS          "             
029800     .                                                                    
029900         03  filler pic x(54) value                                       
030000     "DRI-EAF+CCUS               DRI-EAF+CCUS               "             
030100     .                                                                    
030200         03  filler pic x(54) value                                       
030300     "DRI-EAF_100% green H2      DRI-EAF_100% green H2      "             
030400     .                                                                    
030500         03  filler pic x(54) value                                       
030600     "Smelting Reduction+CCUS    Smelting Reduction+CCUS    "             
030700     .                                                                    
030800         03  filler pic x(54) value                                       
030900     "EAF                        EAF                        "             
031000     .                                                                    
031100         03  filler pic x(54) value                                       
031200     "Electrolyzer-EAF           Electrolyzer-EAF           "             
031300     .                                                                    
031400         03  filler pic x(54) value                                       
031500     "Electrowinning-EAF         Electrowinning-EAF         "             
031600     .                                                                    
031700*                                                                         
031800 01  filler redefines ST-Switch-Pair-Values.                              
031900         03  ST-Switch-Pair-Redef  pic x(54) occurs 98 times.             
032000*                                                                         
