000100*******************************************                               
000200*                                         *                               
000300*  Technology Choice Output Record       *                                
000400*  One row per plant/year giving the     *                                
000500*  technology chosen for that year and   *                                
000600*  the reason narrative - written by     *                                
000700*  ST000 at the end of each plant's      *                                
000800*  processing.                           *                                
000900*******************************************                               
001000* File size 127 bytes.                                                    
001100*                                                                         
001200* 14/02/26 rjp - Created.                                                 
001300*                                                                         
001400 01  ST-Choice-Record.                                                    
001500         03  ST-Cho-Year              pic 9(4).                           
001600         03  ST-Cho-Plant-Name        pic x(20).                          
001700         03  ST-Cho-Current-Tech      pic x(27).                          
001800         03  ST-Cho-Switch-Tech       pic x(27).                          
001900         03  ST-Cho-Switch-Type       pic x(45).                          
002000         03  filler                   pic x(04).                          
