000100*******************************************                               
000200*                                         *                               
000300*  Variable Cost Reference File Record   *                                
000400*  Per year/country/technology variable  *                                
000500*  operating cost, USD per tonne - used  *                                
000600*  with capex OTHEROPEX rows by ST040 to *                                
000700*  build plant cost of steelmaking.      *                                
000800*******************************************                               
000900* File size 47 bytes.                                                     
001000*                                                                         
001100* 14/02/26 rjp - Created.                                                 
001200*                                                                         
001300 01  ST-Varcost-Record.                                                   
001400         03  ST-Vc-Year               pic 9(4).                           
001500         03  ST-Vc-Country-Code       pic x(3).                           
001600         03  ST-Vc-Technology         pic x(27).                          
001700         03  ST-Vc-Variable-Cost      pic s9(5)v9(4).                     
001800         03  filler                   pic x(04).                          
