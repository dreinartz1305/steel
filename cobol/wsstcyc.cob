000100*******************************************                               
000200*                                         *                               
000300*  Switch Type Reference File Record     *                                
000400*  Per plant-year: whether the plant's   *                                
000500*  1984-style 20 year investment cycle   *                                
000600*  calls for no switch, a transitional   *                                
000700*  switch or a main cycle switch this    *                                
000800*  year.  Cycle dates are set up by the  *                                
000900*  planning clerks outside this system.  *                                
001000*******************************************                               
001100* File size 33 bytes.                                                     
001200*                                                                         
001300* 13/02/26 rjp - Created.                                                 
001400*                                                                         
001500 01  ST-Cycle-Record.                                                     
001600         03  ST-Cyc-Plant-Name        pic x(20).                          
001700         03  ST-Cyc-Year              pic 9(4).                           
001800         03  ST-Cyc-Switch-Type       pic x(8).                           
001900             88  ST-Cyc-No-Switch     value "NONE    ".                   
002000             88  ST-Cyc-Trans-Switch  value "TRANS   ".                   
002100             88  ST-Cyc-Main-Cycle    value "MAIN    ".                   
002200         03  filler                   pic x(01).                          
