000100*******************************************                               
000200*                                         *                               
000300*  Switch Capex Output Record            *                                
000400*  One row per year/start-tech/new-tech  *                                
000500*  giving the priced capex of that       *                                
000600*  switch - built by ST020, consumed by  *                                
000700*  ST030's capital cost calculation.     *                                
000800*  Also carries the greenfield switching *                                
000900*  delta secondary figure for the same   *                                
001000*  pair/year, e-req 4510.                *                                
001100*******************************************                               
001200* File size 71 bytes.                                                     
001300*                                                                         
001400* 14/02/26 rjp - Created.                                                 
001500* 05/03/26 rjp - Added Greenfield-Delta, secondary output of the          
001600*                switch-capex rule cascade, held unused in ST020          
001700*                since the cascade already struck GF(N)-GF(S) for         
001800*                every permitted pair.  Audit finding AF-26-09.           
001900*                                                                         
002000 01  ST-Swcpx-Record.                                                     
002100         03  ST-Swc-Year              pic 9(4).                           
002200         03  ST-Swc-Start-Tech        pic x(27).                          
002300         03  ST-Swc-New-Tech          pic x(27).                          
002400         03  ST-Swc-Value             pic s9(5)v9(4).                     
002500         03  ST-Swc-Greenfield-Delta  pic s9(5)v9(4).                     
002600         03  filler                   pic x(01).                          
