000100*******************************************                               
000200*                                         *                               
000300*  TCO Reference File Record Layout      *                                
000400*  One row per year/plant/base-tech/     *                                
000500*  switch-tech combination carrying the  *                                
000600*  modelled total cost of ownership of   *                                
000700*  that candidate switch.                *                                
000800*******************************************                               
000900* File size 65 bytes.                                                     
001000*                                                                         
001100* 13/02/26 rjp - Created.                                                 
001200*                                                                         
001300 01  ST-Tco-Record.                                                       
001400         03  ST-Tco-Year              pic 9(4).                           
001500         03  ST-Tco-Plant-Name        pic x(20).                          
001600         03  ST-Tco-Base-Tech         pic x(27).                          
001700         03  ST-Tco-Switch-Tech       pic x(27).                          
001800         03  ST-Tco-Value             pic s9(7)v9(4).                     
001900         03  filler                   pic x(04).                          
