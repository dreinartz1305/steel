000100*******************************************                               
000200*                                         *                               
000300* Record Definition For Tech Availability*                                
000400*            File                        *                                
000500*    Uses ST-Technology as key           *                                
000600*******************************************                               
000700* File size 48 bytes.  Approx 20 records (one per technology).            
000800*                                                                         
000900* 11/02/26 rjp - Created.                                                 
001000* 19/02/26 rjp - Tech-Phase widened for TRANSITIONAL value.               
001100*                                                                         
001200 01  ST-Tech-Avail-Record.                                                
001300         03  ST-Technology          pic x(27).                            
001400         03  ST-Year-Avail-From     pic 9(4).                             
001500         03  ST-Year-Avail-Until    pic 9(4).                             
001600         03  ST-Tech-Phase          pic x(12).                            
001700             88  ST-Phase-Initial       value "INITIAL     ".             
001800             88  ST-Phase-Transitional  value "TRANSITIONAL".             
001900             88  ST-Phase-End-State     value "END-STATE   ".             
002000         03  filler                 pic x.                                
002100*                                                                         
002200*  In-memory copy of the Tech-Avail file, loaded once at the top          
002300*  of run by ST000 so ST010 can test a candidate's year window            
002400*  without re-reading the file for every plant - audit finding            
002500*  AF-26-03, the availability window was never actually being             
002600*  tested.                                                                
002700*                                                                         
002800* 03/03/26 rjp - Created - audit finding AF-26-03.                        
002900*                                                                         
003000 01  ST-Tech-Avail-Table.                                                 
003100         03  ST-Tavl-Entry  occurs 20 times                               
003200             indexed by ST-Tavl-Ix.                                       
003300                 05  ST-Tavl-Technology  pic x(27).                       
003400                 05  ST-Tavl-Year-From   pic 9(4).                        
003500                 05  ST-Tavl-Year-Until  pic 9(4).                        
003600                 05  ST-Tavl-Phase       pic x(12).                       
003700*                                                                         
003800*  Table of the 20 reference technologies, their furnace                  
003900*  group and phase - reproduced verbatim from the planning                
004000*  model's own table so ST010/ST000 do not have to re-read                
004100*  Tech-Avail just to find a technology's furnace group.                  
004200*                                                                         
004300* 12/02/26 rjp - Created - table verbatim from model docs.                
004400* 20/02/26 rjp - Added furnace-group column, e-req 4471 -                 
004500*                transitional candidates must stay in-group.              
004600* 25/02/26 rjp - Added Electrowinning-EAF, dropped EAF+Scrap              
004700*                which is not a model technology. Oops.                   
004800*                                                                         
004900 01  ST-Tech-Group-Table.                                                 
005000         03  ST-Tech-Group-Entry    occurs 20 times                       
005100             indexed by ST-Tech-Grp-Ix.                                   
005200                 05  ST-TG-Technology       pic x(27).                    
005300                 05  ST-TG-Furnace-Group    pic x(20).                    
005400                 05  ST-TG-Phase            pic x(12).                    
005500*                                                                         
005600 01  ST-Tech-Group-Values.                                                
005700         03  filler pic x(59) value                                       
005800     "Avg BF-BOF                 blast_furnace       INITIAL     "        
005900     .                                                                    
006000         03  filler pic x(59) value                                       
006100     "BAT BF-BOF                 blast_furnace       TRANSITIONAL"        
006200     .                                                                    
006300         03  filler pic x(59) value                                       
006400     "BAT BF-BOF_bio PCI         blast_furnace       TRANSITIONAL"        
006500     .                                                                    
006600         03  filler pic x(59) value                                       
006700     "BAT BF-BOF_H2 PCI          blast_furnace       TRANSITIONAL"        
006800     .                                                                    
006900         03  filler pic x(59) value                                       
007000     "BAT BF-BOF+CCUS            blast_furnace       END-STATE   "        
007100     .                                                                    
007200         03  filler pic x(59) value                                       
007300     "BAT BF-BOF+CCU             blast_furnace       END-STATE   "        
007400     .                                                                    
007500         03  filler pic x(59) value                                       
007600     "BAT BF-BOF+BECCUS          blast_furnace       END-STATE   "        
007700     .                                                                    
007800         03  filler pic x(59) value                                       
007900     "DRI-Melt-BOF               dri-bof             TRANSITIONAL"        
008000     .                                                                    
008100         03  filler pic x(59) value                                       
008200     "DRI-Melt-BOF+CCUS          dri-bof             END-STATE   "        
008300     .                                                                    
008400         03  filler pic x(59) value                                       
008500     "DRI-Melt-BOF_100% zero-C H2dri-bof             END-STATE   "        
008600     .                                                                    
008700         03  filler pic x(59) value                                       
008800     "DRI-EAF                    dri-eaf             TRANSITIONAL"        
008900     .                                                                    
009000         03  filler pic x(59) value                                       
009100     "DRI-EAF+CCUS               dri-eaf             END-STATE   "        
009200     .                                                                    
009300         03  filler pic x(59) value                                       
009400     "DRI-EAF_50% bio-CH4        dri-eaf             TRANSITIONAL"        
009500     .                                                                    
009600         03  filler pic x(59) value                                       
009700     "DRI-EAF_50% green H2       dri-eaf             TRANSITIONAL"        
009800     .                                                                    
009900         03  filler pic x(59) value                                       
010000     "DRI-EAF_100% green H2      dri-eaf             END-STATE   "        
010100     .                                                                    
010200         03  filler pic x(59) value                                       
010300     "Smelting Reduction         smelting_reduction  TRANSITIONAL"        
010400     .                                                                    
010500         03  filler pic x(59) value                                       
010600     "Smelting Reduction+CCUS    smelting_reduction  END-STATE   "        
010700     .                                                                    
010800         03  filler pic x(59) value                                       
010900     "EAF                        eaf-basic           END-STATE   "        
011000     .                                                                    
011100         03  filler pic x(59) value                                       
011200     "Electrolyzer-EAF           eaf-advanced        END-STATE   "        
011300     .                                                                    
011400         03  filler pic x(59) value                                       
011500     "Electrowinning-EAF         eaf-advanced        END-STATE   "        
011600     .                                                                    
011700*                                                                         
011800 01  filler redefines ST-Tech-Group-Values.                               
011900         03  ST-Tech-Group-Redef   pic x(59) occurs 20 times.             
012000*                                                                         
