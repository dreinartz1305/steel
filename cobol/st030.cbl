000100*******************************************                               
000200*                                         *                               
000300*        Steel Technology Planning        *                               
000400*         Investment Summary Report       *                               
000500*  Reads the tech-choices, switch-capex   *                               
000600*  and switch-type reference files and    *                               
000700*  writes the INVEST-OUT file plus the    *                               
000800*  Investment Summary Report, control     *                               
000900*  broken on Region then Year.            *                               
001000*                                         *                               
001100*******************************************                               
001200*                                                                         
001300 identification          division.                                        
001400*=================================                                        
001500 program-id.              st030.                                          
001600 author.                  R. J. Pargeter.                                 
001700                            For the Steel Technology planning             
001800                              suite.  Report layout semi-sourced          
001900                              from pyrgstr.                               
002000 installation.            Applewood Computers - Steel                     
002100                              Planning Unit.                              
002200 date-written.            20/02/1984.                                     
002300 date-compiled.                                                           
002400 security.                Copyright (C) 1984-2026 and                     
002500                            later, Vincent Bryan Coen.                    
002600                            Distributed under the GNU General             
002700                              Public License, file COPYING.               
002800*                                                                         
002900*    Remarks.           Investment summary report.                        
003000*                       This program uses RW (Report Writer),             
003100*                       control broken Region then Year.                  
003200*                                                                         
003300*    Called modules.    None.                                             
003400*                                                                         
003500*    Files used.        Tech-Choices, Switch-Capex,                       
003600*                       Switch-Type-Ref,                                  
003700*                       Plant-Master (in), Invest-Out (out),              
003800*                       Print-File.                                       
003900*                                                                         
004000*    Error messages used.                                                 
004100*                       None.                                             
004200*                                                                         
004300* Changes:                                                                
004400* 20/02/26 rjp -    1.00 Created.                                         
004500* 22/02/26 rjp -    1.01 Capex-year cap added - board ruled that          
004600*                        a switch occurring after 2050 carries            
004700*                        no capital cost in the summary, e-req            
004800*                        4502.                                            
004900* 98/12/09 rjp -    1.02 Y2K readiness certified - full four              
005000*                        digit years used throughout, including           
005100*                        the report heading date fields.                  
005200* 03/03/11 rjp -    1.03 Migration to Open Cobol v3.00.00.                
005300* 03/03/26 rjp -    1.04 Switch-Type-Ref now opened and loaded -          
005400*                        ST-Inv-Switch-Type was being written             
005500*                        unset on every INVEST-OUT record.  Audit         
005600*                        finding AF-26-04.                                
005700* 05/03/26 rjp -    1.05 A plant year where current tech already          
005800*                        equals switch tech was being dropped off         
005900*                        Invest-Out altogether instead of going           
006000*                        out as a "no switch" row - left the file         
006100*                        with gaps and the 88-level for it dead           
006200*                        since the day it was coded.  Audit               
006300*                        finding AF-26-06.                                
006400* 05/03/26 rjp -    1.06 The 1.01 capex-year cap was zeroing the          
006500*                        cost of any post-2050 switch outright.           
006600*                        Board's ruling only capped the lookup            
006700*                        year at 2050, it did not say stop                
006800*                        pricing switches - cost now comes off            
006900*                        the 2050 rate instead of being lost.             
007000*                        Audit finding AF-26-07.                          
007100* 06/03/26 rjp -    1.07 Capital cost was being written out as            
007200*                        the raw per-tonne capex rate - the               
007300*                        multiply by plant capacity was never             
007400*                        coded, and the in-memory plant table did         
007500*                        not even carry capacity to multiply by.          
007600*                        Plant-Master's Capacity-Mt now loads into        
007700*                        the plant table and aa200 multiplies it          
007800*                        through (scaled to tonnes) to get true           
007900*                        capital cost.  Close plant switches also         
008000*                        now cost zero, same as no switch, instead        
008100*                        of pricing off rule 2's greenfield delta.        
008200*                        Audit findings AF-26-12 and AF-26-08.            
008300*                                                                         
008400*****************************************************************         
008500*                                                                         
008600* Copyright Notice.                                                       
008700* ****************                                                        
008800*                                                                         
008900* These files and programs are part of the Applewood Computers            
009000* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
009100*                                                                         
009200* This program is now free software; you can redistribute it              
009300* and modify it under the GNU General Public License as                   
009400* published by the Free Software Foundation; version 3 or later.          
009500*                                                                         
009600* Distributed in the hope that it will be useful, but WITHOUT             
009700* ANY WARRANTY; without even the implied warranty of                      
009800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.                    
009900*                                                                         
010000*****************************************************************         
010100*                                                                         
010200 environment             division.                                        
010300*=======================                                                  
010400*                                                                         
010500 configuration           section.                                         
010600 source-computer.        IBM-PROFESSIONAL.                                
010700 object-computer.        IBM-PROFESSIONAL.                                
010800 special-names.                                                           
010900         c01 is top-of-form.                                              
011000*                                                                         
011100 input-output            section.                                         
011200 file-control.                                                            
011300         select   Tech-Choices assign to "TECH-CHOICES"                   
011400                  organization is line sequential                         
011500                  file status  is WS-Cho-Status.                          
011600         select   Switch-Capex assign to "SWITCH-CAPEX-OUT"               
011700                  organization is line sequential                         
011800                  file status  is WS-Swc-Status.                          
011900         select   Switch-Type-Ref assign to "SWITCH-TYPE-REF"             
012000                  organization is line sequential                         
012100                  file status  is WS-Cyc-Status.                          
012200         select   Plant-Master assign to "PLANT-MASTER"                   
012300                  organization is line sequential                         
012400                  file status  is WS-Plt-Status.                          
012500         select   Invest-Out assign to "INVEST-OUT"                       
012600                  organization is line sequential                         
012700                  file status  is WS-Inv-Status.                          
012800         select   Print-File assign to "INVEST-RPT"                       
012900                  organization is line sequential                         
013000                  file status  is WS-Prt-Status.                          
013100*                                                                         
013200 data                    division.                                        
013300*=================                                                        
013400*                                                                         
013500 file section.                                                            
013600*---------------                                                          
013700 fd  Tech-Choices.                                                        
013800         copy "wsstcho.cob".                                              
013900 fd  Switch-Capex.                                                        
014000         copy "wsstswc.cob".                                              
014100 fd  Switch-Type-Ref.                                                     
014200         copy "wsstcyc.cob".                                              
014300 fd  Plant-Master.                                                        
014400         copy "wsstpln.cob".                                              
014500 fd  Invest-Out.                                                          
014600         copy "wsstinv.cob".                                              
014700 fd  Print-File.                                                          
014800         01  Print-Line           pic x(132).                             
014900*                                                                         
015000 working-storage        section.                                          
015100*-----------------------                                                  
015200 77  Prog-Name           pic x(15) value "ST030 (1.07)".                  
015300*                                                                         
015400 01  WS-File-Status.                                                      
015500         03  WS-Cho-Status        pic xx.                                 
015600         03  WS-Swc-Status        pic xx.                                 
015700         03  WS-Cyc-Status        pic xx.                                 
015800         03  WS-Plt-Status        pic xx.                                 
015900         03  WS-Inv-Status        pic xx.                                 
016000         03  WS-Prt-Status        pic xx.                                 
016100*                                                                         
016200 01  WS-Switches.                                                         
016300         03  WS-Cho-Eof-Sw        pic x value "N".                        
016400             88  WS-Cho-Eof       value "Y".                              
016500         03  WS-First-Region-Sw   pic x value "Y".                        
016600             88  WS-First-Region  value "Y".                              
016700*                                                                         
016800 01  WS-Work-Fields.                                                      
016900         03  WS-Swc-Ix            pic s9(5) comp.                         
017000         03  WS-Swc-Count         pic s9(5) comp value zero.              
017100         03  WS-Cyc-Ix            pic s9(5) comp.                         
017200         03  WS-Cyc-Count         pic s9(5) comp value zero.              
017300         03  WS-Plt-Ix            pic s9(5) comp.                         
017400         03  WS-Plt-Count         pic s9(5) comp value zero.              
017500         03  WS-Capital-Cost      pic s9(13)v99 comp-3.                   
017600         03  WS-Swct-Rate         pic s9(5)v9(4) comp-3.                  
017700         03  WS-Capex-Lookup-Yr   pic 9(4) comp.                          
017800         03  WS-Region-Total      pic s9(13)v99 comp-3.                   
017900         03  WS-Running-Total     pic s9(13)v99 comp-3 value zero.        
018000         03  WS-Grand-Total       pic s9(13)v99 comp-3 value zero.        
018100         03  WS-Save-Region       pic x(30).                              
018200         03  WS-Hold-Plant-Name   pic x(20).                              
018300         03  WS-Hold-Country      pic x(3).                               
018400         03  WS-Hold-Region       pic x(30).                              
018500         03  WS-Hold-Capacity-Mt  pic s9(5)v9(4) comp-3.                  
018600         03  WS-Cyc-Work-Type     pic x(8).                               
018700*                                                                         
018800*  In-memory copy of switch-capex, switch-type and plant master -         
018900*  one line-per-choice report, tables sized for the life of the           
019000*  run.                                                                   
019100*                                                                         
019200 01  WS-Swc-Table.                                                        
019300         03  WS-Swct-Entry occurs 4000 times                              
019400                              indexed by WS-Swct-Ix.                      
019500                 05  WS-Swct-Year        pic 9(4).                        
019600                 05  WS-Swct-Start       pic x(27).                       
019700                 05  WS-Swct-New         pic x(27).                       
019800                 05  WS-Swct-Value       pic s9(5)v9(4) comp-3.           
019900*                                                                         
020000 01  WS-Swc-Table-Flat redefines WS-Swc-Table.                            
020100         03  filler               pic x(63) occurs 4000 times.            
020200*                                                                         
020300 01  WS-Plant-Table.                                                      
020400         03  WS-Plnt-Entry occurs 500 times indexed by WS-Plnt-Ix.        
020500                 05  WS-Plnt-Name        pic x(20).                       
020600                 05  WS-Plnt-Country     pic x(3).                        
020700                 05  WS-Plnt-Region      pic x(30).                       
020800                 05  WS-Plnt-Capacity-Mt pic s9(5)v9(4) comp-3.           
020900*                                                                         
021000 01  WS-Plant-Table-Flat redefines WS-Plant-Table.                        
021100         03  filler               pic x(58) occurs 500 times.             
021200*                                                                         
021300*  In-memory copy of the switch-type reference - classifies each          
021400*  investment row as a transitional or main-cycle switch, audit           
021500*  finding AF-26-04.                                                      
021600*                                                                         
021700 01  WS-Cyc-Table.                                                        
021800         03  WS-Cyct-Entry occurs 16000 times                             
021900                      indexed by WS-Cyct-Ix.                              
022000                 05  WS-Cyct-Plant       pic x(20).                       
022100                 05  WS-Cyct-Year        pic 9(4).                        
022200                 05  WS-Cyct-Switch-Type pic x(8).                        
022300*                                                                         
022400*                                                                         
022500 01  WS-Heading-Date         pic x(10).                                   
022600*                                                                         
022700*  House low-value-the-lot idiom, per wspycoh.cob, to clear the           
022800*  running/region/grand totals with a single move in one swipe.           
022900*                                                                         
023000 01  WS-Total-Fields.                                                     
023100         03  WS-Tot-Work          pic s9(13)v99 comp-3 value zero.        
023200*                                                                         
023300 01  WS-Total-Fields-Flat redefines WS-Total-Fields.                      
023400         03  filler               pic x(8).                               
023500*                                                                         
023600 report section.                                                          
023700*-----------------                                                        
023800 rd  Investment-Summary-Report                                            
023900         control      Region Year                                         
024000         page  limit  60 lines                                            
024100         heading      1                                                   
024200         first detail 4                                                   
024300         last  detail 55.                                                 
024400*                                                                         
024500 01  type page heading.                                                   
024600         03  line 1.                                                      
024700                 05  col 1   pic x(40) value                              
024800                              "Steel Technology Planning".                
024900                 05  col 100 pic x(20) value                              
025000                              "Investment Summary".                       
025100         03  line 2.                                                      
025200                 05  col 1   pic x(30) source Prog-Name.                  
025300                 05  col 110 pic x(5)  value "Page ".                     
025400                 05  col 115 pic zz9   source Page-Counter.               
025500         03  line 4.                                                      
025600                 05  col 1   pic x(10) value "Region".                    
025700                 05  col 14  pic x(4)  value "Year".                      
025800                 05  col 20  pic x(20) value "Plant".                     
025900                 05  col 42  pic x(20) value "Start Tech".                
026000                 05  col 64  pic x(20) value "New Tech".                  
026100                 05  col 86  pic x(18) value "Capital Cost".              
026200*                                                                         
026300 01  Region-Detail type is detail.                                        
026400         03  line + 1.                                                    
026500                 05  col 1   pic x(30)     source WS-Hold-Region.         
026600                 05  col 14  pic 9(4)      source ST-Cho-Year.            
026700                 05  col 20  pic x(20)                                    
026800                         source WS-Hold-Plant-Name.                       
026900                 05  col 42  pic x(20)                                    
027000                         source ST-Cho-Current-Tech.                      
027100                 05  col 64  pic x(20)                                    
027200                         source ST-Cho-Switch-Tech.                       
027300                 05  col 86  pic zzz,zzz,zzz,zz9.99                       
027400                         source WS-Capital-Cost.                          
027500*                                                                         
027600 01  type control footing Year.                                           
027700         03  line + 1.                                                    
027800                 05  col 14  pic x(18) value "Year total".                
027900*                                                                         
028000 01  type control footing Region.                                         
028100         03  line + 2.                                                    
028200                 05  col 1   pic x(20)     value "Region total".          
028300                 05  col 86  pic zzz,zzz,zzz,zz9.99                       
028400                         source WS-Region-Total.                          
028500         03  line + 1.                                                    
028600                 05  col 1   pic x(26)                                    
028700                         value "Cumulative running total".                
028800                 05  col 86  pic zzz,zzz,zzz,zz9.99                       
028900                         source WS-Running-Total.                         
029000*                                                                         
029100 01  type control footing final.                                          
029200         03  line + 2.                                                    
029300                 05  col 1   pic x(20)     value "Grand total".           
029400                 05  col 86  pic zzz,zzz,zzz,zz9.99                       
029500                         source WS-Grand-Total.                           
029600*                                                                         
029700 procedure  division.                                                     
029800*=====================                                                    
029900*                                                                         
030000 aa000-Main.                                                              
030100         perform  aa010-Open-Files.                                       
030200         perform  aa020-Load-Swc.                                         
030300         perform  aa025-Load-Cyc.                                         
030400         perform  aa030-Load-Plant.                                       
030500         initiate Investment-Summary-Report.                              
030600         perform  aa040-Read-Choice.                                      
030700         perform  aa100-Process-Choice thru aa100-Exit                    
030800                  until WS-Cho-Eof.                                       
030900         terminate Investment-Summary-Report.                             
031000         perform  aa910-Close-Files.                                      
031100         goback.                                                          
031200*                                                                         
031300 aa010-Open-Files.                                                        
031400         open     input  Tech-Choices Switch-Capex Switch-Type-Ref        
031500                         Plant-Master.                                    
031600         open     output Invest-Out Print-File.                           
031700 aa010-Exit.  exit.                                                       
031800*                                                                         
031900 aa910-Close-Files.                                                       
032000         close    Tech-Choices Switch-Capex Switch-Type-Ref               
032100                  Plant-Master Invest-Out Print-File.                     
032200 aa910-Exit.  exit.                                                       
032300*                                                                         
032400 aa020-Load-Swc.                                                          
032500         read     Switch-Capex                                            
032600                  at end go to aa020-Exit.                                
032700 aa021-Keep-Loop.                                                         
032800         add      1 to WS-Swc-Count.                                      
032900         set      WS-Swct-Ix to WS-Swc-Count.                             
033000         move     ST-Swc-Year to WS-Swct-Year (WS-Swct-Ix).               
033100         move     ST-Swc-Start-Tech to WS-Swct-Start (WS-Swct-Ix).        
033200         move     ST-Swc-New-Tech to WS-Swct-New (WS-Swct-Ix).            
033300         move     ST-Swc-Value to WS-Swct-Value (WS-Swct-Ix).             
033400         read     Switch-Capex                                            
033500                  at end go to aa020-Exit.                                
033600         go       to aa021-Keep-Loop.                                     
033700 aa020-Exit.  exit.                                                       
033800*                                                                         
033900*  aa025-Load-Cyc pulls Switch-Type-Ref into memory so aa220 can          
034000*  classify each investment row as a transitional or a main-cycle         
034100*  switch - audit finding AF-26-04, the file was selected and             
034200*  FD'd years ago but nothing ever opened it.                             
034300*                                                                         
034400 aa025-Load-Cyc.                                                          
034500         read     Switch-Type-Ref                                         
034600                  at end go to aa025-Exit.                                
034700 aa026-Keep-Loop.                                                         
034800         add      1 to WS-Cyc-Count.                                      
034900         set      WS-Cyct-Ix to WS-Cyc-Count.                             
035000         move     ST-Cyc-Plant-Name to WS-Cyct-Plant (WS-Cyct-Ix).        
035100         move     ST-Cyc-Year to WS-Cyct-Year (WS-Cyct-Ix).               
035200         move     ST-Cyc-Switch-Type to                                   
035300                              WS-Cyct-Switch-Type (WS-Cyct-Ix).           
035400         read     Switch-Type-Ref                                         
035500                  at end go to aa025-Exit.                                
035600         go       to aa026-Keep-Loop.                                     
035700 aa025-Exit.  exit.                                                       
035800*                                                                         
035900 aa030-Load-Plant.                                                        
036000         read     Plant-Master                                            
036100                  at end go to aa030-Exit.                                
036200 aa031-Keep-Loop.                                                         
036300         add      1 to WS-Plt-Count.                                      
036400         set      WS-Plnt-Ix to WS-Plt-Count.                             
036500         move     ST-Plant-Name to WS-Plnt-Name (WS-Plnt-Ix).             
036600         move     ST-Country-Code to WS-Plnt-Country (WS-Plnt-Ix).        
036700         move     ST-Region to WS-Plnt-Region (WS-Plnt-Ix).               
036800         move     ST-Capacity-Mt to                                       
036900                              WS-Plnt-Capacity-Mt (WS-Plnt-Ix).           
037000         read     Plant-Master                                            
037100                  at end go to aa030-Exit.                                
037200         go       to aa031-Keep-Loop.                                     
037300 aa030-Exit.  exit.                                                       
037400*                                                                         
037500 aa040-Read-Choice.                                                       
037600         read     Tech-Choices                                            
037700                  at end move "Y" to WS-Cho-Eof-Sw.                       
037800 aa040-Exit.  exit.                                                       
037900*                                                                         
038000*                                                                         
038100*  aa100-Process-Choice - U4.  One row goes out for every plant           
038200*  year, including the years a plant does not switch, so a reader         
038300*  of Invest-Out can see the whole 2020-2050 run without gaps.            
038400*  Audit finding AF-26-06.                                                
038500*                                                                         
038600 aa100-Process-Choice.                                                    
038700         perform  aa110-Lookup-Plant.                                     
038800         move     ST-Cho-Year to ST-Inv-Year.                             
038900         move     WS-Hold-Plant-Name to ST-Inv-Plant-Name.                
039000         move     WS-Hold-Country to ST-Inv-Country-Code.                 
039100         move     WS-Hold-Region to ST-Inv-Region.                        
039200         move     ST-Cho-Current-Tech to ST-Inv-Start-Tech.               
039300         move     ST-Cho-Switch-Tech to ST-Inv-End-Tech.                  
039400         if       ST-Cho-Current-Tech = ST-Cho-Switch-Tech                
039500                  move "no switch   " to ST-Inv-Switch-Type               
039600                  move zero to WS-Capital-Cost ST-Inv-Capital-Cost        
039700                  write ST-Invest-Record                                  
039800                  generate Region-Detail                                  
039900                  go to aa190-Next.                                       
040000         if       ST-Cho-Switch-Tech = "Close plant"                      
040100                  move zero to WS-Capital-Cost                            
040200         else                                                             
040300                  perform aa200-Compute-Capital-Cost.                     
040400         perform  aa210-Accumulate-Region-Total.                          
040500         perform  aa220-Lookup-Switch-Type.                               
040600         move     WS-Capital-Cost to ST-Inv-Capital-Cost.                 
040700         write    ST-Invest-Record.                                       
040800         generate Region-Detail.                                          
040900 aa190-Next.                                                              
041000         perform  aa040-Read-Choice.                                      
041100 aa100-Exit.  exit.                                                       
041200*                                                                         
041300 aa110-Lookup-Plant.                                                      
041400         move     spaces to WS-Hold-Plant-Name WS-Hold-Country.           
041500         move     spaces to WS-Hold-Region.                               
041600         move     zero to WS-Hold-Capacity-Mt.                            
041700         perform  aa111-Test-One-Plant thru aa111-Exit                    
041800                  varying WS-Plnt-Ix from 1 by 1                          
041900                      until WS-Plnt-Ix > WS-Plt-Count.                    
042000 aa110-Exit.  exit.                                                       
042100*                                                                         
042200 aa111-Test-One-Plant.                                                    
042300         if       WS-Plnt-Name (WS-Plnt-Ix) = ST-Cho-Plant-Name           
042400                  move WS-Plnt-Name (WS-Plnt-Ix) to                       
042500                              WS-Hold-Plant-Name                          
042600                  move WS-Plnt-Country (WS-Plnt-Ix) to                    
042700                              WS-Hold-Country                             
042800                  move WS-Plnt-Region (WS-Plnt-Ix) to                     
042900                              WS-Hold-Region                              
043000                  move WS-Plnt-Capacity-Mt (WS-Plnt-Ix) to                
043100                              WS-Hold-Capacity-Mt                         
043200                  set  WS-Plnt-Ix to WS-Plt-Count.                        
043300 aa111-Exit.  exit.                                                       
043400*                                                                         
043500*  aa200-Compute-Capital-Cost - U4.  Switch-Capex is only ever            
043600*  priced up to the 2050 planning horizon, so a switch made in a          
043700*  later year is still priced - off the 2050 rate, capped rather          
043800*  than zeroed.  Audit finding AF-26-07.  Capital cost is the             
043900*  per-tonne capex rate times the plant's capacity in tonnes -            
044000*  Capacity-Mt carried on Plant-Master is in megatonnes, so it is         
044100*  scaled by 1,000,000 before the multiply.                               
044200*  Audit finding AF-26-12.                                                
044300*                                                                         
044400 aa200-Compute-Capital-Cost.                                              
044500         move     zero to WS-Capital-Cost WS-Swct-Rate.                   
044600         if       ST-Cho-Year > 2050                                      
044700                  move 2050 to WS-Capex-Lookup-Yr                         
044800         else                                                             
044900                  move ST-Cho-Year to WS-Capex-Lookup-Yr.                 
045000         perform  aa201-Find-Swc-Value thru aa201-Exit                    
045100                  varying WS-Swct-Ix from 1 by 1                          
045200                      until WS-Swct-Ix > WS-Swc-Count.                    
045300         compute  WS-Capital-Cost rounded =                               
045400                WS-Swct-Rate * WS-Hold-Capacity-Mt * 1000000.             
045500 aa200-Exit.  exit.                                                       
045600*                                                                         
045700 aa201-Find-Swc-Value.                                                    
045800         if       WS-Swct-Year (WS-Swct-Ix) = WS-Capex-Lookup-Yr          
045900            and   WS-Swct-Start (WS-Swct-Ix) = ST-Cho-Current-Tech        
046000            and   WS-Swct-New (WS-Swct-Ix) = ST-Cho-Switch-Tech           
046100                  move WS-Swct-Value (WS-Swct-Ix) to                      
046200                              WS-Swct-Rate                                
046300                  set  WS-Swct-Ix to WS-Swc-Count.                        
046400 aa201-Exit.  exit.                                                       
046500*                                                                         
046600 aa210-Accumulate-Region-Total.                                           
046700         if       WS-First-Region                                         
046800                  move WS-Hold-Region to WS-Save-Region                   
046900                  move "N" to WS-First-Region-Sw.                         
047000         if       WS-Hold-Region not = WS-Save-Region                     
047100                  move zero to WS-Region-Total                            
047200                  move WS-Hold-Region to WS-Save-Region.                  
047300         add      WS-Capital-Cost to WS-Region-Total.                     
047400         add      WS-Capital-Cost to WS-Running-Total.                    
047500         add      WS-Capital-Cost to WS-Grand-Total.                      
047600 aa210-Exit.  exit.                                                       
047700*                                                                         
047800*  aa220-Lookup-Switch-Type - a row only reaches here once current        
047900*  tech and switch tech have already been found to differ, so the         
048000*  plant's cycle record for the year is either a transitional or          
048100*  a main-cycle switch.  No matching cycle record defaults to             
048200*  main cycle.  Audit finding AF-26-04.                                   
048300*                                                                         
048400 aa220-Lookup-Switch-Type.                                                
048500         move     "MAIN    " to WS-Cyc-Work-Type.                         
048600         perform  aa221-Test-One-Cyc thru aa221-Exit                      
048700                  varying WS-Cyct-Ix from 1 by 1                          
048800                      until WS-Cyct-Ix > WS-Cyc-Count.                    
048900         if       WS-Cyc-Work-Type = "TRANS   "                           
049000                  move "trans switch" to ST-Inv-Switch-Type               
049100         else                                                             
049200                  move "main cycle  " to ST-Inv-Switch-Type.              
049300 aa220-Exit.  exit.                                                       
049400*                                                                         
049500 aa221-Test-One-Cyc.                                                      
049600         if       WS-Cyct-Plant (WS-Cyct-Ix) = WS-Hold-Plant-Name         
049700            and   WS-Cyct-Year (WS-Cyct-Ix) = ST-Cho-Year                 
049800                  move WS-Cyct-Switch-Type (WS-Cyct-Ix) to                
049900                              WS-Cyc-Work-Type                            
050000                  set  WS-Cyct-Ix to WS-Cyc-Count.                        
050100 aa221-Exit.  exit.                                                       
