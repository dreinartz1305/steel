000100*******************************************                               
000200*                                         *                               
000300*  St Module File Name Table              *                               
000400*  One entry per logical file used by the *                               
000500*  steel technology switch planning suite -*                              
000600*  mirrors the house File-Defs idiom so    *                              
000700*  that operators can relocate the dataset *                              
000800*  names from one run library to another   *                              
000900*  without a recompile.                    *                              
001000*******************************************                               
001100* 15 files, one table entry each, pic x(40) each.                         
001200*                                                                         
001300* 14/02/26 rjp - Created.                                                 
001400*                                                                         
001500 01  ST-File-Defs.                                                        
001600         02  ST-File-Names.                                               
001700                 03  filler  pic x(40)  value "stplant.dat".              
001800*           PLANT-MASTER - R1 plant master                                
001900                 03  filler  pic x(40)  value "sttech.dat".               
002000*           TECH-AVAIL - R2 technology availability                       
002100                 03  filler  pic x(40)  value "sttco.dat".                
002200*           TCO-REF - R3 tco reference                                    
002300                 03  filler  pic x(40)  value "stabate.dat".              
002400*           ABATE-REF - R4 abatement reference                            
002500                 03  filler  pic x(40)  value "stcapex.dat".              
002600*           CAPEX - R5 capex (greenfield/brownfield/otheropex)            
002700                 03  filler  pic x(40)  value "stres.dat".                
002800*           RESOURCE-LIMITS - R6 resource constraint                      
002900                 03  filler  pic x(40)  value "stusage.dat".              
003000*           USAGE-RATES - R7 business case usage                          
003100                 03  filler  pic x(40)  value "stcycle.dat".              
003200*           SWITCH-TYPE-REF - plant investment cycle switch type          
003300                 03  filler  pic x(40)  value "stprod.dat".               
003400*           PROD-STATS - production statistics for cos report             
003500                 03  filler  pic x(40)  value "stvcost.dat".              
003600*           VARCOST-REF - variable cost reference                         
003700                 03  filler  pic x(40)  value "stchoice.dat".             
003800*           TECH-CHOICES - R8 technology choice (output)                  
003900                 03  filler  pic x(40)  value "stinvest.dat".             
004000*           INVEST-OUT - R9 investment (output)                           
004100                 03  filler  pic x(40)  value "stcos.dat".                
004200*           COS-OUT - R10 cost of steelmaking (output)                    
004300                 03  filler  pic x(40)  value "stswcpx.dat".              
004400*           SWITCH-CAPEX-OUT - R11 switch capex (output)                  
004500                 03  filler  pic x(40)  value "stparam.dat".              
004600*           PARAM-FILE - run parameter record                             
004700         02  ST-File-Defs-Redef redefines ST-File-Names.                  
004800                 03  ST-File-Entry  pic x(40) occurs 15.                  
004900         02  ST-File-Defs-Count  pic s9(4) comp value 15.                 
