000100*******************************************                               
000200*                                         *                               
000300* Record Definition For Plant Master     *                                
000400*            File                        *                                
000500*    Uses ST-Plant-Name as key           *                                
000600*******************************************                               
000700* File size 100 bytes.                                                    
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 11/02/26 rjp - Created.                                                 
001200* 18/02/26 rjp - Region widened to x(30) to match the 11 model            
001300*                region names used by the solver.                         
001400* 24/02/26 rjp - Added 88-levels on Primary-Flag, Filler re-sized.        
001500*                                                                         
001600 01  ST-Plant-Record.                                                     
001700         03  ST-Plant-Name          pic x(20).                            
001800         03  ST-Country-Code        pic x(3).                             
001900         03  ST-Region              pic x(30).                            
002000         03  ST-Start-Of-Operation  pic 9(4).                             
002100         03  ST-Primary-Flag        pic x.                                
002200                 88  ST-Primary-Capacity        value "Y".                
002300                 88  ST-Secondary-Capacity      value "N".                
002400         03  ST-Capacity-Mt         pic s9(5)v9(4).                       
002500         03  ST-Tech-In-2020        pic x(27).                            
002600         03  filler                 pic x(6).                             
002700*                                                                         
