000100*******************************************                               
000200*                                         *                               
000300*  Capex Reference File Record Layout    *                                
000400*  Carries greenfield, brownfield and    *                                
000500*  other-opex cost rows per technology   *                                
000600*  and year - feeds ST020 switch-capex   *                                
000700*  pricing and ST040 cost of steelmaking.*                                
000800*******************************************                               
000900* File size 46 bytes.                                                     
001000*                                                                         
001100* 13/02/26 rjp - Created.                                                 
001200*                                                                         
001300 01  ST-Capex-Record.                                                     
001400         03  ST-Cpx-Technology        pic x(27).                          
001500         03  ST-Cpx-Year              pic 9(4).                           
001600         03  ST-Cpx-Type              pic x(10).                          
001700             88  ST-Cpx-Greenfield    value "GREENFIELD".                 
001800             88  ST-Cpx-Brownfield    value "BROWNFIELD".                 
001900             88  ST-Cpx-Otheropex     value "OTHEROPEX ".                 
002000         03  ST-Cpx-Value             pic s9(5)v9(4).                     
002100         03  filler                   pic x(01).                          
