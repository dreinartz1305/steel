000100*******************************************                               
000200*                                         *                               
000300*  Resource Constraint File Record       *                                
000400*  One row per resource/year carrying    *                                
000500*  the global annual availability limit. *                                
000600*  A matching in-memory balance table is *                                
000700*  defined below - ST000 resets it to    *                                
000800*  the limit at the top of each model    *                                
000900*  year and debits it as plants are      *                                
001000*  switched, per the 1997 "material      *                                
001100*  ration book" scheme - e-req 4471.     *                                
001200*******************************************                               
001300* File size 29 bytes.                                                     
001400*                                                                         
001500* 13/02/26 rjp - Created.                                                 
001600*                                                                         
001700 01  ST-Resource-Record.                                                  
001800         03  ST-Res-Resource          pic x(8).                           
001900             88  ST-Res-Is-Scrap      value "SCRAP   ".                   
002000             88  ST-Res-Is-Biomass    value "BIOMASS ".                   
002100             88  ST-Res-Is-Co2        value "CO2     ".                   
002200             88  ST-Res-Is-Ccs        value "CCS     ".                   
002300         03  ST-Res-Year              pic 9(4).                           
002400         03  ST-Res-Limit-Value       pic s9(9)v9(4).                     
002500         03  filler                   pic x(04).                          
002600*                                                                         
002700* In-memory running balance of each constrained resource for              
002800* the year currently being processed - loaded fresh from                  
002900* ST-Resource-Record at the start of each year by aa110.                  
003000*                                                                         
003100 01  ST-Resource-Balance-Table.                                           
003200         03  ST-Res-Bal-Entry  occurs 4 times                             
003300                 indexed by ST-Res-Ix.                                    
003400                 05  ST-Res-Bal-Name      pic x(8).                       
003500                 05  ST-Res-Bal-Amount    pic s9(9)v9(4) comp-3.          
003600                 05  filler               pic x(02).                      
