000100*******************************************                               
000200*                                         *                               
000300*  Record Definition For ST Run Param    *                                
000400*    Uses RRN = 1 - one record per run.  *                                
000500*                                         *                               
000600*  Holds the scenario switches that the  *                                
000700*  planning clerks set before ST000 is   *                                
000800*  submitted - ranked/scaled algorithm,  *                                
000900*  the tco/emissions weights, whether a  *                                
001000*  technology moratorium is in force and *                                
001100*  the first/last model year bounds.     *                                
001200*******************************************                               
001300* File size 64 bytes padded to 128 by filler.                             
001400*                                                                         
001500* 14/02/26 rjp - Created.                                                 
001600* 22/02/26 rjp - Added ST-PRM-Moratorium-Flag after the planning          
001700*                board asked for a kill switch on green tech -            
001800*                e-req 4491.                                              
001900*                                                                         
002000 01  ST-Param-Record.                                                     
002100         03  ST-Prm-Block.                                                
002200                 05  ST-Prm-Scenario       pic x(6).                      
002300                     88  ST-Prm-Is-Scaled  value "SCALED".                
002400                     88  ST-Prm-Is-Ranked  value "RANKED".                
002500                 05  ST-Prm-Weight-Tco     pic s9(1)v9(4) comp-3.         
002600                 05  ST-Prm-Weight-Emiss   pic s9(1)v9(4) comp-3.         
002700                 05  ST-Prm-Moratorium-Flag pic x(1).                     
002800                     88  ST-Prm-Moratorium-On  value "Y".                 
002900                 05  ST-Prm-First-Year     pic 9(4).                      
003000                 05  ST-Prm-Last-Year      pic 9(4).                      
003100                 05  filler                pic x(36).                     
003200         03  filler                    pic x(64).                         
